000100*****************************************************************
000200*                                                                *
000300*   PAHCANC  --  PAHANA EDU BOOKSHOP INVOICE CANCELLATION RUN   *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    PAHCANC.
000800 AUTHOR.        L P TENNEKOON.
000900 INSTALLATION.  PAHANA EDU BOOKSHOP - DATA PROCESSING.
001000 DATE-WRITTEN.  1990-03-21.
001100 DATE-COMPILED.
001200 SECURITY.      UNCLASSIFIED - INTERNAL SHOP USE ONLY.
001300*-----------------------------------------------------------------
001400*   CHANGE LOG
001500*-----------------------------------------------------------------
001600*   1990-03-21  LPT  REQ 4960   ORIGINAL CANCELLATION RUN. REPLACES
001700*                                 THE MANUAL PHONE-IN PROCESS - SEE
001800*                                 PAHCNWS CHANGE LOG. PASS ONE
001900*                                 MATCH-MERGES THE CANCELLATION
002000*                                 REQUEST FILE AGAINST THE INVOICE
002100*                                 REGISTER; PASS TWO RE-READS THE
002200*                                 SAME REQUEST FILE AGAINST THE
002300*                                 INVOICE ITEM REGISTER AND RESTOCKS
002400*                                 THE BOOK MASTER AS EACH CANCELLED
002500*                                 LINE IS DROPPED.
002600*   1990-03-21  LPT  REQ 4960   BOTH PASSES USE THE SAME DWYER
002700*                                 MATCH-MERGE ALGORITHM AS THE BOOK
002800*                                 MASTER MAINTENANCE RUN (PAHBKMT) -
002900*                                 DELETE ONLY, NO ADD/UPDATE BRANCH
003000*                                 IS NEEDED HERE.
003100*   1992-05-19  LPT  REQ 5180   A CANCELLATION REQUEST FOR AN
003200*                                 INV-ID NOT ON EITHER REGISTER IS
003300*                                 SILENTLY SKIPPED, NOT REJECTED -
003400*                                 COUNTER STAFF SOMETIMES RE-KEY A
003500*                                 CANCELLATION THAT WAS ALREADY
003600*                                 APPLIED YESTERDAY.
003700*   1996-04-13  DMS  REQ 5598   YEAR 2000 REVIEW - NO SYSTEM-CLOCK
003800*                                 DATE IS USED ANYWHERE IN THIS RUN.
003900*                                 SIGNED OFF Y2K.
004000*   1999-06-19  PKA  REQ 5813   ADDED WS-RUN-STAMP-AREA, CAPTURING
004100*                                 THE DATE OF THE LAST INVOICE
004200*                                 CANCELLED, AHEAD OF THE PLANNED
004300*                                 CANCELLATION AUDIT REPORT (REQ
004400*                                 5814 - NOT YET BUILT).
004500*-----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-370.
004900 OBJECT-COMPUTER.   IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS CANCEL-KEY-CLASS IS "0" THRU "9"
005300     UPSI-0 ON STATUS IS RERUN-REQUESTED
005400            OFF STATUS IS NORMAL-CANCEL-RUN.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT BOOK-MASTER-IN          ASSIGN TO BOOKCIN
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS WS-BOOKCIN-STATUS.
006000     SELECT BOOK-MASTER-OUT         ASSIGN TO BOOKCOUT
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS IS WS-BOOKCOUT-STATUS.
006300     SELECT CANCEL-REQUEST-FILE     ASSIGN TO CANCREQ
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS IS WS-CANCREQ-STATUS.
006600     SELECT INVOICE-REGISTER-IN     ASSIGN TO INVRGIN
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS IS WS-INVRGIN-STATUS.
006900     SELECT INVOICE-REGISTER-OUT    ASSIGN TO INVRGOUT
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS WS-INVRGOUT-STATUS.
007200     SELECT INVOICE-ITEM-REGISTER-IN  ASSIGN TO ITMRGIN
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS IS WS-ITMRGIN-STATUS.
007500     SELECT INVOICE-ITEM-REGISTER-OUT ASSIGN TO ITMRGOUT
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS IS WS-ITMRGOUT-STATUS.
007800*-----------------------------------------------------------------
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008200*   ALL FD RECORDS BELOW ARE CARRIED AS A FLAT CHARACTER BUFFER,
008300*   SAME HOUSE RULE AS THE BILLING RUN AND THE MAINTENANCE RUN -
008400*   THE NAMED FIELD VIEW OF EACH RECORD LIVES IN THE COPYBOOK
008500*   BROUGHT INTO WORKING-STORAGE.
008600*
008700 FD  BOOK-MASTER-IN
008800     RECORDING MODE IS F.
008900 01  BOOK-RECORD-IN                 PIC X(112).
009000*
009100 FD  BOOK-MASTER-OUT
009200     RECORDING MODE IS F.
009300 01  BOOK-RECORD-OUT                PIC X(112).
009400*
009500 FD  CANCEL-REQUEST-FILE
009600     RECORDING MODE IS F.
009700 01  CANCEL-REQUEST-RECORD-IN       PIC X(010).
009800*
009900 FD  INVOICE-REGISTER-IN
010000     RECORDING MODE IS F.
010100 01  INVOICE-RECORD-IN              PIC X(090).
010200*
010300 FD  INVOICE-REGISTER-OUT
010400     RECORDING MODE IS F.
010500 01  INVOICE-RECORD-OUT             PIC X(090).
010600*
010700 FD  INVOICE-ITEM-REGISTER-IN
010800     RECORDING MODE IS F.
010900 01  INVOICE-ITEM-RECORD-IN         PIC X(090).
011000*
011100 FD  INVOICE-ITEM-REGISTER-OUT
011200     RECORDING MODE IS F.
011300 01  INVOICE-ITEM-RECORD-OUT        PIC X(090).
011400*-----------------------------------------------------------------
011500 WORKING-STORAGE SECTION.
011600*
011700*   MASTER, REGISTER AND REQUEST RECORD LAYOUTS, AND THE BOOK
011800*   TABLE, ALL COME FROM THE SHOP'S STANDARD COPYBOOKS.
011900*
012000 COPY PAHBKWS.
012100 COPY PAHIVWS.
012200 COPY PAHITWS.
012300 COPY PAHCNWS.
012400*
012500 01  WS-FILE-STATUSES.
012600     05  WS-BOOKCIN-STATUS           PIC X(02).
012700         88  BOOKCIN-OK              VALUE "00".
012800         88  BOOKCIN-EOF             VALUE "10".
012900     05  WS-BOOKCOUT-STATUS          PIC X(02).
013000         88  BOOKCOUT-OK             VALUE "00".
013100     05  WS-CANCREQ-STATUS           PIC X(02).
013200         88  CANCREQ-OK              VALUE "00".
013300         88  CANCREQ-EOF             VALUE "10".
013400     05  WS-INVRGIN-STATUS           PIC X(02).
013500         88  INVRGIN-OK              VALUE "00".
013600         88  INVRGIN-EOF             VALUE "10".
013700     05  WS-INVRGOUT-STATUS          PIC X(02).
013800         88  INVRGOUT-OK             VALUE "00".
013900     05  WS-ITMRGIN-STATUS           PIC X(02).
014000         88  ITMRGIN-OK              VALUE "00".
014100         88  ITMRGIN-EOF             VALUE "10".
014200     05  WS-ITMRGOUT-STATUS          PIC X(02).
014300         88  ITMRGOUT-OK             VALUE "00".
014400*
014500 01  WS-EOF-SWITCHES.
014600     05  WS-LOAD-EOF-SWITCH          PIC X(01) VALUE "N".
014700         88  LOAD-EOF                VALUE "Y".
014800     05  WS-END-OF-CANCEL-REQUESTS   PIC X(01) VALUE "N".
014900         88  END-OF-CANCEL-REQUESTS  VALUE "Y".
015000     05  WS-END-OF-INVOICE-REGISTER  PIC X(01) VALUE "N".
015100         88  END-OF-INVOICE-REGISTER VALUE "Y".
015200     05  WS-END-OF-ITEM-REGISTER     PIC X(01) VALUE "N".
015300         88  END-OF-ITEM-REGISTER    VALUE "Y".
015400*
015500 01  WS-RUN-COUNTERS COMP.
015600     05  WS-CANCEL-REQUESTS-READ     PIC 9(07) VALUE ZERO.
015700     05  WS-INVOICES-CANCELLED       PIC 9(07) VALUE ZERO.
015800     05  WS-ITEMS-RESTOCKED          PIC 9(07) VALUE ZERO.
015900     05  WS-UNITS-RESTOCKED          PIC 9(07) VALUE ZERO.
016000*
016100*   CONTROL FIELDS FOR THE TWO MATCH-MERGE PASSES - THE LOWER OF
016200*   THE TWO FILES' CURRENT KEYS IN EACH PASS. ALL THREE KEY FIELDS
016300*   ARE FORCED TO 99999 ON END-OF-FILE, SAME PATTERN AS PAHBKMT -
016400*   AN INV-ID OF 99999 IS RESERVED AND MUST NEVER BE ASSIGNED TO A
016500*   REAL INVOICE.
016600 01  WS-CURRENT-INVOICE-KEY          PIC 9(05).
016700 01  WS-CURRENT-ITEM-KEY             PIC 9(05).
016800*
016900 01  WS-INVOICE-STATUS-SWITCH        PIC X(01) VALUE "N".
017000     88  WS-RECORD-IN-REGISTER       VALUE "Y".
017100     88  WS-RECORD-NOT-IN-REGISTER   VALUE "N".
017200*
017300 01  WS-INVOICE-CANCEL-SWITCH        PIC X(01) VALUE "N".
017400     88  WS-INVOICE-CANCELLED        VALUE "Y".
017500     88  WS-INVOICE-NOT-CANCELLED    VALUE "N".
017600*
017700 01  WS-ITEM-KEY-SWITCH              PIC X(01) VALUE "N".
017800     88  WS-ITEM-KEY-CANCELLED       VALUE "Y".
017900     88  WS-ITEM-KEY-NOT-CANCELLED   VALUE "N".
018000*
018100 01  WS-BOOK-FOUND-SWITCH            PIC X(01) VALUE "N".
018200     88  WS-BOOK-FOUND               VALUE "Y".
018300*
018400 01  WS-FOUND-IDX                    PIC 9(05) COMP.
018500*
018600*   DATE OF THE LAST INVOICE CANCELLED THIS RUN - NOT PRINTED BY
018700*   ANYTHING TODAY, CAPTURED AHEAD OF THE AUDIT REPORT REQUESTED
018800*   UNDER REQ 5814 SO THAT RUN DOES NOT HAVE TO RE-DERIVE IT.
018900 01  WS-RUN-STAMP-AREA.
019000     05  WS-RUN-STAMP-DATE           PIC 9(08) VALUE ZERO.
019100     05  WS-RUN-STAMP-VIEW REDEFINES WS-RUN-STAMP-DATE.
019200         10  WS-RUN-STAMP-CCYY       PIC 9(04).
019300         10  WS-RUN-STAMP-MM         PIC 9(02).
019400         10  WS-RUN-STAMP-DD         PIC 9(02).
019500*-----------------------------------------------------------------
019600 PROCEDURE DIVISION.
019700*   TWO FULL PASSES OVER THE CANCEL REQUEST FILE - PASS ONE
019800*   AGAINST THE INVOICE REGISTER, PASS TWO AGAINST THE ITEM
019900*   REGISTER - BOTH DRIVEN BY THE SAME CANCEL REQUEST KEYS.
020000*   PASS TWO RE-READS THE CANCEL REQUEST FILE ONLY AFTER IT
020100*   IS REOPENED BY 2000 - THE FILE IS NEVER READ BACKWARDS.
020200*   PERFORM 9000-END-OF-RUN THRU 9000-EXIT ONLY RUNS ONCE
020300*   BOTH PASSES HAVE FULLY DRAINED THEIR RESPECTIVE FILES.
020400*-----------------------------------------------------------------
020500 0000-MAINLINE.
020600     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
020700     PERFORM 0200-LOAD-BOOK-MASTER-TABLE THRU 0200-EXIT.
020800     PERFORM 0300-OPEN-PASS-ONE-FILES THRU 0300-EXIT.
020900     PERFORM 0400-READ-CANCEL-REQUEST THRU 0400-EXIT.
021000     PERFORM 0500-READ-INVOICE-REGISTER THRU 0500-EXIT.
021100     PERFORM 1000-PROCESS-ONE-INVOICE-KEY THRU 1000-EXIT
021200         UNTIL END-OF-CANCEL-REQUESTS AND END-OF-INVOICE-REGISTER.
021300     PERFORM 1900-CLOSE-PASS-ONE-FILES THRU 1900-EXIT.
021400     PERFORM 2000-REOPEN-PASS-TWO-FILES THRU 2000-EXIT.
021500     PERFORM 0400-READ-CANCEL-REQUEST THRU 0400-EXIT.
021600     PERFORM 0600-READ-INVOICE-ITEM-REGISTER THRU 0600-EXIT.
021700     PERFORM 2100-PROCESS-ONE-ITEM-KEY THRU 2100-EXIT
021800         UNTIL END-OF-CANCEL-REQUESTS AND END-OF-ITEM-REGISTER.
021900     PERFORM 2900-CLOSE-PASS-TWO-FILES THRU 2900-EXIT.
022000     PERFORM 9000-END-OF-RUN THRU 9000-EXIT.
022100     STOP RUN.
022200*   WS-ITEMS-RESTOCKED AND WS-UNITS-RESTOCKED ARE SEPARATE
022300*   COUNTERS - ONE COUNTS ITEM LINES, THE OTHER COUNTS UNITS,
022400*   SINCE ONE CANCELLED LINE CAN RETURN MANY COPIES OF A BOOK.
022500*   WS-RUN-STAMP-DATE IS OVERWRITTEN BY 1300 BELOW WITH THE
022600*   DATE OF THE LAST INVOICE ACTUALLY CANCELLED - A RUN WITH
022700*   NO CANCELLATIONS LEAVES IT AT ZERO FOR THE REPORT.
022800*-----------------------------------------------------------------
022900 0100-INITIALIZE-RUN.
023000     MOVE ZERO TO WS-CANCEL-REQUESTS-READ WS-INVOICES-CANCELLED
023100                  WS-ITEMS-RESTOCKED WS-UNITS-RESTOCKED
023200                  WS-RUN-STAMP-DATE.
023300     MOVE "N" TO WS-END-OF-CANCEL-REQUESTS WS-END-OF-INVOICE-REGISTER
023400                 WS-END-OF-ITEM-REGISTER.
023500 0100-EXIT.
023600     EXIT.
023700*-----------------------------------------------------------------
023800*   THE BOOK MASTER IS READ ONCE HERE AND HELD IN CORE FOR THE
023900*   WHOLE RUN, SAME PATTERN AS THE BILLING RUN - PASS TWO RESTOCKS
024000*   DIRECTLY AGAINST THE TABLE AND THE MUTATED TABLE IS WRITTEN
024100*   BACK OUT AS THE NEW MASTER AT 9100.
024200*   THE TABLE HOLDS THE WHOLE CATALOGUE IN CORE FOR THE RUN -
024300*   NO SECOND BOOK MASTER READ HAPPENS ANYWHERE ELSE IN THIS
024400*   PROGRAM, ONLY THE FINAL REWRITE AT 9100.
024500*   A BOOK MASTER LARGER THAN THE TABLE'S DECLARED CAPACITY
024600*   IN PAHBKWS WOULD OVERFLOW THIS LOAD - THIS SUITE TREATS
024700*   THAT AS OUTSIDE THE EXPECTED CATALOGUE SIZE.
024800*-----------------------------------------------------------------
024900 0200-LOAD-BOOK-MASTER-TABLE.
025000     MOVE ZERO TO BOOK-TABLE-COUNT.
025100     MOVE "N" TO WS-LOAD-EOF-SWITCH.
025200     OPEN INPUT BOOK-MASTER-IN.
025300     READ BOOK-MASTER-IN INTO BOOK-RECORD
025400         AT END MOVE "Y" TO WS-LOAD-EOF-SWITCH.
025500     PERFORM 0250-LOAD-ONE-BOOK THRU 0250-EXIT
025600         UNTIL LOAD-EOF.
025700     CLOSE BOOK-MASTER-IN.
025800 0200-EXIT.
025900     EXIT.
026000*   NINE FIELDS MOVE HERE, THE SAME NINE FIELDS 9150 BELOW
026100*   MOVES BACK OUT WHEN THE TABLE IS REWRITTEN AS THE NEW
026200*   MASTER AT END OF RUN.
026300*-----------------------------------------------------------------
026400 0250-LOAD-ONE-BOOK.
026500     ADD 1 TO BOOK-TABLE-COUNT.
026600     MOVE BOOK-ID           TO BOOK-ID-T (BOOK-TABLE-COUNT).
026700     MOVE BOOK-ISBN         TO BOOK-ISBN-T (BOOK-TABLE-COUNT).
026800     MOVE BOOK-TITLE        TO BOOK-TITLE-T (BOOK-TABLE-COUNT).
026900     MOVE BOOK-AUTHOR       TO BOOK-AUTHOR-T (BOOK-TABLE-COUNT).
027000     MOVE BOOK-CATEGORY-ID  TO BOOK-CATEGORY-ID-T (BOOK-TABLE-COUNT).
027100     MOVE BOOK-PUBLISHER-ID TO BOOK-PUBLISHER-ID-T (BOOK-TABLE-COUNT).
027200     MOVE BOOK-PUB-YEAR     TO BOOK-PUB-YEAR-T (BOOK-TABLE-COUNT).
027300     MOVE BOOK-PRICE        TO BOOK-PRICE-T (BOOK-TABLE-COUNT).
027400     MOVE BOOK-STOCK-QTY    TO BOOK-STOCK-QTY-T (BOOK-TABLE-COUNT).
027500     READ BOOK-MASTER-IN INTO BOOK-RECORD
027600         AT END MOVE "Y" TO WS-LOAD-EOF-SWITCH
027700     END-READ.
027800 0250-EXIT.
027900     EXIT.
028000*   THE BOOK MASTER IS NOT OPENED HERE - IT WAS ALREADY READ
028100*   INTO THE TABLE BY 0200 ABOVE AND IS NOT TOUCHED AGAIN
028200*   UNTIL 9100 AT END OF RUN.
028300*   THE NEW INVOICE REGISTER OPENS OUTPUT HERE - PASS ONE
028400*   BUILDS IT FRESH, ONE RECORD AT A TIME, RATHER THAN
028500*   UPDATING THE OLD REGISTER IN PLACE.
028600*-----------------------------------------------------------------
028700 0300-OPEN-PASS-ONE-FILES.
028800     OPEN INPUT  CANCEL-REQUEST-FILE.
028900     OPEN INPUT  INVOICE-REGISTER-IN.
029000     OPEN OUTPUT INVOICE-REGISTER-OUT.
029100 0300-EXIT.
029200     EXIT.
029300*-----------------------------------------------------------------
029400*   READS THE CANCELLATION REQUEST FILE - RE-READ FROM THE START
029500*   IN PASS TWO AFTER 2000-REOPEN-PASS-TWO-FILES REOPENS IT.
029600*   WS-CANCEL-REQUESTS-READ COUNTS EVERY REQUEST READ ON
029700*   EITHER PASS - A REQUEST THAT MATCHES NOTHING ON EITHER
029800*   REGISTER IS STILL COUNTED HERE, JUST NOT ACTED ON.
029900*-----------------------------------------------------------------
030000 0400-READ-CANCEL-REQUEST.
030100     READ CANCEL-REQUEST-FILE INTO CANCEL-REQUEST-RECORD
030200         AT END
030300             SET END-OF-CANCEL-REQUESTS TO TRUE
030400             MOVE 99999 TO CAN-INV-ID
030500     END-READ.
030600     IF NOT END-OF-CANCEL-REQUESTS
030700         ADD 1 TO WS-CANCEL-REQUESTS-READ
030800     END-IF.
030900 0400-EXIT.
031000     EXIT.
031100*   INV-ID AT 99999 AFTER END OF FILE GIVES 1100 BELOW A HIGH
031200*   KEY THAT NEVER AGAIN WINS THE LOWER-OF-TWO-KEYS COMPARE.
031300*   THIS PARAGRAPH RUNS ONLY DURING PASS ONE - PASS TWO NEVER
031400*   TOUCHES THE INVOICE REGISTER, ONLY THE ITEM REGISTER.
031500*-----------------------------------------------------------------
031600 0500-READ-INVOICE-REGISTER.
031700     READ INVOICE-REGISTER-IN INTO INVOICE-RECORD
031800         AT END
031900             SET END-OF-INVOICE-REGISTER TO TRUE
032000             MOVE 99999 TO INV-ID
032100     END-READ.
032200 0500-EXIT.
032300     EXIT.
032400*   SAME HIGH-KEY TECHNIQUE AS 0500 ABOVE, APPLIED TO THE
032500*   ITEM REGISTER'S OWN KEY FOR PASS TWO.
032600*   THIS PARAGRAPH RUNS ONLY DURING PASS TWO, THE MIRROR OF
032700*   HOW 0500 ABOVE RUNS ONLY DURING PASS ONE.
032800*-----------------------------------------------------------------
032900 0600-READ-INVOICE-ITEM-REGISTER.
033000     READ INVOICE-ITEM-REGISTER-IN INTO INVOICE-ITEM-RECORD
033100         AT END
033200             SET END-OF-ITEM-REGISTER TO TRUE
033300             MOVE 99999 TO ITEM-INV-ID
033400     END-READ.
033500 0600-EXIT.
033600     EXIT.
033700*-----------------------------------------------------------------
033800*   PASS ONE - ONE PASS OF THE DWYER MATCH-MERGE PER DISTINCT KEY,
033900*   THE LOWER OF THE NEXT CANCEL REQUEST AND THE NEXT INVOICE
034000*   REGISTER KEY. DELETE ONLY - A MATCHED INVOICE IS SIMPLY NOT
034100*   WRITTEN FORWARD TO THE NEW REGISTER.
034200*   WS-INVOICE-NOT-CANCELLED IS THE DEFAULT SET BY 1200 BELOW -
034300*   ONLY A MATCHING CANCEL REQUEST IN 1300 FLIPS IT TO CANCELLED
034400*   BEFORE THE WRITE TEST HERE RUNS.
034500*   A KEY PRESENT ONLY ON THE CANCEL REQUEST FILE, WITH NO
034600*   MATCHING INVOICE, FALLS THROUGH THIS PARAGRAPH WITHOUT
034700*   EVER REACHING THE WRITE STATEMENT AT ALL.
034800*-----------------------------------------------------------------
034900 1000-PROCESS-ONE-INVOICE-KEY.
035000     PERFORM 1100-CHOOSE-NEXT-INVOICE-KEY THRU 1100-EXIT.
035100     PERFORM 1200-SET-INITIAL-INVOICE-STATUS THRU 1200-EXIT.
035200     PERFORM 1300-APPLY-ONE-CANCEL-REQUEST THRU 1300-EXIT
035300         UNTIL CAN-INV-ID NOT = WS-CURRENT-INVOICE-KEY.
035400     IF WS-RECORD-IN-REGISTER
035500         IF WS-INVOICE-NOT-CANCELLED
035600             WRITE INVOICE-RECORD-OUT FROM INVOICE-RECORD
035700         END-IF
035800         PERFORM 0500-READ-INVOICE-REGISTER THRU 0500-EXIT
035900     END-IF.
036000 1000-EXIT.
036100     EXIT.
036200*   CAN-INV-ID AND INV-ID BOTH SIT AT 99999 ONCE THEIR FILES
036300*   ARE EXHAUSTED - THE LOOP IN 0000 ABOVE STOPS ON THAT
036400*   CONDITION, NOT ON THIS COMPARE DIRECTLY.
036500*-----------------------------------------------------------------
036600 1100-CHOOSE-NEXT-INVOICE-KEY.
036700     IF CAN-INV-ID < INV-ID
036800         MOVE CAN-INV-ID TO WS-CURRENT-INVOICE-KEY
036900     ELSE
037000         MOVE INV-ID TO WS-CURRENT-INVOICE-KEY
037100     END-IF.
037200 1100-EXIT.
037300     EXIT.
037400*   SET WS-INVOICE-NOT-CANCELLED TO TRUE RUNS UNCONDITIONALLY,
037500*   EVEN WHEN THE KEY IS NOT IN THE REGISTER AT ALL - IT IS
037600*   HARMLESS SINCE 1000 ABOVE ONLY WRITES WHEN IN REGISTER.
037700*-----------------------------------------------------------------
037800 1200-SET-INITIAL-INVOICE-STATUS.
037900     IF INV-ID = WS-CURRENT-INVOICE-KEY
038000         SET WS-RECORD-IN-REGISTER TO TRUE
038100     ELSE
038200         SET WS-RECORD-NOT-IN-REGISTER TO TRUE
038300     END-IF.
038400     SET WS-INVOICE-NOT-CANCELLED TO TRUE.
038500 1200-EXIT.
038600     EXIT.
038700*-----------------------------------------------------------------
038800*   A CANCEL REQUEST WHOSE KEY DOES NOT MATCH ANY INVOICE ON THE
038900*   REGISTER (WS-RECORD-NOT-IN-REGISTER) STILL FALLS THROUGH HERE
039000*   HARMLESSLY - NOTHING IS WRITTEN FOR IT EITHER WAY, REQ 5180.
039100*   SET WS-INVOICE-CANCELLED RUNS BEFORE THE IN-REGISTER TEST -
039200*   A STRAY REQUEST AGAINST A MISSING INVOICE STILL MARKS THE
039300*   KEY CANCELLED, BUT NOTHING WAS GOING TO BE WRITTEN ANYWAY.
039400*   THE READ AT THE BOTTOM OF THIS PARAGRAPH IS WHAT LETS
039500*   THE UNTIL TEST IN 1000 ABOVE SEE WHETHER ANOTHER REQUEST
039600*   SHARES THE SAME INVOICE KEY.
039700*-----------------------------------------------------------------
039800 1300-APPLY-ONE-CANCEL-REQUEST.
039900     SET WS-INVOICE-CANCELLED TO TRUE.
040000     IF WS-RECORD-IN-REGISTER
040100         ADD 1 TO WS-INVOICES-CANCELLED
040200         MOVE INV-DATE TO WS-RUN-STAMP-DATE
040300     END-IF.
040400     PERFORM 0400-READ-CANCEL-REQUEST THRU 0400-EXIT.
040500 1300-EXIT.
040600     EXIT.
040700*   THE NEW INVOICE REGISTER CLOSES HERE TOO - PASS TWO NEVER
040800*   REOPENS IT, ONLY THE ITEM REGISTER AND THE REQUEST FILE.
040900*   CLOSING ALL THREE PASS-ONE FILES HERE LEAVES THE PROGRAM
041000*   FREE TO REOPEN THE CANCEL REQUEST FILE FRESH IN 2000 BELOW.
041100*-----------------------------------------------------------------
041200 1900-CLOSE-PASS-ONE-FILES.
041300     CLOSE CANCEL-REQUEST-FILE.
041400     CLOSE INVOICE-REGISTER-IN.
041500     CLOSE INVOICE-REGISTER-OUT.
041600 1900-EXIT.
041700     EXIT.
041800*-----------------------------------------------------------------
041900*   THE CANCELLATION REQUEST FILE IS RE-READ FROM THE START FOR
042000*   PASS TWO - THE ITEM REGISTER CANNOT SHARE A SINGLE PASS WITH
042100*   THE INVOICE REGISTER BECAUSE MORE THAN ONE ITEM RECORD CAN
042200*   SHARE ONE KEY, WHICH THE INVOICE REGISTER NEVER DOES.
042300*   ONLY WS-END-OF-CANCEL-REQUESTS RESETS HERE - THE ITEM
042400*   REGISTER'S OWN EOF SWITCH STARTS FRESH AT ITS FIRST READ
042500*   IN 0600, NOT HERE.
042600*-----------------------------------------------------------------
042700 2000-REOPEN-PASS-TWO-FILES.
042800     MOVE "N" TO WS-END-OF-CANCEL-REQUESTS.
042900     OPEN INPUT  CANCEL-REQUEST-FILE.
043000     OPEN INPUT  INVOICE-ITEM-REGISTER-IN.
043100     OPEN OUTPUT INVOICE-ITEM-REGISTER-OUT.
043200 2000-EXIT.
043300     EXIT.
043400*-----------------------------------------------------------------
043500*   PASS TWO - SAME MATCH-MERGE IDIOM AS PASS ONE, BUT DRIVEN BY
043600*   THE ITEM REGISTER'S KEY, SINCE EVERY ITEM RECORD SHARING THE
043700*   CURRENT KEY MUST BE RESTOCKED OR COPIED THROUGH IN TURN, THE
043800*   SAME WAY PAHBKMT APPLIES EVERY TRANSACTION SHARING ONE KEY.
043900*   EVERY ITEM RECORD SHARING THE CURRENT KEY IS EITHER
044000*   RESTOCKED OR COPIED THROUGH BY 2400 BEFORE THIS PARAGRAPH
044100*   MOVES ON TO THE NEXT DISTINCT INVOICE KEY.
044200*   THE CANCEL REQUEST FILE ONLY ADVANCES HERE WHEN THE
044300*   CURRENT KEY WAS ACTUALLY CANCELLED - A KEY NOT CANCELLED
044400*   LEAVES THE SAME REQUEST RECORD IN PLACE FOR THE NEXT KEY.
044500*-----------------------------------------------------------------
044600 2100-PROCESS-ONE-ITEM-KEY.
044700     PERFORM 2200-CHOOSE-NEXT-ITEM-KEY THRU 2200-EXIT.
044800     PERFORM 2300-SET-ITEM-KEY-STATUS THRU 2300-EXIT.
044900     PERFORM 2400-APPLY-ONE-ITEM-RECORD THRU 2400-EXIT
045000         UNTIL ITEM-INV-ID NOT = WS-CURRENT-ITEM-KEY.
045100     IF WS-ITEM-KEY-CANCELLED
045200         PERFORM 0400-READ-CANCEL-REQUEST THRU 0400-EXIT
045300     END-IF.
045400 2100-EXIT.
045500     EXIT.
045600*   SAME LOWER-OF-TWO-KEYS COMPARE AS 1100 ABOVE, NOW BETWEEN
045700*   THE CANCEL REQUEST KEY AND THE ITEM REGISTER KEY.
045800*   ITEM-INV-ID, NOT A SEPARATE ITEM KEY FIELD, IS WHAT TIES
045900*   EACH ITEM RECORD BACK TO THE INVOICE IT WAS SOLD ON.
046000*-----------------------------------------------------------------
046100 2200-CHOOSE-NEXT-ITEM-KEY.
046200     IF CAN-INV-ID < ITEM-INV-ID
046300         MOVE CAN-INV-ID TO WS-CURRENT-ITEM-KEY
046400     ELSE
046500         MOVE ITEM-INV-ID TO WS-CURRENT-ITEM-KEY
046600     END-IF.
046700 2200-EXIT.
046800     EXIT.
046900*   UNLIKE 1200 ABOVE, THIS TEST HAS NO "IN REGISTER" CASE -
047000*   EVERY ITEM KEY BY DEFINITION EXISTS ON THE ITEM REGISTER.
047100*   WS-ITEM-KEY-CANCELLED DRIVES 2400 BELOW'S CHOICE BETWEEN
047200*   RESTOCKING A LINE AND SIMPLY COPYING IT THROUGH UNCHANGED.
047300*-----------------------------------------------------------------
047400 2300-SET-ITEM-KEY-STATUS.
047500     IF CAN-INV-ID = WS-CURRENT-ITEM-KEY
047600         SET WS-ITEM-KEY-CANCELLED TO TRUE
047700     ELSE
047800         SET WS-ITEM-KEY-NOT-CANCELLED TO TRUE
047900     END-IF.
048000 2300-EXIT.
048100     EXIT.
048200*   THE READ-AHEAD AT THE BOTTOM MIRRORS 1300 ABOVE - PASS TWO
048300*   ADVANCES THE ITEM REGISTER THE SAME WAY PASS ONE ADVANCES
048400*   THE CANCEL REQUEST FILE.
048500*   A NON-CANCELLED ITEM LINE IS WRITTEN THROUGH VERBATIM -
048600*   NO FIELD ON IT IS CHANGED, ONLY ITS POSITION IN THE
048700*   OUTPUT FILE.
048800*-----------------------------------------------------------------
048900 2400-APPLY-ONE-ITEM-RECORD.
049000     IF WS-ITEM-KEY-CANCELLED
049100         PERFORM 2500-RESTOCK-ONE-ITEM THRU 2500-EXIT
049200     ELSE
049300         WRITE INVOICE-ITEM-RECORD-OUT FROM INVOICE-ITEM-RECORD
049400     END-IF.
049500     PERFORM 0600-READ-INVOICE-ITEM-REGISTER THRU 0600-EXIT.
049600 2400-EXIT.
049700     EXIT.
049800*-----------------------------------------------------------------
049900*   RESTOCK IS UNCONDITIONAL - THE SAME QUANTITY THAT WAS SOLD IS
050000*   RETURNED, REGARDLESS OF HOW LOW OR HOW NEGATIVE BOOK-STOCK-QTY
050100*   HAS SINCE DRIFTED. A BOOK WITHDRAWN FROM THE MASTER SINCE THE
050200*   SALE IS NOT AN ERROR - THE LINE IS STILL DROPPED, IT IS JUST
050300*   NOT COUNTED IN WS-UNITS-RESTOCKED.
050400*   SEARCH ALL REQUIRES BOOK-TABLE TO STAY IN ASCENDING
050500*   BOOK-ID ORDER - THE SAME ORDER THE ORIGINAL BOOK MASTER
050600*   WAS READ IN AT 0200 ABOVE, NEVER RE-SORTED.
050700*-----------------------------------------------------------------
050800 2500-RESTOCK-ONE-ITEM.
050900     MOVE "N" TO WS-BOOK-FOUND-SWITCH.
051000     SET BOOK-IDX TO 1.
051100     SEARCH ALL BOOK-TABLE
051200         WHEN BOOK-ID-T (BOOK-IDX) = ITEM-BOOK-ID
051300             MOVE "Y" TO WS-BOOK-FOUND-SWITCH
051400             SET WS-FOUND-IDX TO BOOK-IDX
051500     END-SEARCH.
051600     IF WS-BOOK-FOUND
051700         ADD ITEM-QUANTITY TO BOOK-STOCK-QTY-T (WS-FOUND-IDX)
051800         ADD ITEM-QUANTITY TO WS-UNITS-RESTOCKED
051900         ADD 1 TO WS-ITEMS-RESTOCKED
052000     END-IF.
052100 2500-EXIT.
052200     EXIT.
052300*   THE CANCEL REQUEST FILE CLOSES FOR THE SECOND AND LAST
052400*   TIME HERE - IT WAS ALREADY CLOSED ONCE AFTER PASS ONE.
052500*   ONCE THIS RETURNS, EVERY FILE THE PROGRAM OPENED DURING
052600*   EITHER PASS HAS BEEN CLOSED EXCEPT THE BOOK MASTER FILES,
052700*   WHICH 9100 BELOW OPENS AND CLOSES ON ITS OWN.
052800*-----------------------------------------------------------------
052900 2900-CLOSE-PASS-TWO-FILES.
053000     CLOSE CANCEL-REQUEST-FILE.
053100     CLOSE INVOICE-ITEM-REGISTER-IN.
053200     CLOSE INVOICE-ITEM-REGISTER-OUT.
053300 2900-EXIT.
053400     EXIT.
053500*-----------------------------------------------------------------
053600*   END OF RUN - THE BOOK TABLE HAS BEEN RESTOCKED IN CORE BY PASS
053700*   TWO, SO IT IS WRITTEN BACK OUT AS THE NEW MASTER HERE, ONE PASS,
053800*   SAME TECHNIQUE AS THE BILLING RUN'S 9100 PARAGRAPH.
053900*   THIS IS THE ONLY PLACE THE REWRITTEN BOOK MASTER IS
054000*   OPENED - NEITHER PASS ONE NOR PASS TWO TOUCHES THE MASTER
054100*   FILE ITSELF, ONLY THE IN-CORE TABLE COPY OF IT.
054200*-----------------------------------------------------------------
054300 9000-END-OF-RUN.
054400     PERFORM 9100-WRITE-NEW-BOOK-MASTER THRU 9100-EXIT.
054500 9000-EXIT.
054600     EXIT.
054700*   THE TABLE IS WRITTEN BACK IN THE SAME BOOK-ID ORDER IT
054800*   WAS LOADED IN - THE NEW MASTER FILE STAYS IN KEY SEQUENCE
054900*   FOR THE NEXT RUN'S MATCH-MERGE PASSES TO RELY ON.
055000*-----------------------------------------------------------------
055100 9100-WRITE-NEW-BOOK-MASTER.
055200     OPEN OUTPUT BOOK-MASTER-OUT.
055300     PERFORM 9150-WRITE-ONE-BOOK THRU 9150-EXIT
055400         VARYING BOOK-IDX FROM 1 BY 1
055500         UNTIL BOOK-IDX > BOOK-TABLE-COUNT.
055600     CLOSE BOOK-MASTER-OUT.
055700 9100-EXIT.
055800     EXIT.
055900*   THE FIELD ORDER HERE IS THE MIRROR IMAGE OF 0250 ABOVE -
056000*   TABLE TO RECORD INSTEAD OF RECORD TO TABLE, SAME NINE
056100*   FIELDS IN THE SAME SEQUENCE.
056200*-----------------------------------------------------------------
056300 9150-WRITE-ONE-BOOK.
056400     MOVE BOOK-ID-T (BOOK-IDX)           TO BOOK-ID.
056500     MOVE BOOK-ISBN-T (BOOK-IDX)         TO BOOK-ISBN.
056600     MOVE BOOK-TITLE-T (BOOK-IDX)        TO BOOK-TITLE.
056700     MOVE BOOK-AUTHOR-T (BOOK-IDX)       TO BOOK-AUTHOR.
056800     MOVE BOOK-CATEGORY-ID-T (BOOK-IDX)  TO BOOK-CATEGORY-ID.
056900     MOVE BOOK-PUBLISHER-ID-T (BOOK-IDX) TO BOOK-PUBLISHER-ID.
057000     MOVE BOOK-PUB-YEAR-T (BOOK-IDX)     TO BOOK-PUB-YEAR.
057100     MOVE BOOK-PRICE-T (BOOK-IDX)        TO BOOK-PRICE.
057200     MOVE BOOK-STOCK-QTY-T (BOOK-IDX)    TO BOOK-STOCK-QTY.
057300     WRITE BOOK-RECORD-OUT FROM BOOK-RECORD.
057400 9150-EXIT.
057500     EXIT.
