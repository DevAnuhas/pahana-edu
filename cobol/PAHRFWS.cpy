000100*****************************************************************
000200*                                                                *
000300*   PAHRFWS  --  CATEGORY / PUBLISHER REFERENCE TABLE LAYOUT    *
000400*   PAHANA EDU BOOKSHOP - BILLING & INVENTORY SYSTEM             *
000500*                                                                *
000600*   THE CATEGORY TABLE AND THE PUBLISHER TABLE SHARE THIS SAME   *
000700*   2-FIELD LAYOUT - A NUMERIC KEY AND A NAME.  BOOK MASTER       *
000800*   MAINTENANCE (PAHBKMT) LOADS BOTH INTO WORKING-STORAGE AND     *
000900*   CHECKS A BOOK'S CATEGORY-ID AND PUBLISHER-ID AGAINST THEM     *
001000*   BEFORE AN ADD OR UPDATE IS ACCEPTED.                          *
001100*                                                                *
001200*-----------------------------------------------------------------
001300*   CHANGE LOG
001400*-----------------------------------------------------------------
001500*   DATE-WRITTEN  1988-01-11.
001600*   1988-01-11  JFC  REQ 4602   ORIGINAL REFERENCE TABLE LAYOUT,
001700*                                 INTRODUCED WITH THE FOREIGN-KEY
001800*                                 VALIDATION ON THE BOOK MASTER.
001900*   1991-02-04  LPT  REQ 5034   REF-NAME WIDENED FROM X(20) TO
002000*                                 X(30) FOR THE LONGER PUBLISHER
002100*                                 TRADING NAMES.
002200*   1996-04-09  DMS  REQ 5591   YEAR 2000 REVIEW - NO DATE FIELDS
002300*                                 ON THIS RECORD.  SIGNED OFF Y2K.
002350*   1999-06-17  PKA  REQ 5811   PADDED BOTH RECORDS TO 36 BYTES TO
002360*                                 MATCH THE REVISED FILE LAYOUT SHEET.
002400*-----------------------------------------------------------------
002500*   FIELD NOTES
002600*-----------------------------------------------------------------
002700*   REF-ID           CATEGORY ID OR PUBLISHER ID, DEPENDING ON
002800*                      WHICH TABLE IS OPEN.  NEVER ZERO.
002900*   REF-NAME         DISPLAY NAME - NOT USED IN ANY CALCULATION.
003000*-----------------------------------------------------------------
003100 01  CATEGORY-RECORD.
003200     05  REF-ID                      PIC 9(03).
003300     05  REF-NAME                    PIC X(30).
003310     05  FILLER                      PIC X(03).
003320*            RESERVED FOR EXPANSION - DO NOT ASSIGN WITHOUT REQ NO.
003400*
003500 01  PUBLISHER-RECORD.
003600     05  PUB-REF-ID                  PIC 9(03).
003700     05  PUB-REF-NAME                PIC X(30).
003710     05  FILLER                      PIC X(03).
003720*            RESERVED FOR EXPANSION - DO NOT ASSIGN WITHOUT REQ NO.
003800*
003900*-----------------------------------------------------------------
004000*   TABLE FORM OF THE CATEGORY TABLE.  LOADED IN ASCENDING REF-ID
004100*   SEQUENCE SO SEARCH ALL CAN BE USED FOR THE EXISTENCE CHECK.
004200*-----------------------------------------------------------------
004300 01  CATEGORY-TABLE-AREA.
004400     05  CATEGORY-TABLE-COUNT        PIC 9(03) COMP-3 VALUE ZERO.
004500     05  CATEGORY-TABLE OCCURS 0 TO 200 TIMES
004600                         DEPENDING ON CATEGORY-TABLE-COUNT
004700                         ASCENDING KEY IS CAT-ID-T
004800                         INDEXED BY CAT-IDX.
004900         10  CAT-ID-T                PIC 9(03).
005000         10  CAT-NAME-T               PIC X(30).
005100*
005200*-----------------------------------------------------------------
005300*   TABLE FORM OF THE PUBLISHER TABLE.  SAME SHAPE, SEPARATE
005400*   TABLE - A BOOK'S CATEGORY-ID AND PUBLISHER-ID LIVE IN
005500*   DIFFERENT NUMBER RANGES BY SHOP CONVENTION BUT ARE NOT
005600*   ENFORCED DISTINCT BY THIS COPYBOOK.
005700*-----------------------------------------------------------------
005800 01  PUBLISHER-TABLE-AREA.
005900     05  PUBLISHER-TABLE-COUNT       PIC 9(03) COMP-3 VALUE ZERO.
006000     05  PUBLISHER-TABLE OCCURS 0 TO 200 TIMES
006100                          DEPENDING ON PUBLISHER-TABLE-COUNT
006200                          ASCENDING KEY IS PUB-ID-T
006300                          INDEXED BY PUB-IDX.
006400         10  PUB-ID-T                PIC 9(03).
006500         10  PUB-NAME-T               PIC X(30).
