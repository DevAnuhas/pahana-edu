000100*****************************************************************
000200*                                                                *
000300*   PAHBLWS  --  PRINTED BILL AND CONTROL REPORT LINE LAYOUTS   *
000400*   PAHANA EDU BOOKSHOP - BILLING & INVENTORY SYSTEM             *
000500*                                                                *
000600*   FIXED 50-COLUMN COUNTER BILL, ONE PER ACCEPTED INVOICE, PLUS  *
000700*   THE END-OF-RUN CONTROL REPORT LINES PRINTED BY THE BILLING    *
000800*   RUN (PAHBILL) AFTER THE LAST TRANSACTION GROUP.               *
000900*                                                                *
001000*-----------------------------------------------------------------
001100*   CHANGE LOG
001200*-----------------------------------------------------------------
001300*   DATE-WRITTEN  1987-07-01.
001400*   1987-07-01  RKM  REQ 4502   ORIGINAL BILL LAYOUT - 50-COLUMN
001500*                                 COUNTER DOCKET, ONE ITEM LINE
001600*                                 PER BOOK, NO DUPLICATE LINES.
001700*   1989-02-14  JFC  REQ 4731   ADDED DISCOUNT AND TAX LINES,
001800*                                 PRINTED ONLY WHEN NONZERO.
001900*   1991-08-22  LPT  REQ 5092   ADDED THE "THANK YOU" FOOTER AFTER
002000*                                 COUNTER STAFF ASKED FOR ONE.
002100*   1993-11-29  LPT  REQ 5313   ADDED THE END-OF-RUN CONTROL
002200*                                 REPORT LINES TO THIS COPYBOOK SO
002300*                                 ALL PRINT LAYOUTS LIVE TOGETHER.
002400*   1996-04-10  DMS  REQ 5595   YEAR 2000 REVIEW - BILL PRINTS THE
002500*                                 TRANSACTION DATE, NOT THE SYSTEM
002600*                                 CLOCK. SIGNED OFF Y2K.
002650*   1999-01-08  PKA  REQ 5780   ADDED THE BOOK MASTER MAINTENANCE
002660*                                 REPORT HEADING SO PAHBKMT CAN SHARE
002670*                                 THE SAME COUNT/AMOUNT/REJECT LINES
002680*                                 AS THE BILLING RUN CONTROL REPORT.
002700*-----------------------------------------------------------------
002800*   PRINT LINE NOTES
002900*-----------------------------------------------------------------
003000*   BILL-ITEM-LINE    TITLE TRUNCATED TO 22 CHARACTERS PLUS '.'
003100*                        WHEN LONGER THAN 22; OTHERWISE SPACE-
003200*                        PADDED TO 23. DUPLICATE BOOK-IDS WITHIN
003300*                        ONE INVOICE PRINT ONCE ONLY - FIRST
003400*                        OCCURRENCE WINS.
003500*   BILL-DISCOUNT-LINE PRINTED ONLY WHEN THE INVOICE DISCOUNT IS
003600*                        GREATER THAN ZERO.
003700*   BILL-TAX-LINE      PRINTED ONLY WHEN THE INVOICE TAX IS
003800*                        GREATER THAN ZERO.
003900*-----------------------------------------------------------------
004000 01  BILL-RULE-LINE                  PIC X(50) VALUE ALL "=".
004100*
004200 01  BILL-DASH-LINE                  PIC X(50) VALUE ALL "-".
004300*
004400 01  BILL-BLANK-LINE                 PIC X(50) VALUE SPACES.
004500*
004600 01  BILL-SHOP-NAME-LINE.
004700     05  FILLER                      PIC X(15) VALUE SPACES.
004800     05  FILLER                      PIC X(20)
004900             VALUE "PAHANA EDU BOOKSHOP".
005000     05  FILLER                      PIC X(15) VALUE SPACES.
005100*
005200 01  BILL-INVOICE-LINE.
005300     05  FILLER                      PIC X(11) VALUE "Invoice #: ".
005400     05  PRN-BILL-INV-NUMBER         PIC X(17).
005500     05  FILLER                      PIC X(22) VALUE SPACES.
005600*
005700 01  BILL-DATE-LINE.
005800     05  FILLER                      PIC X(06) VALUE "Date: ".
005900     05  PRN-BILL-YEAR               PIC 9(04).
006000     05  FILLER                      PIC X(01) VALUE "-".
006100     05  PRN-BILL-MONTH              PIC 9(02).
006200     05  FILLER                      PIC X(01) VALUE "-".
006300     05  PRN-BILL-DAY                PIC 9(02).
006400     05  FILLER                      PIC X(32) VALUE SPACES.
006500*
006600 01  BILL-CUSTOMER-LINE.
006700     05  FILLER                      PIC X(10) VALUE "Customer: ".
006800     05  PRN-BILL-CUST-NAME          PIC X(30).
006900     05  FILLER                      PIC X(10) VALUE SPACES.
007000*
007100 01  BILL-CASHIER-LINE.
007200     05  FILLER                      PIC X(09) VALUE "Cashier: ".
007300     05  PRN-BILL-CASHIER-NAME       PIC X(30).
007400     05  FILLER                      PIC X(11) VALUE SPACES.
007500*
007600 01  BILL-COLUMN-HEADING-LINE.
007700     05  FILLER                      PIC X(23) VALUE "Item".
007800     05  FILLER                      PIC X(06) VALUE "Qty".
007900     05  FILLER                      PIC X(10) VALUE "Price".
008000     05  FILLER                      PIC X(11) VALUE "Total".
008100*
008200 01  BILL-ITEM-LINE.
008300     05  PRN-BILL-ITEM-TITLE         PIC X(23).
008400     05  PRN-BILL-ITEM-QTY           PIC ZZZ9.
008500     05  FILLER                      PIC X(02) VALUE SPACES.
008600     05  PRN-BILL-ITEM-PRICE         PIC Z,ZZ9.99.
008700     05  FILLER                      PIC X(02) VALUE SPACES.
008800     05  PRN-BILL-ITEM-TOTAL         PIC ZZZZ9.99.
008900*
009000 01  BILL-TOTALS-LINE.
009100     05  PRN-BILL-TOTALS-LABEL       PIC X(10).
009200     05  FILLER                      PIC X(24) VALUE SPACES.
009300     05  PRN-BILL-TOTALS-AMT         PIC ZZZZ9.99.
009400*
009500 01  BILL-FOOTER-LINE.
009600     05  FILLER                      PIC X(11) VALUE SPACES.
009700     05  FILLER                      PIC X(28)
009800             VALUE "Thank You For Your Purchase".
009900     05  FILLER                      PIC X(11) VALUE SPACES.
010000*
010100*-----------------------------------------------------------------
010200*   END-OF-RUN CONTROL REPORT LINES - PRINTED ONCE, AFTER THE
010300*   LAST TRANSACTION GROUP ON THE BILLING RUN.
010400*-----------------------------------------------------------------
010500 01  CTL-REPORT-HEADING              PIC X(50)
010600         VALUE "PAHANA EDU BOOKSHOP - BILLING RUN CONTROL REPORT".
010650*
010660 01  CTL-BKMT-REPORT-HEADING         PIC X(50)
010670         VALUE "PAHANA EDU BOOKSHOP - BOOK MASTER MAINTENANCE RUN".
010700*
010800 01  CTL-REPORT-COUNT-LINE.
010900     05  PRN-CTL-LABEL               PIC X(30).
011000     05  PRN-CTL-COUNT               PIC ZZZ,ZZ9.
011100*
011200 01  CTL-REPORT-AMOUNT-LINE.
011300     05  PRN-CTL-AMT-LABEL           PIC X(30).
011400     05  PRN-CTL-AMOUNT              PIC -Z,ZZZ,ZZZ,ZZ9.99.
011500*
011600 01  CTL-REPORT-REJECT-LINE.
011700     05  FILLER                      PIC X(12) VALUE "  Rejected: ".
011800     05  PRN-CTL-REJECT-GROUP        PIC ZZZZ9.
011900     05  FILLER                      PIC X(03) VALUE " - ".
012000     05  PRN-CTL-REJECT-REASON       PIC X(33).
