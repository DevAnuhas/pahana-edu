000100*****************************************************************
000200*                                                                *
000300*   PAHUSWS  --  CASHIER (USER) MASTER RECORD LAYOUT            *
000400*   PAHANA EDU BOOKSHOP - BILLING & INVENTORY SYSTEM             *
000500*                                                                *
000600*   ONE RECORD PER CASHIER/ADMIN LOGIN.  MASTER IS KEPT IN        *
000700*   ASCENDING USER-ID SEQUENCE AND IS LOADED INTO THE CASHIER     *
000800*   TABLE BY THE BILLING RUN SOLELY SO THE CASHIER'S FULL NAME    *
000900*   CAN BE PRINTED ON THE BILL - THIS SUITE DOES NOT LOG ANYONE   *
001000*   ON; THAT IS THE ON-LINE SYSTEM'S JOB.                         *
001100*                                                                *
001200*-----------------------------------------------------------------
001300*   CHANGE LOG
001400*-----------------------------------------------------------------
001500*   DATE-WRITTEN  1987-04-02.
001600*   1987-04-02  RKM  REQ 4476   ORIGINAL CASHIER MASTER LAYOUT.
001700*   1989-11-30  JFC  REQ 4841   ADDED USER-ROLE TO DISTINGUISH
001800*                                 COUNTER CASHIERS FROM SHOP
001900*                                 ADMINISTRATORS.
002000*   1992-05-06  LPT  REQ 5166   ADDED USER-ACTIVE SO A CASHIER WHO
002100*                                 HAS LEFT CAN BE FLAGGED RATHER
002200*                                 THAN DELETED FROM THE MASTER -
002300*                                 HISTORICAL BILLS STILL REFERENCE
002400*                                 THE OLD USER-ID.
002500*   1996-04-09  DMS  REQ 5590   YEAR 2000 REVIEW - NO DATE FIELDS
002600*                                 ON THIS RECORD.  SIGNED OFF Y2K.
002700*-----------------------------------------------------------------
002800*   FIELD NOTES
002900*-----------------------------------------------------------------
003000*   USER-ID          CASHIER KEY CARRIED ON EVERY TRANSACTION AND
003100*                      PRINTED ON EVERY INVOICE.
003200*   USER-NAME        LOGIN NAME - NOT USED BY THIS BATCH SUITE,
003300*                      CARRIED FORWARD FROM THE ON-LINE RECORD.
003400*   USER-FULL-NAME   PRINTED ON THE BILL AS "CASHIER: ..."
003500*   USER-ROLE        ADMIN OR CASHIER - NOT CURRENTLY TESTED BY
003600*                      ANY BATCH RUN IN THIS SUITE.
003700*   USER-ACTIVE      'Y' OR 'N'.  AN INACTIVE CASHIER'S NAME IS
003800*                      STILL PRINTED IF REFERENCED BY AN OLD
003900*                      TRANSACTION - THIS SUITE DOES NOT REJECT
004000*                      ON USER-ACTIVE.
004100*-----------------------------------------------------------------
004200 01  USER-RECORD.
004300     05  USER-ID                     PIC 9(05).
004400     05  USER-NAME                   PIC X(20).
004500     05  USER-FULL-NAME              PIC X(30).
004600     05  USER-ROLE                   PIC X(10).
004700         88  USER-IS-ADMIN            VALUE "ADMIN     ".
004800         88  USER-IS-CASHIER          VALUE "CASHIER   ".
004900     05  USER-ACTIVE                 PIC X(01).
005000         88  USER-RECORD-ACTIVE       VALUE "Y".
005100         88  USER-RECORD-INACTIVE     VALUE "N".
005200     05  FILLER                      PIC X(02).
005300*            RESERVED FOR EXPANSION - DO NOT ASSIGN WITHOUT REQ NO.
005400*
005500*-----------------------------------------------------------------
005600*   TABLE FORM, USED BY THE BILLING RUN TO LOOK UP THE CASHIER'S
005700*   FULL NAME FOR PRINTING.  LOADED IN ASCENDING USER-ID SEQUENCE
005800*   SO SEARCH ALL CAN BE USED AGAINST USER-ID-T.
005900*-----------------------------------------------------------------
006000 01  CASHIER-TABLE-AREA.
006100     05  CASHIER-TABLE-COUNT         PIC 9(05) COMP-3 VALUE ZERO.
006200     05  CASHIER-TABLE OCCURS 0 TO 500 TIMES
006300                        DEPENDING ON CASHIER-TABLE-COUNT
006400                        ASCENDING KEY IS USER-ID-T
006500                        INDEXED BY USER-IDX.
006600         10  USER-ID-T               PIC 9(05).
006700         10  USER-FULL-NAME-T        PIC X(30).
