000100*****************************************************************
000200*                                                                *
000300*   PAHCNWS  --  INVOICE CANCELLATION REQUEST RECORD LAYOUT    *
000400*   PAHANA EDU BOOKSHOP - BILLING & INVENTORY SYSTEM             *
000500*                                                                *
000600*   ONE RECORD PER INVOICE TO BE CANCELLED, FED TO THE           *
000700*   CANCELLATION RUN (PAHCANC) IN ASCENDING CAN-INV-ID SEQUENCE  *
000800*   - SAME ORDER THE INVOICE REGISTER ITSELF IS IN, SINCE INV-ID *
000900*   IS ASSIGNED SEQUENTIALLY BY THE BILLING RUN. THIS LETS THE   *
001000*   CANCELLATION RUN MATCH-MERGE THE REQUEST FILE AGAINST BOTH   *
001100*   REGISTERS THE SAME WAY THE MAINTENANCE RUN MATCHES ADD/       *
001200*   UPDATE TRANSACTIONS AGAINST THE BOOK MASTER.                 *
001300*                                                                *
001400*-----------------------------------------------------------------
001500*   CHANGE LOG
001600*-----------------------------------------------------------------
001700*   DATE-WRITTEN  1990-03-21.
001800*   1990-03-21  LPT  REQ 4960   ORIGINAL CANCELLATION REQUEST
001900*                                 LAYOUT. COUNTER STAFF HAD BEEN
002000*                                 PHONING DATA PROCESSING TO CANCEL
002100*                                 A SALE BY HAND - THIS RUN REPLACES
002200*                                 THAT.
002300*   1996-04-13  DMS  REQ 5598   YEAR 2000 REVIEW - NO DATE FIELDS ON
002400*                                 THIS RECORD. SIGNED OFF Y2K.
002500*-----------------------------------------------------------------
002600*   FIELD NOTES
002700*-----------------------------------------------------------------
002800*   CAN-INV-ID       MATCHES INV-ID ON THE INVOICE REGISTER. A
002900*                      REQUEST FOR AN INV-ID NOT ON FILE IS SIMPLY
003000*                      NOT MATCHED BY THE MERGE - NO ERROR IS
003100*                      RAISED, THE REQUEST IS SILENTLY SKIPPED.
003200*-----------------------------------------------------------------
003300 01  CANCEL-REQUEST-RECORD.
003400    05  CAN-INV-ID                  PIC 9(05).
003500    05  FILLER                      PIC X(05).
003600*            RESERVED FOR EXPANSION - DO NOT ASSIGN WITHOUT REQ NO.
