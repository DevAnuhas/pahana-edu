000100*****************************************************************
000200*                                                                *
000300*   PAHCUST  --  PAHANA EDU BOOKSHOP CUSTOMER REGISTRATION      *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    PAHCUST.
000800 AUTHOR.        R K MULLINS.
000900 INSTALLATION.  PAHANA EDU BOOKSHOP - DATA PROCESSING.
001000 DATE-WRITTEN.  1987-05-18.
001100 DATE-COMPILED.
001200 SECURITY.      UNCLASSIFIED - INTERNAL SHOP USE ONLY.
001300*-----------------------------------------------------------------
001400*   CHANGE LOG
001500*-----------------------------------------------------------------
001600*   1987-05-18  RKM  REQ 4480   ORIGINAL REGISTRATION RUN. BUILDS
001700*                                 THE NEW CUSTOMER MASTER BY READING
001800*                                 THE OLD ONE INTO CORE, APPENDING
001900*                                 EACH NEW REGISTRATION, AND WRITING
002000*                                 THE WHOLE TABLE BACK OUT - SAME
002100*                                 SHAPE AS THE OLD CARD-FILE REBUILD
002200*                                 JOB IT REPLACED.
002300*   1988-09-02  JFC  REQ 4650   ACCOUNT NUMBER NOW GENERATED ONLY
002400*                                 WHEN THE INCOMING RECORD ARRIVES
002500*                                 WITH CUST-ACCT-NO BLANK - BRANCH
002600*                                 OFFICES HAD STARTED ASSIGNING THEIR
002700*                                 OWN NUMBERS AND THESE MUST BE KEPT
002800*                                 AS GIVEN.
002900*   1990-10-06  LPT  REQ 4977   ACCOUNT NUMBER GENERATOR REWRITTEN
003000*                                 FOR THE NEW CUS-YYYYMMDD-NNNN FORMAT,
003100*                                 SAME SCAN-FOR-HIGHEST-SEQUENCE RULE
003200*                                 USED ON THE INVOICE NUMBER GENERATOR.
003300*   1994-02-18  LPT  REQ 5356   CUST-REG-DATE NOW CARRIED ON THE
003400*                                 INCOMING RECORD INSTEAD OF BEING
003500*                                 STAMPED BY THIS RUN FROM THE SYSTEM
003600*                                 CLOCK.
003700*   1996-04-11  DMS  REQ 5596   YEAR 2000 REVIEW - THE ACCOUNT NUMBER
003800*                                 SCAN COMPARES THE FULL 8-DIGIT
003900*                                 CCYYMMDD DATE PORTION, NOT A 2-DIGIT
004000*                                 YEAR. SIGNED OFF Y2K.
004100*   1999-06-18  PKA  REQ 5812   WIDENED THE IN-CORE CUSTOMER TABLE
004200*                                 TO MATCH THE 2000-ENTRY LIMIT ADDED
004300*                                 TO PAHCSWS.
004400*-----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-370.
004800 OBJECT-COMPUTER.   IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS ACCT-NO-PREFIX-CLASS IS "CUS-"
005200     UPSI-0 ON STATUS IS RERUN-REQUESTED
005300            OFF STATUS IS NORMAL-REGISTRATION-RUN.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT CUSTOMER-MASTER-IN    ASSIGN TO CUSTMIN
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS IS WS-CUSTMIN-STATUS.
005900     SELECT CUSTOMER-MASTER-OUT   ASSIGN TO CUSTMOUT
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS IS WS-CUSTMOUT-STATUS.
006200     SELECT REGISTRATION-FILE     ASSIGN TO CUSTREG
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS IS WS-CUSTREG-STATUS.
006500*-----------------------------------------------------------------
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900*   ALL FD RECORDS BELOW ARE CARRIED AS A FLAT CHARACTER BUFFER,
007000*   SAME HOUSE RULE AS THE BILLING RUN - THE NAMED FIELD VIEW OF
007100*   EACH RECORD LIVES IN THE COPYBOOK BROUGHT INTO WORKING-STORAGE.
007200*   A REGISTRATION RECORD IS THE SAME 142-BYTE SHAPE AS A CUSTOMER
007300*   MASTER RECORD - THE CALLER BUILDS IT AS IF IT WERE ALREADY ON
007400*   THE MASTER, LEAVING CUST-ACCT-NO BLANK WHEN ONE IS WANTED.
007500*
007600 FD  CUSTOMER-MASTER-IN
007700     RECORDING MODE IS F.
007800 01  CUST-RECORD-IN                 PIC X(145).
007900*
008000 FD  CUSTOMER-MASTER-OUT
008100     RECORDING MODE IS F.
008200 01  CUST-RECORD-OUT                PIC X(145).
008300*
008400 FD  REGISTRATION-FILE
008500     RECORDING MODE IS F.
008600 01  REGISTRATION-RECORD-IN         PIC X(145).
008700*-----------------------------------------------------------------
008800 WORKING-STORAGE SECTION.
008900*
009000*   THE CUSTOMER MASTER RECORD LAYOUT AND ITS IN-CORE TABLE FORM
009100*   COME FROM THE SHOP'S STANDARD COPYBOOK. THE WHOLE MASTER IS
009200*   BUILT IN THE TABLE BEFORE ANY OF IT IS WRITTEN BACK OUT.
009300*
009400 COPY PAHCSWS.
009500*
009600 01  WS-FILE-STATUSES.
009700     05  WS-CUSTMIN-STATUS           PIC X(02).
009800         88  CUSTMIN-OK              VALUE "00".
009900         88  CUSTMIN-EOF             VALUE "10".
010000     05  WS-CUSTMOUT-STATUS          PIC X(02).
010100         88  CUSTMOUT-OK             VALUE "00".
010200     05  WS-CUSTREG-STATUS           PIC X(02).
010300         88  CUSTREG-OK              VALUE "00".
010400         88  CUSTREG-EOF             VALUE "10".
010500*
010600 01  WS-EOF-SWITCHES.
010700     05  WS-LOAD-EOF-SWITCH          PIC X(01) VALUE "N".
010800         88  LOAD-EOF                VALUE "Y".
010900     05  WS-END-OF-REGISTRATIONS     PIC X(01) VALUE "N".
011000         88  END-OF-REGISTRATIONS    VALUE "Y".
011100*
011200 01  WS-RUN-COUNTERS COMP.
011300     05  WS-CUSTOMERS-ON-FILE        PIC 9(07) VALUE ZERO.
011400     05  WS-REGISTRATIONS-READ       PIC 9(07) VALUE ZERO.
011500     05  WS-ACCOUNTS-GENERATED       PIC 9(07) VALUE ZERO.
011600*
011700*   SUBSCRIPT FOR THE WRITE-BACK LOOP AND FOR THE ACCOUNT-NUMBER
011800*   SCAN. DECLARED COMP, NOT INDEXED BY, BECAUSE THE SCAN ALSO HAS
011900*   TO COMPARE FIELDS OF THE CANDIDATE ENTRY, NOT JUST LOCATE IT.
012000 01  WS-SCAN-SUBSCRIPT               PIC 9(05) COMP.
012100*
012200*   WORK AREA THE ACCOUNT-NUMBER GENERATOR USES TO PICK APART AN
012300*   EXISTING TABLE ENTRY'S ACCOUNT NUMBER WITHOUT UNSTRING - SAME
012400*   IDEA AS CUST-ACCT-VIEW IN PAHCSWS, BUT THAT VIEW REDEFINES THE
012500*   CURRENT RECORD'S OWN ACCT NO, NOT A TABLE ENTRY'S.
012600 01  WS-ACCT-SCAN-AREA.
012700     05  WS-ACCT-SCAN-NO             PIC X(17).
012800     05  WS-ACCT-SCAN-VIEW REDEFINES WS-ACCT-SCAN-NO.
012900         10  WS-ACCT-SCAN-PREFIX     PIC X(04).
013000         10  WS-ACCT-SCAN-DATE       PIC 9(08).
013100         10  FILLER                  PIC X(01).
013200         10  WS-ACCT-SCAN-SEQ        PIC 9(04).
013300*
013400 01  WS-HIGH-SEQ-FOUND-SWITCH        PIC X(01) VALUE "N".
013500     88  WS-HIGH-SEQ-FOUND           VALUE "Y".
013600*
013700 01  WS-NEW-ACCT-SEQ                 PIC 9(04) COMP.
013800*
013900*   THE ACCOUNT NUMBER UNDER CONSTRUCTION, BUILT UP FIELD BY FIELD
014000*   AND THEN MOVED AS A WHOLE ONTO CUST-ACCT-NO.
014100 01  WS-NEW-ACCT-AREA.
014200     05  WS-NEW-ACCT-PREFIX          PIC X(04) VALUE "CUS-".
014300     05  WS-NEW-ACCT-DATE            PIC 9(08).
014400     05  WS-NEW-ACCT-DASH            PIC X(01) VALUE "-".
014500     05  WS-NEW-ACCT-SEQ-OUT         PIC 9(04).
014600*-----------------------------------------------------------------
014700 PROCEDURE DIVISION.
014800*   ONE PASS OVER THE REGISTRATION FILE, WITH THE OLD MASTER
014900*   ALREADY HELD ENTIRELY IN CORE BEFORE THE FIRST
015000*   REGISTRATION IS EVEN READ.
015100*   THE OLD MASTER LOAD, THE REGISTRATION LOOP, AND THE NEW
015200*   MASTER WRITE ARE THREE SEPARATE PASSES OVER THE SAME
015300*   IN-CORE TABLE, NEVER OVERLAPPING IN TIME.
015400*-----------------------------------------------------------------
015500 0000-MAINLINE.
015600     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
015700     PERFORM 0200-LOAD-CUSTOMER-MASTER THRU 0200-EXIT.
015800     PERFORM 0300-OPEN-REGISTRATION-FILE THRU 0300-EXIT.
015900     PERFORM 0400-READ-REGISTRATION THRU 0400-EXIT.
016000     PERFORM 1000-PROCESS-ONE-REGISTRATION THRU 1000-EXIT
016100         UNTIL END-OF-REGISTRATIONS.
016200     PERFORM 9000-END-OF-RUN THRU 9000-EXIT.
016300     STOP RUN.
016400*   WS-ACCOUNTS-GENERATED COUNTS ONLY THE REGISTRATIONS THAT
016500*   ARRIVED WITH CUST-ACCT-NO BLANK - A CALLER-SUPPLIED NUMBER
016600*   IS NOT COUNTED HERE.
016700*   WS-CUSTOMERS-ON-FILE IS A READ-ONLY COUNT OF THE OLD
016800*   MASTER'S SIZE - IT DOES NOT INCLUDE ANY REGISTRATION
016900*   APPENDED DURING THIS RUN.
017000*-----------------------------------------------------------------
017100 0100-INITIALIZE-RUN.
017200     MOVE ZERO TO WS-CUSTOMERS-ON-FILE WS-REGISTRATIONS-READ
017300                  WS-ACCOUNTS-GENERATED.
017400     MOVE "N" TO WS-END-OF-REGISTRATIONS.
017500 0100-EXIT.
017600     EXIT.
017700*-----------------------------------------------------------------
017800*   THE WHOLE OLD MASTER IS READ INTO THE IN-CORE TABLE FIRST - THE
017900*   NEW MASTER IS NOT WRITTEN UNTIL EVERY REGISTRATION HAS BEEN
018000*   APPENDED TO THE SAME TABLE, SAME AS THE SHOP'S OLD CARD-FILE
018100*   REBUILD JOB.
018200*   CUST-TABLE-COUNT CLIMBS THROUGH BOTH THIS LOAD AND THE
018300*   LATER APPEND STEP IN 2200 BELOW - IT IS NEVER RESET
018400*   BETWEEN THE TWO.
018500*-----------------------------------------------------------------
018600 0200-LOAD-CUSTOMER-MASTER.
018700     MOVE ZERO TO CUST-TABLE-COUNT.
018800     MOVE "N" TO WS-LOAD-EOF-SWITCH.
018900     OPEN INPUT CUSTOMER-MASTER-IN.
019000     READ CUSTOMER-MASTER-IN INTO CUSTOMER-RECORD
019100         AT END MOVE "Y" TO WS-LOAD-EOF-SWITCH.
019200     PERFORM 0250-LOAD-ONE-CUSTOMER THRU 0250-EXIT
019300         UNTIL LOAD-EOF.
019400     CLOSE CUSTOMER-MASTER-IN.
019500 0200-EXIT.
019600     EXIT.
019700*   SEVEN FIELDS MOVE HERE, THE SAME SEVEN FIELDS 9150 BELOW
019800*   MOVES BACK OUT WHEN THE NEW MASTER IS WRITTEN.
019900*-----------------------------------------------------------------
020000 0250-LOAD-ONE-CUSTOMER.
020100     ADD 1 TO CUST-TABLE-COUNT.
020200     ADD 1 TO WS-CUSTOMERS-ON-FILE.
020300     MOVE CUST-ID        TO CUST-ID-T (CUST-TABLE-COUNT).
020400     MOVE CUST-ACCT-NO   TO CUST-ACCT-NO-T (CUST-TABLE-COUNT).
020500     MOVE CUST-NAME      TO CUST-NAME-T (CUST-TABLE-COUNT).
020600     MOVE CUST-ADDRESS   TO CUST-ADDRESS-T (CUST-TABLE-COUNT).
020700     MOVE CUST-TELEPHONE TO CUST-TELEPHONE-T (CUST-TABLE-COUNT).
020800     MOVE CUST-EMAIL     TO CUST-EMAIL-T (CUST-TABLE-COUNT).
020900     MOVE CUST-REG-DATE  TO CUST-REG-DATE-T (CUST-TABLE-COUNT).
021000     READ CUSTOMER-MASTER-IN INTO CUSTOMER-RECORD
021100         AT END MOVE "Y" TO WS-LOAD-EOF-SWITCH
021200     END-READ.
021300 0250-EXIT.
021400     EXIT.
021500*   THE NEW CUSTOMER MASTER IS NOT OPENED HERE - IT STAYS
021600*   CLOSED UNTIL 9100 AT END OF RUN, AFTER EVERY REGISTRATION
021700*   HAS BEEN APPENDED TO THE IN-CORE TABLE.
021800*   THE REGISTRATION FILE OPENS INPUT ONLY - THIS PROGRAM
021900*   NEVER WRITES BACK TO IT, ONLY READS FORWARD THROUGH IT.
022000*-----------------------------------------------------------------
022100 0300-OPEN-REGISTRATION-FILE.
022200     OPEN INPUT REGISTRATION-FILE.
022300 0300-EXIT.
022400     EXIT.
022500*   CUSTOMER-RECORD IS REUSED AS THE READ AREA FOR BOTH THE
022600*   OLD MASTER IN 0200 ABOVE AND THE REGISTRATION FILE HERE -
022700*   ONE RECORD LAYOUT SERVES BOTH INPUT FILES.
022800*   WS-REGISTRATIONS-READ COUNTS EVERY REGISTRATION ACTUALLY
022900*   PROCESSED - IT IS THE FIGURE THE OPERATOR CHECKS AGAINST
023000*   THE REGISTRATION DESK'S OWN BATCH COUNT.
023100*-----------------------------------------------------------------
023200 0400-READ-REGISTRATION.
023300     READ REGISTRATION-FILE INTO CUSTOMER-RECORD
023400         AT END SET END-OF-REGISTRATIONS TO TRUE.
023500     IF NOT END-OF-REGISTRATIONS
023600         ADD 1 TO WS-REGISTRATIONS-READ
023700     END-IF.
023800 0400-EXIT.
023900     EXIT.
024000*-----------------------------------------------------------------
024100*   ONE REGISTRATION PER PASS - GENERATE THE ACCOUNT NUMBER WHEN
024200*   ONE IS WANTED, APPEND THE RECORD TO THE IN-CORE MASTER TABLE,
024300*   THEN MOVE ON.
024400*   ACCOUNT NUMBERING HAPPENS BEFORE THE APPEND, NEVER AFTER -
024500*   A REGISTRATION IS NEVER WRITTEN TO THE TABLE WITHOUT AN
024600*   ACCOUNT NUMBER ALREADY DECIDED ONE WAY OR THE OTHER.
024700*-----------------------------------------------------------------
024800 1000-PROCESS-ONE-REGISTRATION.
024900     PERFORM 2100-GENERATE-ACCOUNT-NUMBER THRU 2100-EXIT.
025000     PERFORM 2200-APPEND-TO-MASTER-TABLE THRU 2200-EXIT.
025100     PERFORM 0400-READ-REGISTRATION THRU 0400-EXIT.
025200 1000-EXIT.
025300     EXIT.
025400*-----------------------------------------------------------------
025500*   GENERATES CUS-YYYYMMDD-NNNN ONLY WHEN THE INCOMING RECORD
025600*   ARRIVED WITH CUST-ACCT-NO BLANK (REQ 4650) - A CALLER-SUPPLIED
025700*   NUMBER IS KEPT AS GIVEN. THE SCAN WALKS THE CUSTOMER TABLE AS
025800*   IT STANDS SO FAR THIS RUN - ALREADY-APPENDED REGISTRATIONS FOR
025900*   THE SAME DATE ARE SEEN, SAME AS THE ENTRIES LOADED FROM THE OLD
026000*   MASTER.
026100*   WS-NEW-ACCT-SEQ STARTS AT ZERO SO THE FIRST REGISTRATION
026200*   FOR A GIVEN DATE BECOMES SEQUENCE 0001 AFTER THE ADD 1
026300*   BELOW, NOT SEQUENCE 0000.
026400*-----------------------------------------------------------------
026500 2100-GENERATE-ACCOUNT-NUMBER.
026600     IF CUST-ACCT-NO = SPACES
026700         MOVE "N" TO WS-HIGH-SEQ-FOUND-SWITCH
026800         MOVE ZERO TO WS-NEW-ACCT-SEQ
026900         PERFORM 2150-SCAN-FOR-HIGH-SEQ THRU 2150-EXIT
027000             VARYING WS-SCAN-SUBSCRIPT FROM 1 BY 1
027100             UNTIL WS-SCAN-SUBSCRIPT > CUST-TABLE-COUNT
027200         ADD 1 TO WS-NEW-ACCT-SEQ
027300         MOVE CUST-REG-DATE      TO WS-NEW-ACCT-DATE
027400         MOVE WS-NEW-ACCT-SEQ    TO WS-NEW-ACCT-SEQ-OUT
027500         MOVE WS-NEW-ACCT-AREA   TO CUST-ACCT-NO
027600         ADD 1 TO WS-ACCOUNTS-GENERATED
027700     END-IF.
027800 2100-EXIT.
027900     EXIT.
028000*   ONLY ROWS WHOSE ACCOUNT NUMBER MATCHES BOTH THE "CUS-"
028100*   PREFIX AND TODAY'S REGISTRATION DATE CAN RAISE THE HIGH
028200*   SEQUENCE - A DIFFERENT DATE'S NUMBERING NEVER INTERFERES.
028300*-----------------------------------------------------------------
028400 2150-SCAN-FOR-HIGH-SEQ.
028500     MOVE CUST-ACCT-NO-T (WS-SCAN-SUBSCRIPT) TO WS-ACCT-SCAN-NO.
028600     IF WS-ACCT-SCAN-PREFIX = "CUS-"
028700             AND WS-ACCT-SCAN-DATE = CUST-REG-DATE
028800         SET WS-HIGH-SEQ-FOUND TO TRUE
028900         IF WS-ACCT-SCAN-SEQ > WS-NEW-ACCT-SEQ
029000             MOVE WS-ACCT-SCAN-SEQ TO WS-NEW-ACCT-SEQ
029100         END-IF
029200     END-IF.
029300 2150-EXIT.
029400     EXIT.
029500*-----------------------------------------------------------------
029600*   APPENDS THE (POSSIBLY JUST-NUMBERED) REGISTRATION TO THE SAME
029700*   IN-CORE TABLE THE OLD MASTER WAS LOADED INTO. THE REGISTRATION
029800*   FILE IS ASSUMED SORTED SO THAT CUST-ID CONTINUES TO ASCEND -
029900*   IDS ARE ASSIGNED BY THE CALLER, NOT BY THIS RUN.
030000*   IF THE REGISTRATION FILE EVER ARRIVED OUT OF CUST-ID
030100*   ORDER, THE NEW MASTER WOULD COME OUT OF SEQUENCE TOO -
030200*   THIS PROGRAM DOES NOT RE-SORT THE TABLE BEFORE WRITING.
030300*-----------------------------------------------------------------
030400 2200-APPEND-TO-MASTER-TABLE.
030500     ADD 1 TO CUST-TABLE-COUNT.
030600     MOVE CUST-ID        TO CUST-ID-T (CUST-TABLE-COUNT).
030700     MOVE CUST-ACCT-NO   TO CUST-ACCT-NO-T (CUST-TABLE-COUNT).
030800     MOVE CUST-NAME      TO CUST-NAME-T (CUST-TABLE-COUNT).
030900     MOVE CUST-ADDRESS   TO CUST-ADDRESS-T (CUST-TABLE-COUNT).
031000     MOVE CUST-TELEPHONE TO CUST-TELEPHONE-T (CUST-TABLE-COUNT).
031100     MOVE CUST-EMAIL     TO CUST-EMAIL-T (CUST-TABLE-COUNT).
031200     MOVE CUST-REG-DATE  TO CUST-REG-DATE-T (CUST-TABLE-COUNT).
031300 2200-EXIT.
031400     EXIT.
031500*   THE REGISTRATION FILE CLOSES BEFORE THE NEW MASTER WRITE
031600*   STARTS - NEITHER FILE IS OPEN AT THE SAME TIME AS THE
031700*   OTHER DURING THIS PARAGRAPH.
031800*-----------------------------------------------------------------
031900 9000-END-OF-RUN.
032000     CLOSE REGISTRATION-FILE.
032100     PERFORM 9100-WRITE-NEW-CUSTOMER-MASTER THRU 9100-EXIT.
032200 9000-EXIT.
032300     EXIT.
032400*-----------------------------------------------------------------
032500*   THE NEW MASTER IS WRITTEN FROM THE TABLE IN ONE PASS, OLD
032600*   ENTRIES AND NEWLY APPENDED REGISTRATIONS TOGETHER, IN THE SAME
032700*   ASCENDING CUST-ID ORDER THE TABLE WAS BUILT IN.
032800*   EVERY ROW IN THE TABLE WRITES OUT HERE, OLD CUSTOMERS AND
032900*   NEWLY REGISTERED ONES TOGETHER - THERE IS NO SEPARATE
033000*   PASS FOR EITHER GROUP.
033100*-----------------------------------------------------------------
033200 9100-WRITE-NEW-CUSTOMER-MASTER.
033300     OPEN OUTPUT CUSTOMER-MASTER-OUT.
033400     PERFORM 9150-WRITE-ONE-CUSTOMER THRU 9150-EXIT
033500         VARYING WS-SCAN-SUBSCRIPT FROM 1 BY 1
033600         UNTIL WS-SCAN-SUBSCRIPT > CUST-TABLE-COUNT.
033700     CLOSE CUSTOMER-MASTER-OUT.
033800 9100-EXIT.
033900     EXIT.
034000*   THE FIELD ORDER HERE MIRRORS 0250 ABOVE EXACTLY - TABLE
034100*   TO RECORD INSTEAD OF RECORD TO TABLE.
034200*-----------------------------------------------------------------
034300 9150-WRITE-ONE-CUSTOMER.
034400     MOVE CUST-ID-T (WS-SCAN-SUBSCRIPT)        TO CUST-ID.
034500     MOVE CUST-ACCT-NO-T (WS-SCAN-SUBSCRIPT)   TO CUST-ACCT-NO.
034600     MOVE CUST-NAME-T (WS-SCAN-SUBSCRIPT)      TO CUST-NAME.
034700     MOVE CUST-ADDRESS-T (WS-SCAN-SUBSCRIPT)   TO CUST-ADDRESS.
034800     MOVE CUST-TELEPHONE-T (WS-SCAN-SUBSCRIPT) TO CUST-TELEPHONE.
034900     MOVE CUST-EMAIL-T (WS-SCAN-SUBSCRIPT)     TO CUST-EMAIL.
035000     MOVE CUST-REG-DATE-T (WS-SCAN-SUBSCRIPT)  TO CUST-REG-DATE.
035100     WRITE CUST-RECORD-OUT FROM CUSTOMER-RECORD.
035200 9150-EXIT.
035300     EXIT.
