000100*****************************************************************
000200*                                                                *
000300*   PAHBKWS  --  BOOK MASTER RECORD LAYOUT                      *
000400*   PAHANA EDU BOOKSHOP - BILLING & INVENTORY SYSTEM             *
000500*                                                                *
000600*   ONE RECORD PER TITLE HELD IN STOCK.  MASTER IS KEPT IN       *
000700*   ASCENDING BOOK-ID SEQUENCE ON THE BOOKS MASTER FILE AND IS   *
000800*   LOADED ENTIRELY INTO THE BOOK TABLE (SEE PAHBILL, PAHBKMT,   *
000900*   PAHCANC, PAHLOOK WORKING-STORAGE) FOR BINARY-SEARCH ACCESS.  *
001000*                                                                *
001100*-----------------------------------------------------------------
001200*   CHANGE LOG
001300*-----------------------------------------------------------------
001400*   DATE-WRITTEN  1987-03-16.
001500*   1987-03-16  RKM  REQ 4471   ORIGINAL LAYOUT FOR BOOK MASTER.
001600*   1987-09-02  RKM  REQ 4518   WIDENED BOOK-TITLE TO 40 FOR THE
001700*                                UNIVERSITY TEXTBOOK CATALOGUE.
001800*   1988-01-11  JFC  REQ 4602   ADDED BOOK-CATEGORY-ID/PUBLISHER-ID
001900*                                FOREIGN KEYS, REMOVED OLD SUBJECT
002000*                                CODE FIELD.
002100*   1989-06-20  JFC  REQ 4799   ADDED BOOK-PUB-YEAR.
002200*   1991-02-04  LPT  REQ 5033   BOOK-STOCK-QTY MADE SIGNED TO ALLOW
002300*                                BACK-ORDER POSITIONS DURING STOCK
002400*                                TAKE RECONCILIATION.
002500*   1993-11-29  LPT  REQ 5311   ADDED BOOK-SEARCH-KEY REDEFINITION
002600*                                FOR THE NEW TITLE/AUTHOR LOOKUP RUN.
002700*   1996-04-08  DMS  REQ 5588   YEAR 2000 REVIEW - BOOK-PUB-YEAR IS
002800*                                ALREADY FULL 4-DIGIT, NO CHANGE
002900*                                REQUIRED.  SIGNED OFF Y2K.
003000*   1998-08-14  DMS  REQ 5702   PADDED RECORD TO 110 BYTES TO MATCH
003100*                                THE REVISED FILE LAYOUT SHEET.
003200*   2001-05-02  PKA  REQ 5944   COSMETIC - REALIGNED COMMENTS ONLY.
003300*-----------------------------------------------------------------
003400*-----------------------------------------------------------------
003500*   FIELD NOTES
003600*-----------------------------------------------------------------
003700*   BOOK-ID          ASSIGNED ONCE AT CATALOGUE TIME, NEVER REUSED
003800*                      EVEN AFTER A TITLE IS WITHDRAWN.
003900*   BOOK-ISBN        RETAINED AS GIVEN ON THE PUBLISHER INVOICE -
004000*                      NOT VALIDATED FOR CHECK-DIGIT BY THIS SHOP.
004100*   BOOK-TITLE       PRINTS TRUNCATED TO 22 CHARS + '.' ON THE BILL
004200*                      WHEN LONGER - SEE PAHBLWS PRINT LINE NOTES.
004300*   BOOK-AUTHOR      FULL NAME, "LAST, FIRST" WHERE SUPPLIED BY THE
004400*                      PUBLISHER; SOME OLDER RECORDS ARE SURNAME
004500*                      ONLY AND ARE NOT BEING RETROFITTED.
004600*   BOOK-CATEGORY-ID MUST EXIST ON THE CATEGORY TABLE (PAHRFWS) -
004700*                      ENFORCED BY PAHBKMT AT ADD/UPDATE TIME ONLY,
004800*                      NOT RE-CHECKED BY THE BILLING RUN.
004900*   BOOK-PUBLISHER-ID MUST EXIST ON THE PUBLISHER TABLE (PAHRFWS) -
005000*                      SAME RULE AS ABOVE.
005100*   BOOK-PUB-YEAR    ZERO MEANS "YEAR NOT RECORDED", NOT AN ERROR.
005200*   BOOK-PRICE       UNIT SELLING PRICE.  THE BILLING RUN ALWAYS
005300*                      PRICES FROM THIS FIELD - THE TRANSACTION
005400*                      LINE NEVER CARRIES ITS OWN PRICE.
005500*   BOOK-STOCK-QTY   UNITS ON HAND.  SIGNED SO A STOCKTAKE
005600*                      ADJUSTMENT RUN CAN DRIVE IT NEGATIVE
005700*                      TEMPORARILY WITHOUT ABENDING; THE BILLING
005800*                      RUN REFUSES A SALE THAT WOULD TAKE A
005900*                      POSITIVE BALANCE BELOW THE REQUESTED
006000*                      QUANTITY (SEE PAHBILL 2200-CHECK-STOCK).
006100*-----------------------------------------------------------------
006200 01  BOOK-RECORD.
006300     05  BOOK-ID                     PIC 9(05).
006400     05  BOOK-ISBN                   PIC X(13).
006500     05  BOOK-TITLE                  PIC X(40).
006600     05  BOOK-AUTHOR                 PIC X(30).
006700     05  BOOK-CATEGORY-ID            PIC 9(03).
006800     05  BOOK-PUBLISHER-ID           PIC 9(03).
006900     05  BOOK-PUB-YEAR               PIC 9(04).
007000         88  BOOK-PUB-YEAR-UNKNOWN   VALUE ZERO.
007100     05  BOOK-PRICE                  PIC S9(05)V99.
007200     05  BOOK-STOCK-QTY              PIC S9(05).
007300         88  BOOK-OUT-OF-STOCK       VALUE ZERO.
007400         88  BOOK-BACK-ORDERED       VALUE -999999 THRU -1.
007500     05  FILLER                      PIC X(02).
007600*            RESERVED FOR EXPANSION - DO NOT ASSIGN WITHOUT REQ NO.
007700*
007800*-----------------------------------------------------------------
007900*   ALTERNATE VIEW USED BY THE LOOKUP RUN (PAHLOOK) WHEN IT SCANS
008000*   TITLE AND AUTHOR TOGETHER FOR A SUBSTRING MATCH.  OVERLAYS
008100*   BOOK-TITLE AND BOOK-AUTHOR AS ONE 70-BYTE SEARCH FIELD SO A
008200*   SINGLE INSPECT/UNSTRING PASS COVERS BOTH SOURCE FIELDS.
008300*-----------------------------------------------------------------
008400     05  BOOK-SEARCH-VIEW REDEFINES BOOK-TITLE.
008500         10  BOOK-SEARCH-TITLE       PIC X(40).
008600         10  BOOK-SEARCH-AUTHOR      PIC X(30).
008700*
008800*-----------------------------------------------------------------
008900*   TABLE FORM OF THE ABOVE, USED WHEREVER THE MASTER IS LOADED
009000*   ENTIRELY INTO WORKING-STORAGE FOR BINARY-SEARCH ACCESS.  THE
009100*   BOOKS MASTER FILE IS MAINTAINED IN ASCENDING BOOK-ID SEQUENCE
009200*   SO SEARCH ALL CAN BE USED DIRECTLY AGAINST BOOK-ID-T.
009300*-----------------------------------------------------------------
009400 01  BOOK-TABLE-AREA.
009500     05  BOOK-TABLE-COUNT            PIC 9(05) COMP-3 VALUE ZERO.
009600     05  BOOK-TABLE OCCURS 0 TO 3000 TIMES
009700                     DEPENDING ON BOOK-TABLE-COUNT
009800                     ASCENDING KEY IS BOOK-ID-T
009900                     INDEXED BY BOOK-IDX.
010000         10  BOOK-ID-T               PIC 9(05).
010100         10  BOOK-ISBN-T             PIC X(13).
010200         10  BOOK-TITLE-T            PIC X(40).
010300         10  BOOK-AUTHOR-T           PIC X(30).
010400         10  BOOK-CATEGORY-ID-T      PIC 9(03).
010500         10  BOOK-PUBLISHER-ID-T     PIC 9(03).
010600         10  BOOK-PUB-YEAR-T         PIC 9(04).
010700         10  BOOK-PRICE-T            PIC S9(05)V99.
010800         10  BOOK-STOCK-QTY-T        PIC S9(05).
