000100*****************************************************************
000200*                                                                *
000300*   PAHCSWS  --  CUSTOMER MASTER RECORD LAYOUT                  *
000400*   PAHANA EDU BOOKSHOP - BILLING & INVENTORY SYSTEM             *
000500*                                                                *
000600*   ONE RECORD PER REGISTERED CUSTOMER.  MASTER IS KEPT IN       *
000700*   ASCENDING CUST-ID SEQUENCE.  A SALE MAY ALSO BE MADE TO A    *
000800*   WALK-IN CUSTOMER, CARRIED ON THE TRANSACTION AS CUST-ID       *
000900*   ZERO - THERE IS NO MASTER RECORD FOR A WALK-IN.               *
001000*                                                                *
001100*-----------------------------------------------------------------
001200*   CHANGE LOG
001300*-----------------------------------------------------------------
001400*   DATE-WRITTEN  1987-04-02.
001500*   1987-04-02  RKM  REQ 4475   ORIGINAL CUSTOMER MASTER LAYOUT.
001600*   1988-07-19  JFC  REQ 4640   ADDED CUST-EMAIL FOR THE NEW
001700*                                 MONTHLY CATALOGUE MAILING.
001800*   1990-10-05  LPT  REQ 4977   CUST-ACCT-NO WIDENED TO X(17) TO
001900*                                 HOLD THE NEW DATE-STAMPED FORMAT
002000*                                 CUS-YYYYMMDD-NNNN REPLACING THE
002100*                                 OLD 6-DIGIT SEQUENCE NUMBER.
002200*   1994-02-17  LPT  REQ 5355   ADDED CUST-REG-DATE - PREVIOUSLY
002300*                                 ONLY HELD ON THE APPLICATION FORM.
002400*   1996-04-08  DMS  REQ 5589   YEAR 2000 REVIEW - CUST-REG-DATE IS
002500*                                 FULL 8-DIGIT CCYYMMDD. NO CHANGE
002600*                                 REQUIRED. SIGNED OFF Y2K.
002700*   1999-01-22  DMS  REQ 5811   ADDED CUST-ACCT-VIEW REDEFINITION
002800*                                 SO THE NUMBER-GENERATOR RUN CAN
002900*                                 PICK OUT THE DATE AND SEQUENCE
003000*                                 PORTIONS OF AN EXISTING ACCOUNT
003100*                                 NUMBER WITHOUT UNSTRING.
003200*   2002-09-30  PKA  REQ 6048   COSMETIC - REALIGNED COMMENTS ONLY.
003300*-----------------------------------------------------------------
003400*   FIELD NOTES
003500*-----------------------------------------------------------------
003600*   CUST-ID          ASSIGNED ONCE AT REGISTRATION, NEVER REUSED.
003700*   CUST-ACCT-NO     FORMAT CUS-YYYYMMDD-NNNN.  GENERATED BY THE
003800*                      REGISTRATION RUN (PAHCUST) ONLY WHEN THE
003900*                      INCOMING RECORD ARRIVES WITH THIS FIELD
004000*                      BLANK - A CALLER-SUPPLIED NUMBER IS KEPT
004100*                      AS GIVEN.
004200*   CUST-NAME        FULL NAME AS PRINTED ON THE BILL.
004300*   CUST-TELEPHONE   NOT VALIDATED FOR FORMAT BY THIS SHOP.
004400*   CUST-REG-DATE    DATE THE ACCOUNT NUMBER WAS GENERATED FROM,
004500*                      CCYYMMDD.
004600*-----------------------------------------------------------------
004700 01  CUSTOMER-RECORD.
004800     05  CUST-ID                     PIC 9(05).
004900     05  CUST-ACCT-NO                PIC X(17).
005000     05  CUST-NAME                   PIC X(30).
005100     05  CUST-ADDRESS                PIC X(40).
005200     05  CUST-TELEPHONE              PIC X(12).
005300     05  CUST-EMAIL                  PIC X(30).
005400     05  CUST-REG-DATE               PIC 9(08).
005500     05  FILLER                      PIC X(03).
005600*            RESERVED FOR EXPANSION - DO NOT ASSIGN WITHOUT REQ NO.
005700*
005800*-----------------------------------------------------------------
005900*   ALTERNATE VIEW OF THE ACCOUNT NUMBER, USED ONLY BY THE
006000*   ACCOUNT-NUMBER GENERATOR PARAGRAPH TO PULL OUT THE DATE
006100*   STAMP AND THE 4-DIGIT DAILY SEQUENCE WITHOUT UNSTRING.
006200*-----------------------------------------------------------------
006300     05  CUST-ACCT-VIEW REDEFINES CUST-ACCT-NO.
006400         10  CUST-ACCT-PREFIX        PIC X(04).
006500         10  CUST-ACCT-DATE          PIC 9(08).
006600         10  FILLER                  PIC X.
006700         10  CUST-ACCT-SEQ           PIC 9(04).
006800*
006900*-----------------------------------------------------------------
007000*   REGISTRATION DATE BROKEN INTO CENTURY/YEAR/MONTH/DAY, USED
007100*   WHEN FORMATTING THE ACCT NO AND WHEN PRINTING THE LOOKUP
007200*   RUN'S CUSTOMER DIRECTORY.
007300*-----------------------------------------------------------------
007400     05  CUST-REG-DATE-VIEW REDEFINES CUST-REG-DATE.
007500         10  CUST-REG-CCYY           PIC 9(04).
007600         10  CUST-REG-MM             PIC 9(02).
007700         10  CUST-REG-DD             PIC 9(02).
007800*
007900*-----------------------------------------------------------------
008000*   TABLE FORM, USED WHEREVER THE CUSTOMER MASTER IS LOADED
008100*   ENTIRELY INTO WORKING-STORAGE FOR NAME-LOOKUP ACCESS BY THE
008200*   BILLING RUN AND THE LOOKUP RUN.  LOADED IN ASCENDING CUST-ID
008300*   SEQUENCE SO SEARCH ALL CAN BE USED AGAINST CUST-ID-T.
008400*-----------------------------------------------------------------
008500 01  CUSTOMER-TABLE-AREA.
008600     05  CUST-TABLE-COUNT            PIC 9(05) COMP-3 VALUE ZERO.
008700     05  CUST-TABLE OCCURS 0 TO 2000 TIMES
008800                     DEPENDING ON CUST-TABLE-COUNT
008900                     ASCENDING KEY IS CUST-ID-T
009000                     INDEXED BY CUST-IDX.
009100         10  CUST-ID-T               PIC 9(05).
009200         10  CUST-ACCT-NO-T          PIC X(17).
009300         10  CUST-NAME-T             PIC X(30).
009400         10  CUST-ADDRESS-T          PIC X(40).
009500         10  CUST-TELEPHONE-T        PIC X(12).
009600         10  CUST-EMAIL-T            PIC X(30).
009700         10  CUST-REG-DATE-T         PIC 9(08).
