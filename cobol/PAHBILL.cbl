000100*****************************************************************
000200*                                                                *
000300*   PAHBILL  --  PAHANA EDU BOOKSHOP DAILY BILLING RUN           *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    PAHBILL.
000800 AUTHOR.        R K MENDIS.
000900 INSTALLATION.  PAHANA EDU BOOKSHOP - DATA PROCESSING.
001000 DATE-WRITTEN.  1987-07-15.
001100 DATE-COMPILED.
001200 SECURITY.      UNCLASSIFIED - INTERNAL SHOP USE ONLY.
001300*-----------------------------------------------------------------
001400*   CHANGE LOG
001500*-----------------------------------------------------------------
001600*   1987-07-15  RKM  REQ 4502   ORIGINAL BILLING RUN. READS THE
001700*                                 SORTED TRANSACTION FILE AGAINST
001800*                                 THE BOOK MASTER, PRODUCES THE
001900*                                 INVOICE REGISTER AND THE PRINTED
002000*                                 BILL.
002100*   1988-09-02  JFC  REQ 4655   ADDED LINE-LEVEL DISCOUNT PERCENT
002200*                                 TO THE PRICING PARAGRAPH.
002300*   1989-02-14  JFC  REQ 4731   ADDED INVOICE-LEVEL DISCOUNT,
002400*                                 CLAMPED TO THE SUBTOTAL, AND THE
002500*                                 DISCOUNT LINE ON THE BILL.
002600*   1990-10-05  LPT  REQ 4977   INVOICE NUMBER CHANGED FROM A PLAIN
002700*                                 6-DIGIT SEQUENCE TO THE DATE-
002800*                                 STAMPED INV-YYYYMMDD-NNNN FORM,
002900*                                 RESTARTING AT 0001 EACH DAY.
003000*   1991-08-22  LPT  REQ 5092   ADDED TXN-APPLY-TAX AND THE 5%
003100*                                 SALES TAX LINE ON THE BILL. TAX
003200*                                 IS ALWAYS TAKEN ON THE FULL
003300*                                 SUBTOTAL, NEVER ON THE DISCOUNTED
003400*                                 BASE - SEE QUERY FROM COUNTER
003500*                                 STAFF LOGGED UNDER THIS REQUEST.
003600*   1993-11-29  LPT  REQ 5313   DUPLICATE BOOK LINES WITHIN ONE
003700*                                 INVOICE NOW PRINT ONCE ONLY ON
003800*                                 THE BILL (FIRST OCCURRENCE) -
003900*                                 THE REGISTER STILL CARRIES EVERY
004000*                                 LINE.
004100*   1996-04-11  DMS  REQ 5596   YEAR 2000 REVIEW - ALL DATE FIELDS
004200*                                 ON THIS RUN ARE FULL 8-DIGIT
004300*                                 CCYYMMDD OR CARRY A FULL 4-DIGIT
004400*                                 YEAR ALREADY. SIGNED OFF Y2K.
004500*   1998-03-30  DMS  REQ 5680   MASTER LOOKUPS CONVERTED FROM A
004600*                                 SEQUENTIAL SCAN TO SEARCH ALL
004700*                                 AGAINST AN INDEXED WORKING-
004800*                                 STORAGE TABLE - THE THREE MASTER
004900*                                 FILES ARE SMALL ENOUGH TO HOLD IN
005000*                                 CORE FOR THE WHOLE RUN.
005100*   2000-11-14  PKA  REQ 5900   ADDED THE GROUP-REJECT LOG SO THE
005200*                                 CONTROL REPORT CAN LIST EVERY
005300*                                 REJECTED GROUP'S REASON, NOT JUST
005400*                                 A COUNT.
005500*-----------------------------------------------------------------
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-370.
005900 OBJECT-COMPUTER.   IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS TAX-FLAG-CLASS IS "Y" "N"
006300     UPSI-0 ON STATUS IS RERUN-REQUESTED
006400            OFF STATUS IS NORMAL-DAILY-RUN.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT BOOK-MASTER-IN        ASSIGN TO BOOKIN
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS IS WS-BOOKIN-STATUS.
007000     SELECT BOOK-MASTER-OUT       ASSIGN TO BOOKOUT
007100            ORGANIZATION IS SEQUENTIAL
007200            FILE STATUS IS WS-BOOKOUT-STATUS.
007300     SELECT CUSTOMER-MASTER       ASSIGN TO CUSTMAST
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS IS WS-CUSTMAST-STATUS.
007600     SELECT CASHIER-MASTER        ASSIGN TO USERMAST
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS IS WS-USERMAST-STATUS.
007900     SELECT TRANSACTION-FILE      ASSIGN TO TRANFILE
008000            ORGANIZATION IS SEQUENTIAL
008100            FILE STATUS IS WS-TRANFILE-STATUS.
008200     SELECT INVOICE-REGISTER      ASSIGN TO INVREG
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS IS WS-INVREG-STATUS.
008500     SELECT INVOICE-ITEM-REGISTER ASSIGN TO ITEMREG
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS IS WS-ITEMREG-STATUS.
008800     SELECT BILL-PRINT-FILE       ASSIGN TO BILLPRT
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS IS WS-BILLPRT-STATUS.
009100*-----------------------------------------------------------------
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500*   ALL FD RECORDS BELOW ARE CARRIED AS A FLAT CHARACTER BUFFER.
009600*   THE NAMED FIELD VIEW OF EACH RECORD LIVES IN THE COPYBOOK
009700*   BROUGHT INTO WORKING-STORAGE - READ/WRITE USE THE INTO/FROM
009800*   PHRASE SO THE TRANSFER IS A SINGLE GROUP MOVE.
009900*
010000 FD  BOOK-MASTER-IN
010100     RECORDING MODE IS F.
010200 01  BOOK-RECORD-IN                 PIC X(112).
010300*
010400 FD  BOOK-MASTER-OUT
010500     RECORDING MODE IS F.
010600 01  BOOK-RECORD-OUT                PIC X(112).
010700*
010800 FD  CUSTOMER-MASTER
010900     RECORDING MODE IS F.
011000 01  CUSTOMER-RECORD-IO             PIC X(145).
011100*
011200 FD  CASHIER-MASTER
011300     RECORDING MODE IS F.
011400 01  USER-RECORD-IN                 PIC X(068).
011500*
011600 FD  TRANSACTION-FILE
011700     RECORDING MODE IS F.
011800 01  TXN-RECORD-IN                  PIC X(047).
011900*
012000 FD  INVOICE-REGISTER
012100     RECORDING MODE IS F.
012200 01  INVOICE-RECORD-OUT             PIC X(090).
012300*
012400 FD  INVOICE-ITEM-REGISTER
012500     RECORDING MODE IS F.
012600 01  INVOICE-ITEM-RECORD-OUT        PIC X(090).
012700*
012800 FD  BILL-PRINT-FILE.
012900 01  BILL-PRINT-LINE                PIC X(050).
013000*-----------------------------------------------------------------
013100 WORKING-STORAGE SECTION.
013200*
013300*   MASTER AND TRANSACTION RECORD LAYOUTS, AND THEIR IN-CORE
013400*   TABLE FORMS, ALL COME FROM THE SHOP'S STANDARD COPYBOOKS.
013500*
013600 COPY PAHBKWS.
013700 COPY PAHCSWS.
013800 COPY PAHUSWS.
013900 COPY PAHTXWS.
014000 COPY PAHIVWS.
014100 COPY PAHITWS.
014200 COPY PAHBLWS.
014300*
014400 01  WS-FILE-STATUSES.
014500     05  WS-BOOKIN-STATUS            PIC X(02).
014600         88  BOOKIN-OK               VALUE "00".
014700         88  BOOKIN-EOF              VALUE "10".
014800     05  WS-BOOKOUT-STATUS           PIC X(02).
014900         88  BOOKOUT-OK              VALUE "00".
015000     05  WS-CUSTMAST-STATUS          PIC X(02).
015100         88  CUSTMAST-OK             VALUE "00".
015200         88  CUSTMAST-EOF            VALUE "10".
015300     05  WS-USERMAST-STATUS          PIC X(02).
015400         88  USERMAST-OK             VALUE "00".
015500         88  USERMAST-EOF            VALUE "10".
015600     05  WS-TRANFILE-STATUS          PIC X(02).
015700         88  TRANFILE-OK             VALUE "00".
015800         88  TRANFILE-EOF            VALUE "10".
015900     05  WS-INVREG-STATUS            PIC X(02).
016000         88  INVREG-OK               VALUE "00".
016100     05  WS-ITEMREG-STATUS           PIC X(02).
016200         88  ITEMREG-OK              VALUE "00".
016300     05  WS-BILLPRT-STATUS           PIC X(02).
016400         88  BILLPRT-OK              VALUE "00".
016500*
016600 01  WS-EOF-SWITCHES.
016700     05  WS-END-OF-TXN-FILE          PIC X(01) VALUE "N".
016800         88  END-OF-TXN-FILE         VALUE "Y".
016900     05  WS-LOAD-EOF-SWITCH          PIC X(01) VALUE "N".
017000         88  LOAD-EOF                VALUE "Y".
017100*
017200 01  WS-RUN-COUNTERS COMP.
017300     05  WS-GROUPS-READ              PIC 9(07) VALUE ZERO.
017400     05  WS-INVOICES-CREATED         PIC 9(07) VALUE ZERO.
017500     05  WS-GROUPS-REJECTED          PIC 9(07) VALUE ZERO.
017600     05  WS-UNITS-SOLD               PIC 9(09) VALUE ZERO.
017700     05  WS-NEXT-INV-ID              PIC 9(05) VALUE ZERO.
017800*
017900 01  WS-GRAND-TOTAL-BILLED           PIC S9(09)V99 VALUE ZERO.
018000*
018100 01  WS-GROUP-CONTROL.
018200     05  WS-CURR-GROUP-ID            PIC 9(05).
018300     05  WS-GROUP-REJECTED           PIC X(01) VALUE "N".
018400         88  GROUP-IS-REJECTED       VALUE "Y".
018500     05  WS-REJECT-REASON            PIC X(033) VALUE SPACES.
018600     05  WS-GRP-CUSTOMER-ID          PIC 9(05).
018700     05  WS-GRP-CASHIER-ID           PIC 9(05).
018800     05  WS-GRP-DATE                 PIC 9(08).
018900     05  WS-GRP-DATE-VIEW REDEFINES WS-GRP-DATE.
019000         10  WS-GRP-DATE-CCYY        PIC 9(04).
019100         10  WS-GRP-DATE-MM          PIC 9(02).
019200         10  WS-GRP-DATE-DD          PIC 9(02).
019300     05  WS-GRP-INV-DISC-AMT         PIC S9(07)V99.
019400     05  WS-GRP-APPLY-TAX            PIC X(01).
019500*
019600*   ONE ENTRY PER LINE HELD FOR THE CURRENT GROUP UNTIL THE GROUP
019700*   IS KNOWN TO BE ACCEPTED.  NOTHING IS WRITTEN TO THE REGISTERS
019800*   OR THE BILL OUT OF THIS TABLE UNTIL 3000-COMPLETE-INVOICE-GROUP
019900*   RUNS.
020000 01  WS-GROUP-LINE-AREA.
020100     05  WS-GROUP-LINE-COUNT         PIC 9(03) COMP VALUE ZERO.
020200     05  WS-GROUP-LINE-TABLE OCCURS 0 TO 200 TIMES
020300                     DEPENDING ON WS-GROUP-LINE-COUNT
020400                     INDEXED BY WS-LINE-IDX.
020500         10  WS-LN-BOOK-IDX          PIC 9(05) COMP.
020600         10  WS-LN-BOOK-ID           PIC 9(05).
020700         10  WS-LN-TITLE             PIC X(40).
020800         10  WS-LN-ISBN              PIC X(13).
020900         10  WS-LN-QUANTITY          PIC 9(03).
021000         10  WS-LN-UNIT-PRICE        PIC S9(05)V99.
021100         10  WS-LN-DISC-PCT          PIC S9(03)V99.
021200         10  WS-LN-TOTAL             PIC S9(07)V99.
021300*
021400*   ONE ENTRY PER CALENDAR DATE SEEN THIS RUN, HOLDING THE HIGHEST
021500*   INVOICE SEQUENCE ASSIGNED SO FAR FOR THAT DATE.  SEARCHED
021600*   LINEARLY - THE RUN RARELY SPANS MORE THAN A HANDFUL OF DATES.
021700 01  WS-DATE-SEQ-AREA.
021800     05  WS-DATE-SEQ-COUNT           PIC 9(03) COMP VALUE ZERO.
021900     05  WS-DATE-SEQ-TABLE OCCURS 0 TO 100 TIMES
022000                     DEPENDING ON WS-DATE-SEQ-COUNT
022100                     INDEXED BY WS-DS-IDX.
022200         10  WS-DS-DATE              PIC 9(08).
022300         10  WS-DS-MAX-SEQ           PIC 9(04) COMP.
022400*
022500 01  WS-NEW-INV-NUMBER.
022600     05  WS-NEW-INV-PREFIX           PIC X(04) VALUE "INV-".
022700     05  WS-NEW-INV-DATE             PIC 9(08).
022800     05  WS-NEW-INV-DASH             PIC X(01) VALUE "-".
022900     05  WS-NEW-INV-SEQ              PIC 9(04).
023000*
023100*   ONE ENTRY PER DISTINCT BOOK ID ALREADY PRINTED ON THE CURRENT
023200*   BILL - USED ONLY BY 4100-DEDUP-AND-PRINT-ITEMS.  THE REGISTER
023300*   WRITE LOOP DOES NOT CONSULT THIS TABLE; EVERY LINE GOES TO THE
023400*   INVOICE-ITEM REGISTER WHETHER ITS BOOK REPEATS OR NOT.
023500 01  WS-PRINTED-BOOK-AREA.
023600     05  WS-PRINTED-BOOK-COUNT       PIC 9(03) COMP VALUE ZERO.
023700     05  WS-PRINTED-BOOK-TABLE OCCURS 0 TO 200 TIMES
023800                     DEPENDING ON WS-PRINTED-BOOK-COUNT
023900                     INDEXED BY WS-PB-IDX.
024000         10  WS-PRINTED-BOOK-ID      PIC 9(05).
024100*
024200*   REJECT LOG FOR THE END-OF-RUN CONTROL REPORT - ONE ENTRY PER
024300*   REJECTED GROUP, REASON AS ENCOUNTERED.
024400 01  WS-REJECT-LOG-AREA.
024500     05  WS-REJECT-LOG-COUNT         PIC 9(03) COMP VALUE ZERO.
024600     05  WS-REJECT-LOG-TABLE OCCURS 0 TO 999 TIMES
024700                     DEPENDING ON WS-REJECT-LOG-COUNT
024800                     INDEXED BY WS-RL-IDX.
024900         10  WS-RL-GROUP-ID          PIC 9(05).
025000         10  WS-RL-REASON            PIC X(033).
025100*
025200 01  WS-WORK-FIELDS.
025300     05  WS-DISCOUNT-AMT             PIC S9(07)V9999.
025400     05  WS-PRICE-AFTER-DISC         PIC S9(05)V9999.
025500     05  WS-CALC-LINE-TOTAL          PIC S9(07)V99 VALUE ZERO.
025600     05  WS-TITLE-LEN                PIC 9(02) COMP.
025700     05  WS-FOUND-IDX                PIC 9(05) COMP.
025800*
025900 01  WS-INVOICE-TOTALS.
026000     05  WS-SUBTOTAL                 PIC S9(07)V99.
026100     05  WS-INV-DISCOUNT             PIC S9(07)V99.
026200     05  WS-TAX-AMT                  PIC S9(07)V99.
026300     05  WS-TOTAL-AMT                PIC S9(07)V99.
026400*
026500 01  WS-LOOKUP-SWITCHES.
026600     05  WS-BOOK-FOUND-SWITCH        PIC X(01) VALUE "N".
026700         88  WS-BOOK-FOUND           VALUE "Y".
026800     05  WS-DATE-FOUND-SWITCH        PIC X(01) VALUE "N".
026900         88  WS-DATE-FOUND           VALUE "Y".
027000     05  WS-CUST-FOUND-SWITCH        PIC X(01) VALUE "N".
027100         88  WS-CUST-FOUND           VALUE "Y".
027200     05  WS-CASHIER-FOUND-SWITCH     PIC X(01) VALUE "N".
027300         88  WS-CASHIER-FOUND        VALUE "Y".
027400     05  WS-DUP-FOUND-SWITCH         PIC X(01) VALUE "N".
027500         88  WS-BOOK-ALREADY-PRINTED VALUE "Y".
027600*
027700 01  WS-BILL-NAMES.
027800     05  WS-CUST-NAME-PRINT          PIC X(30).
027900     05  WS-CASHIER-NAME-PRINT       PIC X(30).
028000*
028100*-----------------------------------------------------------------
028200 PROCEDURE DIVISION.
028300*-----------------------------------------------------------------
028400*   DRIVES THE WHOLE RUN - LOAD THE THREE MASTERS, OPEN THE
028500*   REMAINING FILES, THEN WALK THE TRANSACTION FILE ONE GROUP
028600*   AT A TIME UNTIL END OF FILE.
028700*   THE CONTROL REPORT AND THE REJECT LOG (SEE 9200 BELOW)
028800*   ARE THE ONLY OUTPUT A SUPERVISOR NEEDS TO CHECK AFTER THE
028900*   RUN - THE BILL ITSELF NEVER LEAVES THE SHOP FLOOR PRINTER.
029000*   0000-MAINLINE ITSELF NEVER TOUCHES A FIELD OTHER THAN THE
029100*   END-OF-FILE SWITCH TESTED BY THE UNTIL CLAUSE - EVERY
029200*   OTHER JOB IS DELEGATED TO THE PARAGRAPHS IT CALLS.
029300*   THE PERFORM ORDER BELOW IS THE WHOLE RUN - INIT, READ
029400*   LOOP, END OF RUN - NOTHING IS SKIPPED OR REPEATED.
029500*-----------------------------------------------------------------
029600 0000-MAINLINE.
029700     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
029800     PERFORM 0200-LOAD-BOOK-TABLE THRU 0200-EXIT.
029900     PERFORM 0300-LOAD-CUSTOMER-TABLE THRU 0300-EXIT.
030000     PERFORM 0400-LOAD-CASHIER-TABLE THRU 0400-EXIT.
030100     PERFORM 0500-OPEN-RUN-FILES THRU 0500-EXIT.
030200     PERFORM 0600-READ-TRANSACTION THRU 0600-EXIT.
030300     PERFORM 1000-PROCESS-ONE-GROUP THRU 1000-EXIT
030400         UNTIL END-OF-TXN-FILE.
030500     PERFORM 9000-END-OF-RUN THRU 9000-EXIT.
030600     STOP RUN.
030700*-----------------------------------------------------------------
030800*   ZEROES THE RUN COUNTERS AND THE GRAND TOTAL BEFORE THE
030900*   FIRST TRANSACTION GROUP IS READ.
031000*   WS-NEXT-INV-ID IS THE RUN-WIDE SEQUENTIAL INVOICE ID - IT
031100*   IS NOT THE SAME VALUE AS THE DATE-RESTARTING SEQUENCE
031200*   PORTION OF INV-NUMBER GENERATED AT 3100 BELOW.
031300*   WS-DATE-SEQ-COUNT AND WS-REJECT-LOG-COUNT ARE THE OCCURS
031400*   DEPENDING ON COUNTS FOR THE TWO WORKING-STORAGE TABLES
031500*   BUILT DURING THE RUN - SEE PAHBLWS FOR BOTH LAYOUTS.
031600*   W00-RUN-DATE IS STAMPED ONCE HERE AND NEVER REFRESHED -
031700*   A MIDNIGHT RUN USES THE DATE IN EFFECT WHEN IT STARTED.
031800*-----------------------------------------------------------------
031900 0100-INITIALIZE-RUN.
032000     MOVE ZERO TO WS-GROUPS-READ WS-INVOICES-CREATED
032100                  WS-GROUPS-REJECTED WS-UNITS-SOLD
032200                  WS-NEXT-INV-ID WS-DATE-SEQ-COUNT
032300                  WS-REJECT-LOG-COUNT.
032400     MOVE ZERO TO WS-GRAND-TOTAL-BILLED.
032500     MOVE "N" TO WS-END-OF-TXN-FILE.
032600 0100-EXIT.
032700     EXIT.
032800*-----------------------------------------------------------------
032900*   MASTER FILES ARE READ ONCE HERE AND HELD IN CORE FOR THE
033000*   WHOLE RUN - SEE THE REQ 5680 CHANGE-LOG ENTRY ABOVE.
033100*   BOOK-TABLE IS ASCENDING ON BOOK-ID SO SEARCH ALL CAN BE
033200*   USED AGAINST IT AT 2100-LOOKUP-BOOK - THE BOOK MASTER
033300*   ITSELF IS MAINTAINED IN THAT ORDER BY PAHBKMT.
033400*   A SHOP WITH MORE THAN A FEW THOUSAND TITLES WOULD NEED A
033500*   DIFFERENT APPROACH - THE TABLE SIZE LIMIT IS IN PAHBKWS.
033600*   THE TABLE IS BUILT BEFORE ANY TRANSACTION IS READ SO
033700*   2100-LOOKUP-BOOK BELOW NEVER SEARCHES A PARTIAL TABLE.
033800*-----------------------------------------------------------------
033900 0200-LOAD-BOOK-TABLE.
034000     MOVE ZERO TO BOOK-TABLE-COUNT.
034100     MOVE "N" TO WS-LOAD-EOF-SWITCH.
034200     OPEN INPUT BOOK-MASTER-IN.
034300     READ BOOK-MASTER-IN INTO BOOK-RECORD
034400         AT END MOVE "Y" TO WS-LOAD-EOF-SWITCH.
034500     PERFORM 0250-LOAD-ONE-BOOK THRU 0250-EXIT
034600         UNTIL LOAD-EOF.
034700     CLOSE BOOK-MASTER-IN.
034800 0200-EXIT.
034900     EXIT.
035000*-----------------------------------------------------------------
035100*   ONE PASS OF THE LOAD LOOP IN 0200 ABOVE - MOVES ONE BOOK
035200*   MASTER RECORD INTO THE NEXT FREE SLOT OF THE IN-CORE
035300*   TABLE, THEN READS AHEAD.
035400*   ALL NINE MASTER FIELDS ARE COPIED ACROSS - NONE ARE
035500*   RECOMPUTED HERE.  THE TABLE ROW IS UPDATED IN PLACE AT
035600*   3250-DECREMENT-ONE-LINE AS EACH SALE IS POSTED.
035700*   BOOK-STOCK-QTY-T IS THE ONLY FIELD THIS PROGRAM EVER
035800*   UPDATES IN THE TABLE COPY OF THE MASTER RECORD.
035900*-----------------------------------------------------------------
036000 0250-LOAD-ONE-BOOK.
036100     ADD 1 TO BOOK-TABLE-COUNT.
036200     MOVE BOOK-ID         TO BOOK-ID-T (BOOK-TABLE-COUNT).
036300     MOVE BOOK-ISBN       TO BOOK-ISBN-T (BOOK-TABLE-COUNT).
036400     MOVE BOOK-TITLE      TO BOOK-TITLE-T (BOOK-TABLE-COUNT).
036500     MOVE BOOK-AUTHOR     TO BOOK-AUTHOR-T (BOOK-TABLE-COUNT).
036600     MOVE BOOK-CATEGORY-ID  TO BOOK-CATEGORY-ID-T (BOOK-TABLE-COUNT).
036700     MOVE BOOK-PUBLISHER-ID TO BOOK-PUBLISHER-ID-T (BOOK-TABLE-COUNT).
036800     MOVE BOOK-PUB-YEAR   TO BOOK-PUB-YEAR-T (BOOK-TABLE-COUNT).
036900     MOVE BOOK-PRICE      TO BOOK-PRICE-T (BOOK-TABLE-COUNT).
037000     MOVE BOOK-STOCK-QTY  TO BOOK-STOCK-QTY-T (BOOK-TABLE-COUNT).
037100     READ BOOK-MASTER-IN INTO BOOK-RECORD
037200         AT END MOVE "Y" TO WS-LOAD-EOF-SWITCH
037300     END-READ.
037400 0250-EXIT.
037500     EXIT.
037600*-----------------------------------------------------------------
037700*   SAME IDEA AS 0200-LOAD-BOOK-TABLE, AGAINST THE CUSTOMER
037800*   MASTER.  USED BY 4050-LOOKUP-BILL-NAMES TO PRINT THE
037900*   CUSTOMER NAME ON THE BILL.
038000*   ONLY THE FIELDS THE BILL NEEDS ARE LOADED - THE FULL
038100*   REGISTRATION RECORD (ACCOUNT NUMBER, ADDRESS, EMAIL) STAYS
038200*   ON THE MASTER AND IS NOT CARRIED INTO THE TABLE.
038300*   WALK-IN SALES (CUST-ID ZERO ON THE TRANSACTION) NEVER
038400*   MATCH A ROW IN THIS TABLE - THAT IS EXPECTED, NOT AN ERROR.
038500*   REQ 5002 ADDED THIS TABLE SO A WALK-IN SALE CAN STILL
038600*   PRINT A NAME ON THE BILL WITHOUT A SECOND MASTER PASS.
038700*-----------------------------------------------------------------
038800 0300-LOAD-CUSTOMER-TABLE.
038900     MOVE ZERO TO CUST-TABLE-COUNT.
039000     MOVE "N" TO WS-LOAD-EOF-SWITCH.
039100     OPEN INPUT CUSTOMER-MASTER.
039200     READ CUSTOMER-MASTER INTO CUSTOMER-RECORD
039300         AT END MOVE "Y" TO WS-LOAD-EOF-SWITCH.
039400     PERFORM 0350-LOAD-ONE-CUSTOMER THRU 0350-EXIT
039500         UNTIL LOAD-EOF.
039600     CLOSE CUSTOMER-MASTER.
039700 0300-EXIT.
039800     EXIT.
039900*-----------------------------------------------------------------
040000*   ONE PASS OF THE LOAD LOOP IN 0300 ABOVE.
040100*   CUST-TABLE IS ASCENDING ON CUST-ID, LOADED IN MASTER
040200*   ORDER - THE MASTER IS ALREADY KEPT THAT WAY BY PAHCUST.
040300*   CUST-ACCT-NO AND CUST-EMAIL ARE NOT CARRIED INTO THE
040400*   TABLE - NEITHER IS NEEDED TO LOOK UP A NAME FOR THE BILL.
040500*-----------------------------------------------------------------
040600 0350-LOAD-ONE-CUSTOMER.
040700     ADD 1 TO CUST-TABLE-COUNT.
040800     MOVE CUST-ID        TO CUST-ID-T (CUST-TABLE-COUNT).
040900     MOVE CUST-ACCT-NO   TO CUST-ACCT-NO-T (CUST-TABLE-COUNT).
041000     MOVE CUST-NAME      TO CUST-NAME-T (CUST-TABLE-COUNT).
041100     MOVE CUST-ADDRESS   TO CUST-ADDRESS-T (CUST-TABLE-COUNT).
041200     MOVE CUST-TELEPHONE TO CUST-TELEPHONE-T (CUST-TABLE-COUNT).
041300     MOVE CUST-EMAIL     TO CUST-EMAIL-T (CUST-TABLE-COUNT).
041400     MOVE CUST-REG-DATE  TO CUST-REG-DATE-T (CUST-TABLE-COUNT).
041500     READ CUSTOMER-MASTER INTO CUSTOMER-RECORD
041600         AT END MOVE "Y" TO WS-LOAD-EOF-SWITCH
041700     END-READ.
041800 0350-EXIT.
041900     EXIT.
042000*-----------------------------------------------------------------
042100*   LOADS THE CASHIER (USER) MASTER THE SAME WAY - ONLY THE
042200*   ID AND FULL NAME ARE NEEDED FOR THE BILL, SO THE TABLE
042300*   CARRIES NOTHING ELSE.
042400*   CASHIER-TABLE IS SMALL - THIS SHOP RUNS A HANDFUL OF
042500*   COUNTER STAFF PER BRANCH - SO NO INDEX SEARCH IS NEEDED
042600*   ON USER-ID-T, A PLAIN SEARCH ALL SUFFICES AT 4050 BELOW.
042700*   A TRANSACTION CARRYING A CASHIER ID NOT ON THIS TABLE
042800*   STILL BILLS NORMALLY - 4050-LOOKUP-BILL-NAMES JUST LEAVES
042900*   THE CASHIER NAME LINE BLANK RATHER THAN REJECTING THE SALE.
043000*   CASHIER-TABLE-COUNT DRIVES THE SEARCH LIMIT IN 4050
043100*   BELOW - IT IS NEVER RESET ONCE THE LOAD COMPLETES.
043200*-----------------------------------------------------------------
043300 0400-LOAD-CASHIER-TABLE.
043400     MOVE ZERO TO CASHIER-TABLE-COUNT.
043500     MOVE "N" TO WS-LOAD-EOF-SWITCH.
043600     OPEN INPUT CASHIER-MASTER.
043700     READ CASHIER-MASTER INTO USER-RECORD
043800         AT END MOVE "Y" TO WS-LOAD-EOF-SWITCH.
043900     PERFORM 0450-LOAD-ONE-CASHIER THRU 0450-EXIT
044000         UNTIL LOAD-EOF.
044100     CLOSE CASHIER-MASTER.
044200 0400-EXIT.
044300     EXIT.
044400*-----------------------------------------------------------------
044500*   ONE PASS OF THE LOAD LOOP IN 0400 ABOVE.
044600*   USER-FULL-NAME IS THE ONLY NAME FIELD PRINTED ON THE
044700*   BILL - THE REST OF THE CASHIER MASTER IS NOT NEEDED HERE.
044800*   ADD 1 TO CASHIER-TABLE-COUNT HAPPENS BEFORE THE MOVE, SO
044900*   ROW ONE OF THE TABLE IS OCCUPIED BY THE FIRST USER MASTER
045000*   RECORD READ, NOT A SPARE ZERO-VALUED ROW.
045100*-----------------------------------------------------------------
045200 0450-LOAD-ONE-CASHIER.
045300     ADD 1 TO CASHIER-TABLE-COUNT.
045400     MOVE USER-ID        TO USER-ID-T (CASHIER-TABLE-COUNT).
045500     MOVE USER-FULL-NAME TO USER-FULL-NAME-T (CASHIER-TABLE-COUNT).
045600     READ CASHIER-MASTER INTO USER-RECORD
045700         AT END MOVE "Y" TO WS-LOAD-EOF-SWITCH
045800     END-READ.
045900 0450-EXIT.
046000     EXIT.
046100*-----------------------------------------------------------------
046200*   OPENS THE REMAINING FILES ONCE THE THREE MASTERS ARE
046300*   SAFELY IN CORE.  BOOK-MASTER-OUT IS THE REWRITTEN MASTER
046400*   PRODUCED AT 9100 BELOW.
046500*   BOOK-MASTER-IN IS ALREADY CLOSED BY THE TIME THIS RUNS -
046600*   SEE 0200-LOAD-BOOK-TABLE - SO THE SAME PHYSICAL FILE CAN
046700*   BE REOPENED FOR OUTPUT WITHOUT A DUPLICATE-OPEN ERROR.
046800*   ALL FIVE FILES OPEN TOGETHER HERE SO A MISSING OR LOCKED
046900*   FILE FAILS THE RUN EARLY, BEFORE ANY TRANSACTION IS READ.
047000*   ALL SEVEN FILES OPEN TOGETHER HERE - A MISSING TRANSACTION
047100*   FILE OR A BAD STATUS ON ANY OF THEM STOPS THE RUN COLD.
047200*-----------------------------------------------------------------
047300 0500-OPEN-RUN-FILES.
047400     OPEN OUTPUT BOOK-MASTER-OUT.
047500     OPEN INPUT  TRANSACTION-FILE.
047600     OPEN OUTPUT INVOICE-REGISTER.
047700     OPEN OUTPUT INVOICE-ITEM-REGISTER.
047800     OPEN OUTPUT BILL-PRINT-FILE.
047900 0500-EXIT.
048000     EXIT.
048100*-----------------------------------------------------------------
048200*   SHARED READ PARAGRAPH - CALLED FROM THE MAINLINE AND
048300*   AGAIN FROM 1200 BELOW WHILE A GROUP IS BEING COLLECTED.
048400*   THE TRANSACTION FILE ARRIVES FROM THE COUNTER TERMINALS
048500*   ALREADY SORTED ASCENDING ON TXN-GROUP-ID - THIS RUN DOES
048600*   NOT SORT IT, THAT HAPPENS UPSTREAM BEFORE PAHBILL STARTS.
048700*   AT END HERE SETS WS-EOF-SWITCH RATHER THAN BRANCHING -
048800*   THE MAINLINE LOOP TEST CATCHES IT ON THE NEXT PASS.
048900*-----------------------------------------------------------------
049000 0600-READ-TRANSACTION.
049100     READ TRANSACTION-FILE INTO TXN-RECORD
049200         AT END MOVE "Y" TO WS-END-OF-TXN-FILE
049300     END-READ.
049400 0600-EXIT.
049500     EXIT.
049600*-----------------------------------------------------------------
049700*   ONE CALL TO 1000-PROCESS-ONE-GROUP PROCESSES THE WHOLE RUN OF
049800*   LINES SHARING TXN-GROUP-ID ON THE CURRENT RECORD - THE CLASSIC
049900*   CONTROL-BREAK READ-AHEAD.  THE CALLER'S PERFORM ... UNTIL
050000*   END-OF-TXN-FILE DRIVES THE OUTER LOOP (SEE 0000-MAINLINE).
050100*   WS-GRP-* FIELDS HOLD THE GROUP-LEVEL DATA (CUSTOMER,
050200*   CASHIER, DATE, DISCOUNT, TAX FLAG) FOR THE DURATION OF ONE
050300*   INVOICE - THEY ARE OVERWRITTEN AS SOON AS THE NEXT GROUP
050400*   STARTS.
050500*   ONE CALL HERE HANDLES ONE CUSTOMER'S WHOLE INVOICE -
050600*   ONE OR MORE TRANSACTION LINES, ONE PRINTED BILL.
050700*-----------------------------------------------------------------
050800 1000-PROCESS-ONE-GROUP.
050900     MOVE TXN-GROUP-ID        TO WS-CURR-GROUP-ID.
051000     MOVE "N"                 TO WS-GROUP-REJECTED.
051100     MOVE SPACES              TO WS-REJECT-REASON.
051200     MOVE ZERO                TO WS-GROUP-LINE-COUNT.
051300     MOVE TXN-CUSTOMER-ID     TO WS-GRP-CUSTOMER-ID.
051400     MOVE TXN-CASHIER-ID      TO WS-GRP-CASHIER-ID.
051500     MOVE TXN-DATE            TO WS-GRP-DATE.
051600     MOVE TXN-INV-DISC-AMT    TO WS-GRP-INV-DISC-AMT.
051700     MOVE TXN-APPLY-TAX       TO WS-GRP-APPLY-TAX.
051800     ADD 1 TO WS-GROUPS-READ.
051900     PERFORM 1100-VALIDATE-AND-HOLD-LINE THRU 1100-EXIT.
052000     PERFORM 0600-READ-TRANSACTION THRU 0600-EXIT.
052100     PERFORM 1200-COLLECT-REST-OF-GROUP THRU 1200-EXIT
052200         UNTIL END-OF-TXN-FILE
052300            OR TXN-GROUP-ID NOT = WS-CURR-GROUP-ID.
052400     IF GROUP-IS-REJECTED
052500         PERFORM 1900-REJECT-GROUP THRU 1900-EXIT
052600     ELSE
052700         PERFORM 3000-COMPLETE-INVOICE-GROUP THRU 3000-EXIT
052800     END-IF.
052900 1000-EXIT.
053000     EXIT.
053100*-----------------------------------------------------------------
053200*   VALIDATES ONE TRANSACTION LINE AGAINST THE BOOK MASTER
053300*   AND STOCK ON HAND.  A LINE THAT FAILS SETS WS-GROUP-
053400*   REJECTED, WHICH STOPS ANY FURTHER MASTER OR REGISTER
053500*   UPDATE FOR THE WHOLE GROUP.
053600*   ONCE A GROUP IS REJECTED, FURTHER LINES IN THE SAME GROUP
053700*   ARE STILL READ (SEE 1200 BELOW, WHICH KEEPS CALLING THIS
053800*   PARAGRAPH) BUT SKIPPED HERE - THE OUTER IF GUARDS THAT.
053900*   A BOOK NOT FOUND ON THE MASTER IS THE ONLY FAILURE THAT
054000*   SHORT-CIRCUITS THE STOCK CHECK - THERE IS NO STOCK FIGURE
054100*   TO TEST AGAINST WHEN THE BOOK ITSELF DOES NOT EXIST.
054200*-----------------------------------------------------------------
054300 1100-VALIDATE-AND-HOLD-LINE.
054400     IF NOT GROUP-IS-REJECTED
054500         PERFORM 2100-LOOKUP-BOOK THRU 2100-EXIT
054600         IF WS-BOOK-FOUND
054700             PERFORM 2200-CHECK-STOCK THRU 2200-EXIT
054800             IF NOT GROUP-IS-REJECTED
054900                 PERFORM 2300-PRICE-LINE THRU 2300-EXIT
055000                 PERFORM 2400-HOLD-LINE THRU 2400-EXIT
055100             END-IF
055200         ELSE
055300             MOVE "Y" TO WS-GROUP-REJECTED
055400             STRING "BOOK " TXN-BOOK-ID " NOT ON FILE"
055500                 DELIMITED BY SIZE INTO WS-REJECT-REASON
055600         END-IF
055700     END-IF.
055800 1100-EXIT.
055900     EXIT.
056000*-----------------------------------------------------------------
056100*   CALLED UNTIL THE GROUP BREAKS (NEW TXN-GROUP-ID) OR THE
056200*   FILE ENDS - VALIDATES EACH REMAINING LINE AND READS AHEAD
056300*   ONE MORE TIME.
056400*   A SINGLE-LINE GROUP NEVER ENTERS THIS PARAGRAPH AT ALL -
056500*   THE PERFORM ... UNTIL IN 1000 ABOVE TESTS THE GROUP BREAK
056600*   BEFORE THE FIRST CALL.
056700*   THE GROUP BREAKS ON A CHANGE OF TXN-INVOICE-KEY, NOT ON
056800*   A FIXED LINE COUNT - A BILL MAY HAVE ANY NUMBER OF LINES.
056900*-----------------------------------------------------------------
057000 1200-COLLECT-REST-OF-GROUP.
057100     PERFORM 1100-VALIDATE-AND-HOLD-LINE THRU 1100-EXIT.
057200     PERFORM 0600-READ-TRANSACTION THRU 0600-EXIT.
057300 1200-EXIT.
057400     EXIT.
057500*-----------------------------------------------------------------
057600*   A GROUP WITH NO LINES ACCEPTED STILL COUNTS AS REJECTED ONCE
057700*   ANY LINE FAILS - NO STOCK CHANGES, NO REGISTER WRITES, NO BILL.
057800*   WS-REJECT-REASON CARRIES ONLY THE FIRST FAILURE FOUND -
057900*   A GROUP WITH TWO BAD LINES STILL LOGS ONE REASON, NOT TWO.
058000*   WS-REJECT-LOG-COUNT IS NEVER RESET DURING THE RUN - IT
058100*   ACCUMULATES ACROSS EVERY REJECTED GROUP UNTIL 9200-PRINT-
058200*   CONTROL-REPORT LISTS THE WHOLE LOG AT END OF RUN.
058300*-----------------------------------------------------------------
058400 1900-REJECT-GROUP.
058500     ADD 1 TO WS-GROUPS-REJECTED.
058600     ADD 1 TO WS-REJECT-LOG-COUNT.
058700     MOVE WS-CURR-GROUP-ID TO WS-RL-GROUP-ID (WS-REJECT-LOG-COUNT).
058800     MOVE WS-REJECT-REASON TO WS-RL-REASON (WS-REJECT-LOG-COUNT).
058900 1900-EXIT.
059000     EXIT.
059100*-----------------------------------------------------------------
059200*   BOOK LOOKUP - BINARY SEARCH AGAINST THE IN-CORE TABLE LOADED
059300*   BY 0200-LOAD-BOOK-TABLE.  REQ 5680 (SEE CHANGE LOG) REPLACED
059400*   A SEQUENTIAL REREAD OF THE BOOKS MASTER WITH THIS SEARCH ALL.
059500*   WS-FOUND-IDX IS SET ONLY WHEN THE SEARCH SUCCEEDS - A
059600*   FAILED SEARCH LEAVES IT UNCHANGED, WHICH IS WHY 1100 ABOVE
059700*   TESTS WS-BOOK-FOUND BEFORE USING WS-FOUND-IDX AT ALL.
059800*   A MISS HERE IS NOT FATAL TO THE RUN - IT FAILS ONLY THE
059900*   ONE LINE, VIA WS-LINE-VALID-SWITCH, AND THE RUN CONTINUES.
060000*-----------------------------------------------------------------
060100 2100-LOOKUP-BOOK.
060200     MOVE "N" TO WS-BOOK-FOUND-SWITCH.
060300     SET BOOK-IDX TO 1.
060400     SEARCH ALL BOOK-TABLE
060500         WHEN BOOK-ID-T (BOOK-IDX) = TXN-BOOK-ID
060600             MOVE "Y" TO WS-BOOK-FOUND-SWITCH
060700             SET WS-FOUND-IDX TO BOOK-IDX
060800     END-SEARCH.
060900 2100-EXIT.
061000     EXIT.
061100*-----------------------------------------------------------------
061200*   REJECTS THE GROUP IF THE QUANTITY ORDERED EXCEEDS BOOK-
061300*   STOCK-QTY ON THE MASTER.  STOCK ITSELF IS NOT TOUCHED
061400*   HERE - SEE 3200-DECREMENT-STOCK.
061500*   COMPARED AGAINST THE IN-CORE COPY OF BOOK-STOCK-QTY, WHICH
061600*   ALREADY REFLECTS ANY EARLIER LINE IN THIS SAME GROUP FOR
061700*   THE SAME BOOK - TWO LINES FOR ONE BOOK CANNOT BOTH OVERSELL.
061800*   STOCK IS CHECKED AGAINST THE TABLE COPY, NOT THE MASTER
061900*   FILE ITSELF - THE MASTER IS NOT REWRITTEN UNTIL END OF RUN.
062000*-----------------------------------------------------------------
062100 2200-CHECK-STOCK.
062200     IF BOOK-STOCK-QTY-T (WS-FOUND-IDX) < TXN-QUANTITY
062300         MOVE "Y" TO WS-GROUP-REJECTED
062400         STRING "INSUFFICIENT STOCK FOR BOOK " TXN-BOOK-ID
062500             DELIMITED BY SIZE INTO WS-REJECT-REASON
062600     END-IF.
062700 2200-EXIT.
062800     EXIT.
062900*-----------------------------------------------------------------
063000*   LINE TOTAL - DISCOUNT KEPT TO 4 DECIMALS, FINAL TOTAL ROUNDED
063100*   HALF-UP TO 2.  QUANTITY <= 0 OR NO UNIT PRICE PRICES AT 0.00.
063200*   TXN-LINE-DISC-PCT IS THE COUNTER CLERK'S LINE DISCOUNT,
063300*   SEPARATE FROM THE INVOICE-LEVEL DISCOUNT APPLIED LATER AT
063400*   3050-COMPUTE-INVOICE-TOTALS (REQ 4655 / REQ 4731).
063500*   A ZERO-QUANTITY OR ZERO-PRICE LINE IS NOT REJECTED - IT
063600*   JUST PRICES AT 0.00 AND STILL APPEARS ON THE BILL AND
063700*   BOTH REGISTERS, SINCE THE COUNTER STAFF MAY BE GIVING
063800*   AWAY A PROMOTIONAL COPY.
063900*   THE PRICE USED IS THE BOOK MASTER'S CURRENT PRICE, NOT
064000*   ANY PRICE CARRIED ON THE TRANSACTION RECORD ITSELF.
064100*-----------------------------------------------------------------
064200 2300-PRICE-LINE.
064300     MOVE ZERO TO WS-CALC-LINE-TOTAL.
064400     IF TXN-QUANTITY > ZERO AND BOOK-PRICE-T (WS-FOUND-IDX) > ZERO
064500         COMPUTE WS-DISCOUNT-AMT =
064600             BOOK-PRICE-T (WS-FOUND-IDX) * TXN-LINE-DISC-PCT / 100
064700         COMPUTE WS-PRICE-AFTER-DISC =
064800             BOOK-PRICE-T (WS-FOUND-IDX) - WS-DISCOUNT-AMT
064900         COMPUTE WS-CALC-LINE-TOTAL ROUNDED =
065000             WS-PRICE-AFTER-DISC * TXN-QUANTITY
065100     END-IF.
065200 2300-EXIT.
065300     EXIT.
065400*-----------------------------------------------------------------
065500*   HOLDS ONE PRICED LINE IN THE GROUP TABLE.  NOTHING HERE TOUCHES
065600*   THE BOOK MASTER, THE REGISTERS OR THE BILL - THAT WAITS UNTIL
065700*   THE WHOLE GROUP IS KNOWN TO BE ACCEPTED.
065800*   WS-LINE-IDX IS SET FROM WS-GROUP-LINE-COUNT, NOT VARIED BY
065900*   A PERFORM HERE - EACH CALL OF 1100 ADDS EXACTLY ONE ROW.
066000*   WS-LN-BOOK-IDX SAVES THE TABLE SUBSCRIPT SO 3200-DECREMENT-
066100*   STOCK BELOW DOES NOT HAVE TO SEARCH THE TABLE A SECOND TIME.
066200*-----------------------------------------------------------------
066300 2400-HOLD-LINE.
066400     ADD 1 TO WS-GROUP-LINE-COUNT.
066500     SET WS-LINE-IDX TO WS-GROUP-LINE-COUNT.
066600     MOVE WS-FOUND-IDX                   TO WS-LN-BOOK-IDX (WS-LINE-IDX).
066700     MOVE TXN-BOOK-ID                    TO WS-LN-BOOK-ID (WS-LINE-IDX).
066800     MOVE BOOK-TITLE-T (WS-FOUND-IDX)    TO WS-LN-TITLE (WS-LINE-IDX).
066900     MOVE BOOK-ISBN-T (WS-FOUND-IDX)     TO WS-LN-ISBN (WS-LINE-IDX).
067000     MOVE TXN-QUANTITY                   TO WS-LN-QUANTITY (WS-LINE-IDX).
067100     MOVE BOOK-PRICE-T (WS-FOUND-IDX)    TO WS-LN-UNIT-PRICE (WS-LINE-IDX).
067200     MOVE TXN-LINE-DISC-PCT              TO WS-LN-DISC-PCT (WS-LINE-IDX).
067300     MOVE WS-CALC-LINE-TOTAL             TO WS-LN-TOTAL (WS-LINE-IDX).
067400 2400-EXIT.
067500     EXIT.
067600*-----------------------------------------------------------------
067700*   RUNS ONLY WHEN THE WHOLE GROUP WAS ACCEPTED.  TOTALS,
067800*   NUMBERS, STOCK, REGISTER AND BILL ALL HAPPEN HERE, IN
067900*   THAT ORDER.
068000*   EACH STEP HERE RELIES ON THE ONE BEFORE IT HAVING ALREADY
068100*   RUN - TOTALS BEFORE NUMBERING, NUMBERING BEFORE STOCK, AND
068200*   SO ON - THE ORDER IS NOT INTERCHANGEABLE.
068300*-----------------------------------------------------------------
068400 3000-COMPLETE-INVOICE-GROUP.
068500     PERFORM 3050-COMPUTE-INVOICE-TOTALS THRU 3050-EXIT.
068600     PERFORM 3100-GENERATE-INVOICE-NUMBER THRU 3100-EXIT.
068700     PERFORM 3200-DECREMENT-STOCK THRU 3200-EXIT.
068800     PERFORM 3300-WRITE-INVOICE-AND-ITEMS THRU 3300-EXIT.
068900     PERFORM 4000-PRINT-BILL THRU 4000-EXIT.
069000     ADD 1 TO WS-INVOICES-CREATED.
069100     ADD WS-TOTAL-AMT TO WS-GRAND-TOTAL-BILLED.
069200 3000-EXIT.
069300     EXIT.
069400*-----------------------------------------------------------------
069500*   SUMS THE HELD LINE TOTALS, THEN APPLIES THE INVOICE-LEVEL
069600*   DISCOUNT AND TAX - SEE REQ 4731 AND REQ 5092 IN THE
069700*   CHANGE LOG ABOVE.
069800*   TAX IS ALWAYS 5% OF THE UNDISCOUNTED SUBTOTAL WHEN
069900*   TXN-APPLY-TAX IS "Y" - SEE THE QUERY LOGGED UNDER REQ 5092
070000*   IN THE CHANGE LOG ABOVE FOR WHY DISCOUNT NEVER REDUCES
070100*   THE TAXABLE BASE.
070200*   WS-GRP-INV-DISC-AMT COMES STRAIGHT FROM THE TRANSACTION -
070300*   THIS RUN DOES NOT VALIDATE THAT THE CASHIER WAS AUTHORISED
070400*   TO GRANT IT, ONLY THAT IT DOES NOT EXCEED THE SUBTOTAL.
070500*-----------------------------------------------------------------
070600 3050-COMPUTE-INVOICE-TOTALS.
070700     MOVE ZERO TO WS-SUBTOTAL.
070800     PERFORM 3060-ADD-ONE-LINE-TOTAL THRU 3060-EXIT
070900         VARYING WS-LINE-IDX FROM 1 BY 1
071000         UNTIL WS-LINE-IDX > WS-GROUP-LINE-COUNT.
071100     IF WS-GRP-INV-DISC-AMT > WS-SUBTOTAL
071200         MOVE WS-SUBTOTAL TO WS-INV-DISCOUNT
071300     ELSE
071400         MOVE WS-GRP-INV-DISC-AMT TO WS-INV-DISCOUNT
071500     END-IF.
071600     IF WS-GRP-APPLY-TAX = "Y"
071700         COMPUTE WS-TAX-AMT ROUNDED = WS-SUBTOTAL * 0.05
071800     ELSE
071900         MOVE ZERO TO WS-TAX-AMT
072000     END-IF.
072100     COMPUTE WS-TOTAL-AMT = WS-SUBTOTAL - WS-INV-DISCOUNT + WS-TAX-AMT.
072200 3050-EXIT.
072300     EXIT.
072400*-----------------------------------------------------------------
072500*   ONE PASS OF THE SUBTOTAL LOOP IN 3050 ABOVE.
072600*   WS-SUBTOTAL IS ZEROED BY THE CALLER (3050 ABOVE) BEFORE
072700*   THIS LOOP STARTS, SO EACH INVOICE BEGINS FROM A CLEAN TOTAL.
072800*-----------------------------------------------------------------
072900 3060-ADD-ONE-LINE-TOTAL.
073000     ADD WS-LN-TOTAL (WS-LINE-IDX) TO WS-SUBTOTAL.
073100 3060-EXIT.
073200     EXIT.
073300*-----------------------------------------------------------------
073400*   SCANS THE DATES SEEN SO FAR THIS RUN FOR TXN-DATE'S HIGH
073500*   SEQUENCE.  NOT FOUND MEANS THE FIRST INVOICE OF A NEW DATE -
073600*   SEQUENCE STARTS AT 0001 (REQ 4977 / INVOICE NUMBER GENERATOR RULE).
073700*   INV-NUMBER IS BUILT AS INV-YYYYMMDD-NNNN IN WS-NEW-INV-
073800*   NUMBER BELOW (SEE PAHIVWS FOR THE FIELD LAYOUT) - THIS
073900*   PARAGRAPH ONLY WORKS OUT THE NNNN PORTION.
074000*   WS-DATE-SEQ-COUNT GROWS BY ONE EACH TIME A NEW CALENDAR
074100*   DATE IS SEEN - ON A LONG RUN SPANNING A SHIFT CHANGE THIS
074200*   COULD IN THEORY HOLD SEVERAL DATES AT ONCE, THOUGH IN
074300*   PRACTICE A DAILY RUN SEES ONLY ONE.
074400*   THE INVOICE NUMBER IS NEVER REUSED WITHIN A RUN EVEN IF
074500*   A GROUP IS LATER REJECTED - WS-NEW-INV-SEQ ONLY CLIMBS.
074600*-----------------------------------------------------------------
074700 3100-GENERATE-INVOICE-NUMBER.
074800     MOVE "N" TO WS-DATE-FOUND-SWITCH.
074900     PERFORM 3150-TEST-ONE-DATE-SEQ THRU 3150-EXIT
075000         VARYING WS-DS-IDX FROM 1 BY 1
075100         UNTIL WS-DS-IDX > WS-DATE-SEQ-COUNT.
075200     IF NOT WS-DATE-FOUND
075300         ADD 1 TO WS-DATE-SEQ-COUNT
075400         MOVE WS-GRP-DATE TO WS-DS-DATE (WS-DATE-SEQ-COUNT)
075500         MOVE 1 TO WS-DS-MAX-SEQ (WS-DATE-SEQ-COUNT)
075600         MOVE 1 TO WS-NEW-INV-SEQ
075700     END-IF.
075800     MOVE WS-GRP-DATE TO WS-NEW-INV-DATE.
075900     ADD 1 TO WS-NEXT-INV-ID.
076000 3100-EXIT.
076100     EXIT.
076200*-----------------------------------------------------------------
076300*   ONE PASS OF THE SEARCH LOOP IN 3100 ABOVE - TESTS ONE
076400*   DATE ALREADY SEEN THIS RUN.
076500*   WS-DATE-FOUND-SWITCH AND WS-NEW-INV-SEQ ARE BOTH SET HERE
076600*   ONLY WHEN THE DATE MATCHES - A MISS LEAVES THEM FOR 3100
076700*   ABOVE TO HANDLE AS A NEW DATE.
076800*-----------------------------------------------------------------
076900 3150-TEST-ONE-DATE-SEQ.
077000     IF WS-DS-DATE (WS-DS-IDX) = WS-GRP-DATE
077100         MOVE "Y" TO WS-DATE-FOUND-SWITCH
077200         ADD 1 TO WS-DS-MAX-SEQ (WS-DS-IDX)
077300         MOVE WS-DS-MAX-SEQ (WS-DS-IDX) TO WS-NEW-INV-SEQ
077400     END-IF.
077500 3150-EXIT.
077600     EXIT.
077700*-----------------------------------------------------------------
077800*   STOCK ADJUSTMENT IS UNCONDITIONAL - THE OVERSELL GUARD ALREADY
077900*   RAN IN 2200-CHECK-STOCK.  THIS PARAGRAPH ALSO ACCUMULATES THE
078000*   RUN'S TOTAL UNITS SOLD WHILE IT IS ALREADY WALKING THE LINES.
078100*   RUNS AFTER 3100 SO THE STOCK FIGURES WRITTEN OUT AT
078200*   9100-WRITE-UPDATED-BOOK-MASTER ARE AS OF THE COMPLETED
078300*   INVOICE, NOT THE TENTATIVE HOLD MADE AT VALIDATION TIME.
078400*   THIS RUNS AFTER 3100 ABOVE HAS ALREADY ASSIGNED THE
078500*   INVOICE NUMBER - STOCK IS NEVER TOUCHED FOR A REJECTED GROUP.
078600*-----------------------------------------------------------------
078700 3200-DECREMENT-STOCK.
078800     PERFORM 3250-DECREMENT-ONE-LINE THRU 3250-EXIT
078900         VARYING WS-LINE-IDX FROM 1 BY 1
079000         UNTIL WS-LINE-IDX > WS-GROUP-LINE-COUNT.
079100 3200-EXIT.
079200     EXIT.
079300*-----------------------------------------------------------------
079400*   ONE PASS OF THE STOCK LOOP IN 3200 ABOVE.
079500*   BOOK-STOCK-QTY-T IS ADDRESSED VIA WS-LN-BOOK-IDX, THE
079600*   TABLE SUBSCRIPT CAPTURED AT 2400-HOLD-LINE - NOT BY A FRESH
079700*   SEARCH ON THE BOOK ID.
079800*-----------------------------------------------------------------
079900 3250-DECREMENT-ONE-LINE.
080000     SUBTRACT WS-LN-QUANTITY (WS-LINE-IDX)
080100         FROM BOOK-STOCK-QTY-T (WS-LN-BOOK-IDX (WS-LINE-IDX)).
080200     ADD WS-LN-QUANTITY (WS-LINE-IDX) TO WS-UNITS-SOLD.
080300 3250-EXIT.
080400     EXIT.
080500*-----------------------------------------------------------------
080600*   BUILDS AND WRITES THE INVOICE HEADER, THEN DRIVES 3350
080700*   TO WRITE ONE INVOICE-ITEM-RECORD PER HELD LINE.  PAY
080800*   METHOD IS ALWAYS CASH - THE COUNTER DOES NOT YET TAKE
080900*   CARDS (SEE REQ 5312 IN THE PAHIVWS CHANGE LOG).
081000*   INV-ID IS THE RUN-WIDE SEQUENCE FROM 0100-INITIALIZE-RUN,
081100*   INV-NUMBER IS THE DATE-STAMPED FORM FROM 3100 - BOTH ARE
081200*   CARRIED ON EVERY INVOICE-ITEM-RECORD TOO, SEE 3350 BELOW.
081300*   THE REGISTER WRITE IS UNCONDITIONAL ONCE THIS PARAGRAPH IS
081400*   REACHED - THERE IS NO RETRY OR RECOVERY PATH HERE; A FAILED
081500*   WRITE IS AN OPERATOR MATTER, NOT SOMETHING THIS RUN TRAPS.
081600*   THE INVOICE HEADER WRITES BEFORE ANY OF ITS LINE ITEMS -
081700*   A RESTART READING THE ITEM FILE ALONE COULD NOT ORPHAN ONE.
081800*-----------------------------------------------------------------
081900 3300-WRITE-INVOICE-AND-ITEMS.
082000     MOVE WS-NEXT-INV-ID      TO INV-ID.
082100     MOVE WS-NEW-INV-NUMBER   TO INV-NUMBER.
082200     MOVE WS-GRP-CUSTOMER-ID  TO INV-CUSTOMER-ID.
082300     MOVE WS-GRP-CASHIER-ID   TO INV-CASHIER-ID.
082400     MOVE WS-GRP-DATE         TO INV-DATE.
082500     MOVE WS-SUBTOTAL         TO INV-SUBTOTAL.
082600     MOVE WS-INV-DISCOUNT     TO INV-DISCOUNT-AMT.
082700     MOVE WS-TAX-AMT          TO INV-TAX-AMT.
082800     MOVE WS-TOTAL-AMT        TO INV-TOTAL-AMT.
082900     MOVE "CASH"              TO INV-PAY-METHOD.
083000     WRITE INVOICE-RECORD-OUT FROM INVOICE-RECORD.
083100     PERFORM 3350-WRITE-ONE-ITEM THRU 3350-EXIT
083200         VARYING WS-LINE-IDX FROM 1 BY 1
083300         UNTIL WS-LINE-IDX > WS-GROUP-LINE-COUNT.
083400 3300-EXIT.
083500     EXIT.
083600*-----------------------------------------------------------------
083700*   ONE PASS OF THE WRITE LOOP IN 3300 ABOVE - ONE INVOICE-
083800*   ITEM-RECORD PER HELD LINE, IN THE ORDER THE LINES WERE
083900*   ENTERED.
084000*   ITEM-BOOK-TITLE AND ITEM-BOOK-ISBN ARE SNAPSHOTS FROM THE
084100*   MASTER AT SALE TIME (SEE PAHITWS FIELD NOTES) - A LATER
084200*   BOOK-MASTER CHANGE DOES NOT ALTER A REGISTER ALREADY WRITTEN.
084300*   ITEM-INV-ID TIES EACH ITEM RECORD BACK TO ITS INVOICE -
084400*   THERE IS NO OTHER KEY LINKING THE TWO FILES TOGETHER.
084500*-----------------------------------------------------------------
084600 3350-WRITE-ONE-ITEM.
084700     MOVE WS-NEXT-INV-ID               TO ITEM-INV-ID.
084800     MOVE WS-LN-BOOK-ID (WS-LINE-IDX)  TO ITEM-BOOK-ID.
084900     MOVE WS-LN-TITLE (WS-LINE-IDX)    TO ITEM-BOOK-TITLE.
085000     MOVE WS-LN-ISBN (WS-LINE-IDX)     TO ITEM-BOOK-ISBN.
085100     MOVE WS-LN-QUANTITY (WS-LINE-IDX) TO ITEM-QUANTITY.
085200     MOVE WS-LN-UNIT-PRICE (WS-LINE-IDX) TO ITEM-UNIT-PRICE.
085300     MOVE WS-LN-DISC-PCT (WS-LINE-IDX) TO ITEM-DISC-PCT.
085400     MOVE WS-LN-TOTAL (WS-LINE-IDX)    TO ITEM-TOTAL-PRICE.
085500     WRITE INVOICE-ITEM-RECORD-OUT FROM INVOICE-ITEM-RECORD.
085600 3350-EXIT.
085700     EXIT.
085800*-----------------------------------------------------------------
085900*   BILL PRINTING - 50-COLUMN COUNTER DOCKET.  SEE PAHBLWS FOR THE
086000*   PRINT LINE LAYOUTS.
086100*   ONE BILL IS PRINTED PER ACCEPTED INVOICE GROUP - A
086200*   REJECTED GROUP NEVER REACHES THIS PARAGRAPH (SEE 1000-
086300*   PROCESS-ONE-GROUP ABOVE).
086400*   THE PRINTED BILL AND THE STORED INVOICE ARE BUILT FROM
086500*   THE SAME WORKING STORAGE FIELDS, NEVER RE-READ FROM DISK.
086600*-----------------------------------------------------------------
086700 4000-PRINT-BILL.
086800     PERFORM 4050-LOOKUP-BILL-NAMES THRU 4050-EXIT.
086900     WRITE BILL-PRINT-LINE FROM BILL-RULE-LINE.
087000     WRITE BILL-PRINT-LINE FROM BILL-SHOP-NAME-LINE.
087100     WRITE BILL-PRINT-LINE FROM BILL-RULE-LINE.
087200     WRITE BILL-PRINT-LINE FROM BILL-BLANK-LINE.
087300     MOVE WS-NEW-INV-NUMBER      TO PRN-BILL-INV-NUMBER.
087400     WRITE BILL-PRINT-LINE FROM BILL-INVOICE-LINE.
087500     MOVE WS-GRP-DATE-CCYY       TO PRN-BILL-YEAR.
087600     MOVE WS-GRP-DATE-MM         TO PRN-BILL-MONTH.
087700     MOVE WS-GRP-DATE-DD         TO PRN-BILL-DAY.
087800     WRITE BILL-PRINT-LINE FROM BILL-DATE-LINE.
087900     MOVE WS-CUST-NAME-PRINT     TO PRN-BILL-CUST-NAME.
088000     WRITE BILL-PRINT-LINE FROM BILL-CUSTOMER-LINE.
088100     MOVE WS-CASHIER-NAME-PRINT  TO PRN-BILL-CASHIER-NAME.
088200     WRITE BILL-PRINT-LINE FROM BILL-CASHIER-LINE.
088300     WRITE BILL-PRINT-LINE FROM BILL-BLANK-LINE.
088400     WRITE BILL-PRINT-LINE FROM BILL-DASH-LINE.
088500     WRITE BILL-PRINT-LINE FROM BILL-COLUMN-HEADING-LINE.
088600     WRITE BILL-PRINT-LINE FROM BILL-DASH-LINE.
088700     PERFORM 4100-DEDUP-AND-PRINT-ITEMS THRU 4100-EXIT.
088800     WRITE BILL-PRINT-LINE FROM BILL-DASH-LINE.
088900     PERFORM 4200-PRINT-TOTALS-BLOCK THRU 4200-EXIT.
089000     WRITE BILL-PRINT-LINE FROM BILL-RULE-LINE.
089100     WRITE BILL-PRINT-LINE FROM BILL-FOOTER-LINE.
089200     WRITE BILL-PRINT-LINE FROM BILL-RULE-LINE.
089300 4000-EXIT.
089400     EXIT.
089500*-----------------------------------------------------------------
089600*   WALK-IN (CUSTOMER ID ZERO) OR A CUSTOMER ID NOT ON THE MASTER
089700*   BOTH PRINT "WALK-IN CUSTOMER" - THE SECOND CASE SHOULD NOT
089800*   HAPPEN BUT THE BILL STILL HAS TO PRINT SOMETHING SENSIBLE.
089900*   BOTH SEARCHES ARE SEARCH ALL AGAINST THE TABLES LOADED AT
090000*   0300 AND 0400 ABOVE - NEITHER RETOUCHES THE MASTER FILES.
090100*   PRN-BILL-CASHIER-NAME AND PRN-BILL-CUST-NAME ARE BOTH SET
090200*   HERE REGARDLESS OF WHETHER THE LOOKUP SUCCEEDED, SO 4000-
090300*   PRINT-BILL NEVER NEEDS TO TEST EITHER SWITCH ITSELF.
090400*   A CUSTOMER OR CASHIER NOT FOUND IN ITS TABLE PRINTS AS
090500*   BLANKS RATHER THAN STOPPING THE BILL FROM PRINTING.
090600*-----------------------------------------------------------------
090700 4050-LOOKUP-BILL-NAMES.
090800     IF WS-GRP-CUSTOMER-ID = ZERO
090900         MOVE "Walk-in Customer" TO WS-CUST-NAME-PRINT
091000     ELSE
091100         MOVE "N" TO WS-CUST-FOUND-SWITCH
091200         SET CUST-IDX TO 1
091300         SEARCH ALL CUST-TABLE
091400             WHEN CUST-ID-T (CUST-IDX) = WS-GRP-CUSTOMER-ID
091500                 MOVE "Y" TO WS-CUST-FOUND-SWITCH
091600                 MOVE CUST-NAME-T (CUST-IDX) TO WS-CUST-NAME-PRINT
091700         END-SEARCH
091800         IF NOT WS-CUST-FOUND
091900             MOVE "Walk-in Customer" TO WS-CUST-NAME-PRINT
092000         END-IF
092100     END-IF.
092200     MOVE "N" TO WS-CASHIER-FOUND-SWITCH.
092300     SET USER-IDX TO 1.
092400     SEARCH ALL CASHIER-TABLE
092500         WHEN USER-ID-T (USER-IDX) = WS-GRP-CASHIER-ID
092600             MOVE "Y" TO WS-CASHIER-FOUND-SWITCH
092700             MOVE USER-FULL-NAME-T (USER-IDX) TO WS-CASHIER-NAME-PRINT
092800     END-SEARCH.
092900     IF NOT WS-CASHIER-FOUND
093000         MOVE SPACES TO WS-CASHIER-NAME-PRINT
093100     END-IF.
093200 4050-EXIT.
093300     EXIT.
093400*-----------------------------------------------------------------
093500*   DUPLICATE BOOK LINES WITHIN ONE INVOICE PRINT ONCE ONLY - FIRST
093600*   OCCURRENCE WINS (REQ 5313).  THE REGISTER WRITE IN 3300 IS NOT
093700*   AFFECTED - EVERY LINE STILL GOES TO THE INVOICE-ITEM REGISTER.
093800*   WS-PRINTED-BOOK-COUNT AND ITS TABLE ARE RESET TO ZERO AT
093900*   THE TOP OF EVERY BILL - THE DEDUP WINDOW IS ONE INVOICE,
094000*   NEVER CARRIED ACROSS GROUPS.
094100*   PRN-ITEM-COUNT RESETS TO ZERO FOR EVERY BILL - IT IS NOT
094200*   CARRIED FORWARD FROM THE PREVIOUS CUSTOMER'S BILL.
094300*-----------------------------------------------------------------
094400 4100-DEDUP-AND-PRINT-ITEMS.
094500     MOVE ZERO TO WS-PRINTED-BOOK-COUNT.
094600     PERFORM 4105-DEDUP-AND-PRINT-ONE-LINE THRU 4105-EXIT
094700         VARYING WS-LINE-IDX FROM 1 BY 1
094800         UNTIL WS-LINE-IDX > WS-GROUP-LINE-COUNT.
094900 4100-EXIT.
095000     EXIT.
095100*-----------------------------------------------------------------
095200*   ONE PASS OF THE PRINT LOOP IN 4100 ABOVE.
095300*   IF NOT WS-BOOK-ALREADY-PRINTED GUARDS BOTH THE PRINT AND
095400*   THE REMEMBER STEP TOGETHER - A DUPLICATE LINE DOES NEITHER.
095500*-----------------------------------------------------------------
095600 4105-DEDUP-AND-PRINT-ONE-LINE.
095700     PERFORM 4110-CHECK-ALREADY-PRINTED THRU 4110-EXIT.
095800     IF NOT WS-BOOK-ALREADY-PRINTED
095900         PERFORM 4120-FORMAT-AND-WRITE-ITEM-LINE THRU 4120-EXIT
096000         PERFORM 4130-REMEMBER-PRINTED-BOOK THRU 4130-EXIT
096100     END-IF.
096200 4105-EXIT.
096300     EXIT.
096400*-----------------------------------------------------------------
096500*   SETS WS-DUP-FOUND-SWITCH WHEN THE CURRENT LINE'S BOOK
096600*   HAS ALREADY BEEN PRINTED ONCE ON THIS BILL.
096700*   A SEQUENTIAL SCAN IS USED HERE, NOT SEARCH ALL - THE
096800*   PRINTED-BOOK TABLE IS UNSORTED AND RARELY HOLDS MORE THAN
096900*   A FEW ENTRIES PER BILL.
097000*   THE PRINTED-BOOK TABLE IS CLEARED AT THE START OF EACH
097100*   BILL IN 4000 ABOVE, SO ONE CUSTOMER'S LIST NEVER LEAKS
097200*   INTO THE NEXT CUSTOMER'S DEDUP CHECK.
097300*-----------------------------------------------------------------
097400 4110-CHECK-ALREADY-PRINTED.
097500     MOVE "N" TO WS-DUP-FOUND-SWITCH.
097600     PERFORM 4115-TEST-ONE-PRINTED-BOOK THRU 4115-EXIT
097700         VARYING WS-PB-IDX FROM 1 BY 1
097800         UNTIL WS-PB-IDX > WS-PRINTED-BOOK-COUNT.
097900 4110-EXIT.
098000     EXIT.
098100*-----------------------------------------------------------------
098200*   ONE PASS OF THE SEARCH LOOP IN 4110 ABOVE.
098300*   THE LOOP IN 4110 ABOVE CONTINUES TO THE END OF THE TABLE
098400*   EVEN AFTER A MATCH IS FOUND - THE SWITCH, NOT AN EARLY
098500*   EXIT, STOPS FURTHER ACTION ON A DUPLICATE.
098600*-----------------------------------------------------------------
098700 4115-TEST-ONE-PRINTED-BOOK.
098800     IF WS-PRINTED-BOOK-ID (WS-PB-IDX) = WS-LN-BOOK-ID (WS-LINE-IDX)
098900         MOVE "Y" TO WS-DUP-FOUND-SWITCH
099000     END-IF.
099100 4115-EXIT.
099200     EXIT.
099300*-----------------------------------------------------------------
099400*   TITLE TRUNCATION RULE - FIRST 22 CHARACTERS PLUS '.' WHEN THE
099500*   TITLE RUNS LONGER, ELSE SPACE-PADDED TO 23 (BOOK-TITLE IS
099600*   ALREADY SPACE-PADDED ON THE MASTER SO A PLAIN MOVE PADS IT).
099700*   PRN-BILL-ITEM-TITLE IS 23 CHARACTERS WIDE ON THE PRINT
099800*   LINE (SEE PAHBLWS) - THE TRUNCATION MARK COSTS ONE OF
099900*   THOSE 23 POSITIONS.
100000*   THE SAME TRUNCATION RULE APPLIES WHETHER OR NOT THE LINE
100100*   WAS ALREADY DEDUPLICATED BY 4105 ABOVE - TITLE LENGTH AND
100200*   DUPLICATE SUPPRESSION ARE UNRELATED CONCERNS.
100300*   THE TITLE IS RIGHT-TRIMMED BEFORE PRINTING SO A SHORT
100400*   TITLE DOES NOT LEAVE A RAGGED BLOCK OF TRAILING SPACES.
100500*-----------------------------------------------------------------
100600 4120-FORMAT-AND-WRITE-ITEM-LINE.
100700     PERFORM 4125-BACK-UP-ONE-TITLE-POS THRU 4125-EXIT
100800         VARYING WS-TITLE-LEN FROM 40 BY -1
100900         UNTIL WS-TITLE-LEN = 0
101000            OR WS-LN-TITLE (WS-LINE-IDX) (WS-TITLE-LEN:1) NOT = SPACE.
101100     IF WS-TITLE-LEN > 22
101200         STRING WS-LN-TITLE (WS-LINE-IDX) (1:22) "."
101300             DELIMITED BY SIZE INTO PRN-BILL-ITEM-TITLE
101400     ELSE
101500         MOVE WS-LN-TITLE (WS-LINE-IDX) TO PRN-BILL-ITEM-TITLE
101600     END-IF.
101700     MOVE WS-LN-QUANTITY (WS-LINE-IDX)   TO PRN-BILL-ITEM-QTY.
101800     MOVE WS-LN-UNIT-PRICE (WS-LINE-IDX) TO PRN-BILL-ITEM-PRICE.
101900     MOVE WS-LN-TOTAL (WS-LINE-IDX)      TO PRN-BILL-ITEM-TOTAL.
102000     WRITE BILL-PRINT-LINE FROM BILL-ITEM-LINE.
102100 4120-EXIT.
102200     EXIT.
102300*-----------------------------------------------------------------
102400*   NO BODY OF ITS OWN - THE VARYING CLAUSE IN 4120 ABOVE
102500*   DOES ALL THE WORK, BACKING WS-TITLE-LEN OFF THE TRAILING
102600*   SPACES ONE POSITION AT A TIME.
102700*   WS-TITLE-LEN REACHING ZERO MEANS THE WHOLE 40-CHARACTER
102800*   FIELD WAS BLANK - AN UNLIKELY BOOK MASTER ERROR, BUT THE
102900*   TEST STILL STOPS THE LOOP CLEANLY RATHER THAN UNDERFLOWING.
103000*-----------------------------------------------------------------
103100 4125-BACK-UP-ONE-TITLE-POS.
103200     CONTINUE.
103300 4125-EXIT.
103400     EXIT.
103500*-----------------------------------------------------------------
103600*   RECORDS THE BOOK JUST PRINTED SO A LATER DUPLICATE LINE
103700*   FOR THE SAME BOOK IS CAUGHT BY 4110 ABOVE.
103800*   APPENDS TO THE END OF THE PRINTED-BOOK TABLE - ENTRIES ARE
103900*   NEVER REMOVED OR REORDERED WITHIN ONE BILL.
104000*   THE PRINTED-BOOK TABLE HOLDS ONLY THE BOOK ID - TITLE AND
104100*   PRICE ARE NOT NEEDED AGAIN ONCE THE LINE HAS PRINTED.
104200*-----------------------------------------------------------------
104300 4130-REMEMBER-PRINTED-BOOK.
104400     ADD 1 TO WS-PRINTED-BOOK-COUNT.
104500     MOVE WS-LN-BOOK-ID (WS-LINE-IDX)
104600         TO WS-PRINTED-BOOK-ID (WS-PRINTED-BOOK-COUNT).
104700 4130-EXIT.
104800     EXIT.
104900*-----------------------------------------------------------------
105000*   DISCOUNT LINE PRINTS ONLY WHEN > ZERO, TAX LINE ONLY WHEN
105100*   > ZERO (REQ 4731 / REQ 5092).
105200*   THE TOTAL LINE ALWAYS PRINTS, EVEN WHEN DISCOUNT AND TAX
105300*   ARE BOTH ZERO AND THE TOTAL THEREFORE EQUALS THE SUBTOTAL.
105400*   PRN-BILL-TOTALS-LABEL AND PRN-BILL-TOTALS-AMT ARE REUSED
105500*   FOR ALL THREE LINES - EACH WRITE MOVES A FRESH LABEL AND
105600*   AMOUNT INTO THE SAME PRINT FIELDS BEFORE WRITING.
105700*-----------------------------------------------------------------
105800 4200-PRINT-TOTALS-BLOCK.
105900     MOVE "Subtotal:" TO PRN-BILL-TOTALS-LABEL.
106000     MOVE WS-SUBTOTAL TO PRN-BILL-TOTALS-AMT.
106100     WRITE BILL-PRINT-LINE FROM BILL-TOTALS-LINE.
106200     IF WS-INV-DISCOUNT > ZERO
106300         MOVE "Discount:" TO PRN-BILL-TOTALS-LABEL
106400         MOVE WS-INV-DISCOUNT TO PRN-BILL-TOTALS-AMT
106500         WRITE BILL-PRINT-LINE FROM BILL-TOTALS-LINE
106600     END-IF.
106700     IF WS-TAX-AMT > ZERO
106800         MOVE "Tax (5%):" TO PRN-BILL-TOTALS-LABEL
106900         MOVE WS-TAX-AMT TO PRN-BILL-TOTALS-AMT
107000         WRITE BILL-PRINT-LINE FROM BILL-TOTALS-LINE
107100     END-IF.
107200     MOVE "TOTAL:" TO PRN-BILL-TOTALS-LABEL.
107300     MOVE WS-TOTAL-AMT TO PRN-BILL-TOTALS-AMT.
107400     WRITE BILL-PRINT-LINE FROM BILL-TOTALS-LINE.
107500 4200-EXIT.
107600     EXIT.
107700*-----------------------------------------------------------------
107800*   END OF RUN - REWRITE THE BOOK MASTER WITH UPDATED STOCK AND
107900*   PRINT THE CONTROL REPORT (REQ 5900 ADDED THE REJECT LISTING).
108000*   THE BILL-PRINT-FILE STAYS OPEN UNTIL AFTER THE CONTROL
108100*   REPORT IS APPENDED TO IT - THE REPORT PRINTS ON THE SAME
108200*   DOCKET STOCK AS THE LAST BILL OF THE RUN.
108300*   THE UPDATED BOOK MASTER IS WRITTEN ONLY ONCE, AT THE
108400*   VERY END OF THE RUN - NOT AFTER EVERY INDIVIDUAL SALE.
108500*-----------------------------------------------------------------
108600 9000-END-OF-RUN.
108700     PERFORM 9100-WRITE-UPDATED-BOOK-MASTER THRU 9100-EXIT.
108800     CLOSE TRANSACTION-FILE.
108900     CLOSE INVOICE-REGISTER.
109000     CLOSE INVOICE-ITEM-REGISTER.
109100     PERFORM 9200-PRINT-CONTROL-REPORT THRU 9200-EXIT.
109200     CLOSE BILL-PRINT-FILE.
109300 9000-EXIT.
109400     EXIT.
109500*-----------------------------------------------------------------
109600*   REWRITES THE WHOLE BOOK MASTER FROM THE IN-CORE TABLE,
109700*   STOCK FIGURES NOW REFLECTING EVERY SALE MADE THIS RUN.
109800*   BOOK-MASTER-OUT IS A FRESH COPY, NOT A REWRITE IN PLACE -
109900*   THE OPERATOR RUNS A STANDARD FILE SWAP AFTER THIS JOB
110000*   COMPLETES, AS WITH EVERY OTHER MASTER-UPDATING RUN HERE.
110100*   THE LOOP HERE WALKS THE WHOLE TABLE IN BOOK ID ORDER -
110200*   THE SAME ORDER THE ORIGINAL MASTER FILE WAS READ IN.
110300*-----------------------------------------------------------------
110400 9100-WRITE-UPDATED-BOOK-MASTER.
110500     PERFORM 9150-WRITE-ONE-BOOK THRU 9150-EXIT
110600         VARYING BOOK-IDX FROM 1 BY 1
110700         UNTIL BOOK-IDX > BOOK-TABLE-COUNT.
110800     CLOSE BOOK-MASTER-OUT.
110900 9100-EXIT.
111000     EXIT.
111100*-----------------------------------------------------------------
111200*   ONE PASS OF THE REWRITE LOOP IN 9100 ABOVE.
111300*   WRITE ORDER FOLLOWS BOOK-TABLE, WHICH IS THE SAME ASCENDING
111400*   BOOK-ID ORDER THE MASTER WAS READ IN AT 0200 ABOVE - THE
111500*   MASTER'S KEY SEQUENCE IS PRESERVED.
111600*   EVERY FIELD HERE IS TAKEN STRAIGHT FROM THE TABLE - THE
111700*   MASTER RECORD LAYOUT AND THE TABLE ROW LAYOUT IN PAHBKWS
111800*   ARE DELIBERATELY KEPT FIELD-FOR-FIELD IDENTICAL.
111900*-----------------------------------------------------------------
112000 9150-WRITE-ONE-BOOK.
112100     MOVE BOOK-ID-T (BOOK-IDX)           TO BOOK-ID.
112200     MOVE BOOK-ISBN-T (BOOK-IDX)         TO BOOK-ISBN.
112300     MOVE BOOK-TITLE-T (BOOK-IDX)        TO BOOK-TITLE.
112400     MOVE BOOK-AUTHOR-T (BOOK-IDX)       TO BOOK-AUTHOR.
112500     MOVE BOOK-CATEGORY-ID-T (BOOK-IDX)  TO BOOK-CATEGORY-ID.
112600     MOVE BOOK-PUBLISHER-ID-T (BOOK-IDX) TO BOOK-PUBLISHER-ID.
112700     MOVE BOOK-PUB-YEAR-T (BOOK-IDX)     TO BOOK-PUB-YEAR.
112800     MOVE BOOK-PRICE-T (BOOK-IDX)        TO BOOK-PRICE.
112900     MOVE BOOK-STOCK-QTY-T (BOOK-IDX)    TO BOOK-STOCK-QTY.
113000     WRITE BOOK-RECORD-OUT FROM BOOK-RECORD.
113100 9150-EXIT.
113200     EXIT.
113300*-----------------------------------------------------------------
113400*   CONTROL REPORT - ONE LINE EACH FOR THE FIVE RUN TOTALS, THEN
113500*   THE REJECT LOG, ONE LINE PER REJECTED GROUP, AS ENCOUNTERED.
113600*   PRINTS EVEN WHEN NO INVOICES WERE CREATED - A RUN THAT
113700*   REJECTS EVERY GROUP STILL PRODUCES A REPORT SHOWING ZERO
113800*   INVOICES AND THE FULL REJECT LISTING.
113900*   THE FIVE COUNTS PRINT IN A FIXED ORDER (READ, CREATED,
114000*   REJECTED, UNITS SOLD, AMOUNT BILLED) SO A SUPERVISOR CAN
114100*   COMPARE ONE DAY'S REPORT AGAINST ANOTHER AT A GLANCE.
114200*   THE CONTROL REPORT TOTALS COVER THE FULL RUN, NOT ONE
114300*   CUSTOMER - THEY ARE PRINTED ONCE, AFTER THE LAST BILL.
114400*-----------------------------------------------------------------
114500 9200-PRINT-CONTROL-REPORT.
114600     WRITE BILL-PRINT-LINE FROM BILL-RULE-LINE.
114700     WRITE BILL-PRINT-LINE FROM CTL-REPORT-HEADING.
114800     WRITE BILL-PRINT-LINE FROM BILL-RULE-LINE.
114900     MOVE "Transaction groups read:" TO PRN-CTL-LABEL.
115000     MOVE WS-GROUPS-READ             TO PRN-CTL-COUNT.
115100     WRITE BILL-PRINT-LINE FROM CTL-REPORT-COUNT-LINE.
115200     MOVE "Invoices created:"        TO PRN-CTL-LABEL.
115300     MOVE WS-INVOICES-CREATED        TO PRN-CTL-COUNT.
115400     WRITE BILL-PRINT-LINE FROM CTL-REPORT-COUNT-LINE.
115500     MOVE "Groups rejected:"         TO PRN-CTL-LABEL.
115600     MOVE WS-GROUPS-REJECTED         TO PRN-CTL-COUNT.
115700     WRITE BILL-PRINT-LINE FROM CTL-REPORT-COUNT-LINE.
115800     MOVE "Total units sold:"        TO PRN-CTL-LABEL.
115900     MOVE WS-UNITS-SOLD              TO PRN-CTL-COUNT.
116000     WRITE BILL-PRINT-LINE FROM CTL-REPORT-COUNT-LINE.
116100     MOVE "Grand total amount billed:" TO PRN-CTL-AMT-LABEL.
116200     MOVE WS-GRAND-TOTAL-BILLED        TO PRN-CTL-AMOUNT.
116300     WRITE BILL-PRINT-LINE FROM CTL-REPORT-AMOUNT-LINE.
116400     PERFORM 9250-PRINT-ONE-REJECT THRU 9250-EXIT
116500         VARYING WS-RL-IDX FROM 1 BY 1
116600         UNTIL WS-RL-IDX > WS-REJECT-LOG-COUNT.
116700     WRITE BILL-PRINT-LINE FROM BILL-RULE-LINE.
116800 9200-EXIT.
116900     EXIT.
117000*-----------------------------------------------------------------
117100*   ONE PASS OF THE REJECT-LISTING LOOP IN 9200 ABOVE - ONE
117200*   LINE PER REJECTED GROUP, IN THE ORDER THE GROUPS WERE
117300*   REJECTED.
117400*   PRN-CTL-REJECT-REASON CARRIES WHATEVER TEXT 1100-VALIDATE-
117500*   AND-HOLD-LINE OR 2200-CHECK-STOCK BUILT INTO WS-REJECT-
117600*   REASON - NO FURTHER TRANSLATION HAPPENS HERE.
117700*   EACH LINE OF THE REJECT LOG CARRIES ITS OWN REASON CODE
117800*   SO THE OPERATOR DOES NOT HAVE TO RE-DERIVE WHY IT FAILED.
117900*-----------------------------------------------------------------
118000 9250-PRINT-ONE-REJECT.
118100     MOVE WS-RL-GROUP-ID (WS-RL-IDX) TO PRN-CTL-REJECT-GROUP.
118200     MOVE WS-RL-REASON (WS-RL-IDX)   TO PRN-CTL-REJECT-REASON.
118300     WRITE BILL-PRINT-LINE FROM CTL-REPORT-REJECT-LINE.
118400 9250-EXIT.
118500     EXIT.
