000100*****************************************************************
000200*                                                                *
000300*   PAHITWS  --  INVOICE LINE (ITEM) REGISTER RECORD LAYOUT     *
000400*   PAHANA EDU BOOKSHOP - BILLING & INVENTORY SYSTEM             *
000500*                                                                *
000600*   ONE RECORD PER PRICED LINE OF AN ACCEPTED INVOICE.  WRITTEN   *
000700*   IMMEDIATELY AFTER THE PARENT INVOICE-RECORD FOR THAT GROUP,   *
000800*   SAME WRITE ORDER RULE.  TITLE AND ISBN ARE COPIED FROM THE    *
000900*   BOOK MASTER AT SALE TIME SO THE REGISTER STILL READS          *
001000*   SENSIBLY IF THE BOOK IS LATER WITHDRAWN FROM THE MASTER.      *
001100*                                                                *
001200*-----------------------------------------------------------------
001300*   CHANGE LOG
001400*-----------------------------------------------------------------
001500*   DATE-WRITTEN  1987-06-08.
001600*   1987-06-08  RKM  REQ 4491   ORIGINAL INVOICE ITEM LAYOUT.
001700*   1988-09-02  JFC  REQ 4656   ADDED ITEM-DISC-PCT TO MATCH THE
001800*                                 NEW LINE-DISCOUNT SCHEME.
001900*   1990-10-05  LPT  REQ 4978   ADDED ITEM-BOOK-ISBN - ITEM-BOOK-
002000*                                 TITLE ALONE WAS NOT ENOUGH TO
002100*                                 TELL TWO EDITIONS APART ON A
002200*                                 QUERY.
002300*   1996-04-10  DMS  REQ 5594   YEAR 2000 REVIEW - NO DATE FIELDS
002400*                                 ON THIS RECORD.  SIGNED OFF Y2K.
002500*-----------------------------------------------------------------
002600*   FIELD NOTES
002700*-----------------------------------------------------------------
002800*   ITEM-INV-ID        PARENT INVOICE - MATCHES INV-ID ON THE
002900*                         INVOICE REGISTER.
003000*   ITEM-BOOK-TITLE,
003100*   ITEM-BOOK-ISBN      SNAPSHOT FROM THE BOOK MASTER AT SALE
003200*                         TIME - NOT RE-READ LATER.
003300*   ITEM-UNIT-PRICE     SNAPSHOT OF BOOK-PRICE AT SALE TIME.
003400*   ITEM-TOTAL-PRICE    (ITEM-UNIT-PRICE LESS THE LINE DISCOUNT)
003500*                         TIMES ITEM-QUANTITY, ROUNDED HALF-UP.
003600*-----------------------------------------------------------------
003700 01  INVOICE-ITEM-RECORD.
003800     05  ITEM-INV-ID                 PIC 9(05).
003900     05  ITEM-BOOK-ID                PIC 9(05).
004000     05  ITEM-BOOK-TITLE             PIC X(40).
004100     05  ITEM-BOOK-ISBN              PIC X(13).
004200     05  ITEM-QUANTITY               PIC 9(03).
004300     05  ITEM-UNIT-PRICE             PIC S9(05)V99.
004400     05  ITEM-DISC-PCT               PIC S9(03)V99.
004500     05  ITEM-TOTAL-PRICE            PIC S9(07)V99.
004600     05  FILLER                      PIC X(03).
004700*            RESERVED FOR EXPANSION - DO NOT ASSIGN WITHOUT REQ NO.
