000100*****************************************************************
000200*                                                                *
000300*   PAHIVWS  --  INVOICE REGISTER RECORD LAYOUT                 *
000400*   PAHANA EDU BOOKSHOP - BILLING & INVENTORY SYSTEM             *
000500*                                                                *
000600*   ONE RECORD PER ACCEPTED INVOICE, WRITTEN IN THE ORDER THE    *
000700*   BILLING RUN COMPLETES EACH TRANSACTION GROUP.  THE REGISTER   *
000800*   IS NOT RESORTED - WRITE ORDER IS INVOICE-CREATION ORDER.      *
000900*   THE CANCELLATION RUN (PAHCANC) REWRITES THIS FILE OMITTING    *
001000*   ANY INVOICE BEING CANCELLED.                                  *
001100*                                                                *
001200*-----------------------------------------------------------------
001300*   CHANGE LOG
001400*-----------------------------------------------------------------
001500*   DATE-WRITTEN  1987-06-08.
001600*   1987-06-08  RKM  REQ 4490   ORIGINAL INVOICE REGISTER LAYOUT.
001700*   1989-02-14  JFC  REQ 4730   ADDED INV-DISCOUNT-AMT - PREVIOUSLY
001800*                                 DISCOUNT WAS NETTED INTO SUBTOTAL
001900*                                 AND COULD NOT BE REPORTED ON.
002000*   1991-08-22  LPT  REQ 5091   ADDED INV-TAX-AMT TO MATCH THE NEW
002100*                                 TXN-APPLY-TAX SWITCH.
002200*   1993-11-29  LPT  REQ 5312   ADDED INV-PAY-METHOD - DEFAULTS TO
002300*                                 CASH, SHOP DOES NOT YET TAKE
002400*                                 CARDS AT THE COUNTER.
002500*   1996-04-10  DMS  REQ 5593   YEAR 2000 REVIEW - INV-DATE IS
002600*                                 FULL 8-DIGIT CCYYMMDD, INV-NUMBER
002700*                                 CARRIES A FULL 4-DIGIT YEAR
002800*                                 ALREADY. SIGNED OFF Y2K.
002900*-----------------------------------------------------------------
003000*   FIELD NOTES
003100*-----------------------------------------------------------------
003200*   INV-ID            SEQUENTIAL, ASSIGNED BY THE BILLING RUN IN
003300*                        THE ORDER INVOICES ARE COMPLETED - NOT
003400*                        THE SAME VALUE AS THE SEQ PORTION OF
003500*                        INV-NUMBER, WHICH RESTARTS EACH DAY.
003600*   INV-NUMBER         FORMAT INV-YYYYMMDD-NNNN.
003700*   INV-CUSTOMER-ID    ZERO MEANS WALK-IN CUSTOMER.
003800*   INV-SUBTOTAL       SUM OF THE LINE TOTALS ON THE INVOICE.
003900*   INV-DISCOUNT-AMT   CLAMPED TO INV-SUBTOTAL IF THE REQUESTED
004000*                        DISCOUNT EXCEEDED IT.
004100*   INV-TAX-AMT        5% OF INV-SUBTOTAL WHEN TAX APPLIES, ELSE
004200*                        ZERO.  NEVER COMPUTED ON THE DISCOUNTED
004300*                        BASE.
004400*   INV-TOTAL-AMT      SUBTOTAL - DISCOUNT + TAX.
004500*   INV-PAY-METHOD     DEFAULTS TO "CASH" WHEN NOT SUPPLIED.
004600*-----------------------------------------------------------------
004700 01  INVOICE-RECORD.
004800     05  INV-ID                      PIC 9(05).
004900     05  INV-NUMBER                  PIC X(17).
005000     05  INV-CUSTOMER-ID             PIC 9(05).
005100     05  INV-CASHIER-ID              PIC 9(05).
005200     05  INV-DATE                    PIC 9(08).
005300     05  INV-SUBTOTAL                PIC S9(07)V99.
005400     05  INV-DISCOUNT-AMT            PIC S9(07)V99.
005500     05  INV-TAX-AMT                 PIC S9(07)V99.
005600     05  INV-TOTAL-AMT               PIC S9(07)V99.
005700     05  INV-PAY-METHOD              PIC X(10).
005800     05  FILLER                      PIC X(04).
005900*            RESERVED FOR EXPANSION - DO NOT ASSIGN WITHOUT REQ NO.
006000*
006100*-----------------------------------------------------------------
006200*   ALTERNATE VIEW OF INV-NUMBER, USED BY THE INVOICE-NUMBER
006300*   GENERATOR PARAGRAPH TO COMPARE THE DATE STAMP AND PICK OUT
006400*   THE HIGHEST EXISTING DAILY SEQUENCE WITHOUT UNSTRING.
006500*-----------------------------------------------------------------
006600     05  INV-NUMBER-VIEW REDEFINES INV-NUMBER.
006700         10  INV-NUM-PREFIX          PIC X(04).
006800         10  INV-NUM-DATE            PIC 9(08).
006900         10  FILLER                  PIC X.
007000         10  INV-NUM-SEQ             PIC 9(04).
