000100*****************************************************************
000200*                                                                *
000300*   PAHBKMT  --  PAHANA EDU BOOKSHOP BOOK MASTER MAINTENANCE     *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    PAHBKMT.
000800 AUTHOR.        J F COONEY.
000900 INSTALLATION.  PAHANA EDU BOOKSHOP - DATA PROCESSING.
001000 DATE-WRITTEN.  1988-01-11.
001100 DATE-COMPILED.
001200 SECURITY.      UNCLASSIFIED - INTERNAL SHOP USE ONLY.
001300*-----------------------------------------------------------------
001400*   CHANGE LOG
001500*-----------------------------------------------------------------
001600*   1988-01-11  JFC  REQ 4602   ORIGINAL MAINTENANCE RUN. MERGES
001700*                                 ADD/UPDATE TRANSACTIONS AGAINST
001800*                                 THE BOOK MASTER USING THE SAME
001900*                                 MATCH-MERGE ALGORITHM AS THE
002000*                                 GADGET STOCK FILE UPDATE. BOTH
002100*                                 THE CATEGORY AND THE PUBLISHER
002200*                                 FOREIGN KEYS ARE VALIDATED BEFORE
002300*                                 A TRANSACTION IS APPLIED.
002400*   1989-06-20  JFC  REQ 4799   ADDED BOOK-PUB-YEAR TO THE FIELDS
002500*                                 CARRIED THROUGH ON ADD/UPDATE.
002600*   1991-02-05  LPT  REQ 5033   BOOK-STOCK-QTY MADE SIGNED ON THE
002700*                                 MASTER LAYOUT. THIS RUN STILL
002800*                                 CARRIES WHATEVER QUANTITY ARRIVES
002900*                                 ON THE TRANSACTION - STOCK IS NOT
003000*                                 SEPARATELY VALIDATED HERE.
003100*   1993-11-30  LPT  REQ 5312   ADDED THE END-OF-RUN CONTROL REPORT
003200*                                 AND THE BOOK-LEVEL REJECT LOG -
003300*                                 PREVIOUSLY A REJECTED TRANSACTION
003400*                                 ONLY SHOWED UP AS A MISSING BOOK
003500*                                 AND NO EXPLANATION.
003600*   1996-04-12  DMS  REQ 5597   YEAR 2000 REVIEW - BMT-TXN-DATE AND
003700*                                 THE CONTROL REPORT RUN DATE ARE
003800*                                 BOTH FULL 8-DIGIT CCYYMMDD. SIGNED
003900*                                 OFF Y2K.
004000*   1999-01-08  PKA  REQ 5780   CONTROL REPORT NOW SHARES THE
004100*                                 COUNT/AMOUNT/REJECT PRINT LINES
004200*                                 FROM PAHBLWS INSTEAD OF ITS OWN
004300*                                 COPY OF THEM.
004400*   1999-09-14  PKA  REQ 5831   1200-SET-INITIAL-STATUS WAS READING
004500*                                 THE NEXT MASTER RECORD AS SOON AS
004600*                                 THE CURRENT ONE MATCHED, AHEAD OF
004700*                                 1300-APPLY-ONE-TRANSACTION AND THE
004800*                                 WRITE IN 1000- - THE UPDATE WAS
004900*                                 LANDING ON THE WRONG RECORD AND THE
005000*                                 MATCHED RECORD WAS LOST IF IT HAD NO
005100*                                 TRANSACTIONS AT ALL. MOVED THE READ-
005200*                                 AHEAD TO AFTER THE WRITE IN 1000-.
005300*-----------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-370.
005700 OBJECT-COMPUTER.   IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS ACTION-CODE-CLASS IS "A" "U"
006100     UPSI-0 ON STATUS IS RERUN-REQUESTED
006200            OFF STATUS IS NORMAL-MAINT-RUN.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT BOOK-MASTER-IN        ASSIGN TO BOOKMIN
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS IS WS-BOOKMIN-STATUS.
006800     SELECT BOOK-MASTER-OUT       ASSIGN TO BOOKMOUT
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS IS WS-BOOKMOUT-STATUS.
007100     SELECT BOOK-MAINT-FILE       ASSIGN TO BOOKMAIN
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS IS WS-BOOKMAIN-STATUS.
007400     SELECT CATEGORY-TABLE-FILE   ASSIGN TO CATTAB
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS IS WS-CATTAB-STATUS.
007700     SELECT PUBLISHER-TABLE-FILE  ASSIGN TO PUBTAB
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS IS WS-PUBTAB-STATUS.
008000     SELECT MAINT-REPORT-FILE     ASSIGN TO BKMTRPT
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS IS WS-BKMTRPT-STATUS.
008300*-----------------------------------------------------------------
008400 DATA DIVISION.
008500 FILE SECTION.
008600*
008700*   ALL FD RECORDS BELOW ARE CARRIED AS A FLAT CHARACTER BUFFER,
008800*   SAME HOUSE RULE AS THE BILLING RUN - THE NAMED FIELD VIEW OF
008900*   EACH RECORD LIVES IN THE COPYBOOK BROUGHT INTO WORKING-STORAGE.
009000*
009100 FD  BOOK-MASTER-IN
009200     RECORDING MODE IS F.
009300 01  BOOK-RECORD-IN                 PIC X(112).
009400*
009500 FD  BOOK-MASTER-OUT
009600     RECORDING MODE IS F.
009700 01  BOOK-RECORD-OUT                PIC X(112).
009800*
009900 FD  BOOK-MAINT-FILE
010000     RECORDING MODE IS F.
010100 01  BOOK-MAINT-RECORD-IN           PIC X(122).
010200*
010300 FD  CATEGORY-TABLE-FILE
010400     RECORDING MODE IS F.
010500 01  CATEGORY-RECORD-IN             PIC X(036).
010600*
010700 FD  PUBLISHER-TABLE-FILE
010800     RECORDING MODE IS F.
010900 01  PUBLISHER-RECORD-IN            PIC X(036).
011000*
011100 FD  MAINT-REPORT-FILE.
011200 01  MAINT-REPORT-LINE              PIC X(050).
011300*-----------------------------------------------------------------
011400 WORKING-STORAGE SECTION.
011500*
011600*   MASTER AND TRANSACTION RECORD LAYOUTS, AND THEIR IN-CORE TABLE
011700*   FORMS, ALL COME FROM THE SHOP'S STANDARD COPYBOOKS.
011800*
011900 COPY PAHBKWS.
012000 COPY PAHRFWS.
012100 COPY PAHBMWS.
012200 COPY PAHBLWS.
012300*
012400 01  WS-FILE-STATUSES.
012500     05  WS-BOOKMIN-STATUS           PIC X(02).
012600         88  BOOKMIN-OK              VALUE "00".
012700         88  BOOKMIN-EOF             VALUE "10".
012800     05  WS-BOOKMOUT-STATUS          PIC X(02).
012900         88  BOOKMOUT-OK             VALUE "00".
013000     05  WS-BOOKMAIN-STATUS          PIC X(02).
013100         88  BOOKMAIN-OK             VALUE "00".
013200         88  BOOKMAIN-EOF            VALUE "10".
013300     05  WS-CATTAB-STATUS            PIC X(02).
013400         88  CATTAB-OK               VALUE "00".
013500         88  CATTAB-EOF              VALUE "10".
013600     05  WS-PUBTAB-STATUS            PIC X(02).
013700         88  PUBTAB-OK               VALUE "00".
013800         88  PUBTAB-EOF              VALUE "10".
013900     05  WS-BKMTRPT-STATUS           PIC X(02).
014000         88  BKMTRPT-OK              VALUE "00".
014100*
014200 01  WS-EOF-SWITCHES.
014300     05  WS-END-OF-BOOK-MASTER       PIC X(01) VALUE "N".
014400         88  END-OF-BOOK-MASTER      VALUE "Y".
014500     05  WS-END-OF-MAINT-FILE        PIC X(01) VALUE "N".
014600         88  END-OF-MAINT-FILE       VALUE "Y".
014700     05  WS-LOAD-EOF-SWITCH          PIC X(01) VALUE "N".
014800         88  LOAD-EOF                VALUE "Y".
014900*
015000 01  WS-RUN-COUNTERS COMP.
015100     05  WS-TRANSACTIONS-READ        PIC 9(07) VALUE ZERO.
015200     05  WS-BOOKS-ADDED              PIC 9(07) VALUE ZERO.
015300     05  WS-BOOKS-UPDATED            PIC 9(07) VALUE ZERO.
015400     05  WS-BOOKS-REJECTED           PIC 9(07) VALUE ZERO.
015500*
015600*   CONTROL FIELD FOR THE MATCH-MERGE PASS - THE LOWER OF THE TWO
015700*   FILES' CURRENT KEYS. BOTH FILES' KEY FIELDS ARE FORCED TO 99999
015800*   ON END-OF-FILE SO THE COMPARISON NEVER HAS TO TEST THE 88-LEVEL
015900*   DIRECTLY - THE SAME PATTERN LPT USED ON THE 1993 CANCELLATION
016000*   RUN. A BOOK-ID OF 99999 IS RESERVED AND MUST NEVER BE ASSIGNED
016100*   TO A REAL TITLE.
016200 01  WS-CURRENT-KEY                  PIC 9(05).
016300*
016400 01  WS-RECORD-STATUS-SWITCH         PIC X(01) VALUE "N".
016500     88  WS-RECORD-IN-MASTER         VALUE "Y".
016600     88  WS-RECORD-NOT-IN-MASTER     VALUE "N".
016700*
016800 01  WS-LOOKUP-SWITCHES.
016900     05  WS-CATEGORY-VALID-SWITCH    PIC X(01) VALUE "N".
017000         88  WS-CATEGORY-VALID       VALUE "Y".
017100     05  WS-PUBLISHER-VALID-SWITCH   PIC X(01) VALUE "N".
017200         88  WS-PUBLISHER-VALID      VALUE "Y".
017300*
017400 01  WS-REJECT-REASON                PIC X(33) VALUE SPACES.
017500*
017600*   RUN DATE SHOWN ON THE CONTROL REPORT - TAKEN FROM THE LAST
017700*   TRANSACTION READ, NOT THE SYSTEM CLOCK, SAME HOUSE RULE AS THE
017800*   BILL HEADER (SEE PAHBLWS CHANGE LOG, REQ 5595).
017900 01  WS-REPORT-DATE-AREA.
018000     05  WS-REPORT-DATE              PIC 9(08) VALUE ZERO.
018100     05  WS-REPORT-DATE-VIEW REDEFINES WS-REPORT-DATE.
018200         10  WS-REPORT-DATE-CCYY     PIC 9(04).
018300         10  WS-REPORT-DATE-MM       PIC 9(02).
018400         10  WS-REPORT-DATE-DD       PIC 9(02).
018500*-----------------------------------------------------------------
018600 PROCEDURE DIVISION.
018700*   THE WHOLE RUN IS ONE MATCH-MERGE PASS OVER THE BOOK MASTER
018800*   AND THE MAINTENANCE FILE, BOTH IN ASCENDING BOOK-ID ORDER -
018900*   NEITHER FILE IS RE-READ ONCE PAST A GIVEN KEY.
019000*   REQ 4901 KEPT THIS PROGRAM SINGLE-PASS RATHER THAN A SORT
019100*   FOLLOWED BY A SEPARATE UPDATE STEP - THE MAINTENANCE FILE
019200*   ARRIVES FROM THE CATALOGUE DESK ALREADY IN BOOK-ID ORDER.
019300*   PERFORM 9000-END-OF-RUN THRU 9000-EXIT RUNS EXACTLY ONCE,
019400*   AFTER THE LOOP ABOVE HAS EXHAUSTED BOTH FILES.
019500*-----------------------------------------------------------------
019600 0000-MAINLINE.
019700     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
019800     PERFORM 0200-LOAD-CATEGORY-TABLE THRU 0200-EXIT.
019900     PERFORM 0300-LOAD-PUBLISHER-TABLE THRU 0300-EXIT.
020000     PERFORM 0400-OPEN-RUN-FILES THRU 0400-EXIT.
020100     PERFORM 0500-READ-BOOK-MASTER THRU 0500-EXIT.
020200     PERFORM 0600-READ-MAINT-TRANSACTION THRU 0600-EXIT.
020300     PERFORM 1000-PROCESS-ONE-KEY THRU 1000-EXIT
020400         UNTIL END-OF-BOOK-MASTER AND END-OF-MAINT-FILE.
020500     PERFORM 9000-END-OF-RUN THRU 9000-EXIT.
020600     STOP RUN.
020700*   ALL FOUR RUN COUNTERS AND THE REJECT LOG COUNT ARE ZEROED
020800*   HERE SO A RERUN CANNOT CARRY FORWARD A PRIOR RUN'S TOTALS.
020900*   WS-END-OF-BOOK-MASTER AND WS-END-OF-MAINT-FILE START AT
021000*   "N" EVEN ON A RUN WITH AN EMPTY MAINTENANCE FILE - THE
021100*   FIRST READ IN 0500/0600 BELOW SETS THEM IF NEEDED.
021200*   WS-REPORT-DATE IS OVERWRITTEN AGAIN BY 0600 BELOW ON THE
021300*   FIRST REAL TRANSACTION READ - THE ZERO HERE IS ONLY A
021400*   SAFETY VALUE FOR A RUN WITH NO TRANSACTIONS AT ALL.
021500*-----------------------------------------------------------------
021600 0100-INITIALIZE-RUN.
021700     MOVE ZERO TO WS-TRANSACTIONS-READ WS-BOOKS-ADDED
021800                  WS-BOOKS-UPDATED WS-BOOKS-REJECTED
021900                  BMT-REJECT-LOG-COUNT WS-REPORT-DATE.
022000     MOVE "N" TO WS-END-OF-BOOK-MASTER WS-END-OF-MAINT-FILE.
022100 0100-EXIT.
022200     EXIT.
022300*-----------------------------------------------------------------
022400*   THE CATEGORY AND PUBLISHER TABLES ARE SMALL REFERENCE LISTS -
022500*   BOTH ARE READ ONCE HERE AND HELD IN CORE FOR THE WHOLE RUN SO
022600*   SEARCH ALL CAN VALIDATE EVERY TRANSACTION WITHOUT A SEPARATE
022700*   FILE READ.
022800*   CATEGORY-TABLE IS DECLARED ASCENDING ON CAT-ID-T SO THE
022900*   SEARCH ALL IN 2200-VALIDATE-CATEGORY BELOW CAN USE A
023000*   BINARY SEARCH RATHER THAN A SEQUENTIAL SCAN.
023100*   CATEGORY-TABLE-COUNT IS LEFT SET AT WHATEVER ROW COUNT
023200*   THE LOAD REACHED - THE SEARCH ALL IN 2200 BELOW NEVER
023300*   LOOKS PAST THAT COUNT.
023400*-----------------------------------------------------------------
023500 0200-LOAD-CATEGORY-TABLE.
023600     MOVE ZERO TO CATEGORY-TABLE-COUNT.
023700     MOVE "N" TO WS-LOAD-EOF-SWITCH.
023800     OPEN INPUT CATEGORY-TABLE-FILE.
023900     READ CATEGORY-TABLE-FILE INTO CATEGORY-RECORD
024000         AT END MOVE "Y" TO WS-LOAD-EOF-SWITCH.
024100     PERFORM 0250-LOAD-ONE-CATEGORY THRU 0250-EXIT
024200         UNTIL LOAD-EOF.
024300     CLOSE CATEGORY-TABLE-FILE.
024400 0200-EXIT.
024500     EXIT.
024600*   ONLY THE ID AND NAME COME ACROSS FROM REF-RECORD - THE
024700*   REST OF THE REFERENCE FILE LAYOUT IS NOT NEEDED HERE.
024800*   THE READ-AHEAD STRUCTURE HERE MATCHES THE PUBLISHER LOAD
024900*   PARAGRAPH BELOW - BOTH REFERENCE TABLES SHARE ONE PATTERN.
025000*-----------------------------------------------------------------
025100 0250-LOAD-ONE-CATEGORY.
025200     ADD 1 TO CATEGORY-TABLE-COUNT.
025300     MOVE REF-ID    TO CAT-ID-T (CATEGORY-TABLE-COUNT).
025400     MOVE REF-NAME  TO CAT-NAME-T (CATEGORY-TABLE-COUNT).
025500     READ CATEGORY-TABLE-FILE INTO CATEGORY-RECORD
025600         AT END MOVE "Y" TO WS-LOAD-EOF-SWITCH
025700     END-READ.
025800 0250-EXIT.
025900     EXIT.
026000*   SAME PATTERN AS THE CATEGORY TABLE ABOVE - LOADED ONCE,
026100*   KEPT IN ASCENDING KEY ORDER FOR A BINARY SEARCH ALL.
026200*   NEITHER TABLE LOAD PARAGRAPH VALIDATES ITS OWN REFERENCE
026300*   FILE - A BAD ROW ON EITHER ONE WOULD SIMPLY FAIL EVERY
026400*   TRANSACTION THAT NEEDED TO MATCH IT LATER.
026500*-----------------------------------------------------------------
026600 0300-LOAD-PUBLISHER-TABLE.
026700     MOVE ZERO TO PUBLISHER-TABLE-COUNT.
026800     MOVE "N" TO WS-LOAD-EOF-SWITCH.
026900     OPEN INPUT PUBLISHER-TABLE-FILE.
027000     READ PUBLISHER-TABLE-FILE INTO PUBLISHER-RECORD
027100         AT END MOVE "Y" TO WS-LOAD-EOF-SWITCH.
027200     PERFORM 0350-LOAD-ONE-PUBLISHER THRU 0350-EXIT
027300         UNTIL LOAD-EOF.
027400     CLOSE PUBLISHER-TABLE-FILE.
027500 0300-EXIT.
027600     EXIT.
027700*   PUB-REF-ID AND PUB-REF-NAME ARE THE ONLY TWO FIELDS THIS
027800*   PROGRAM NEEDS OFF THE PUBLISHER REFERENCE RECORD.
027900*   PUBLISHER-TABLE-COUNT CLIMBS BY ONE PER ROW, THE SAME
028000*   WAY CATEGORY-TABLE-COUNT DOES ABOVE.
028100*-----------------------------------------------------------------
028200 0350-LOAD-ONE-PUBLISHER.
028300     ADD 1 TO PUBLISHER-TABLE-COUNT.
028400     MOVE PUB-REF-ID    TO PUB-ID-T (PUBLISHER-TABLE-COUNT).
028500     MOVE PUB-REF-NAME  TO PUB-NAME-T (PUBLISHER-TABLE-COUNT).
028600     READ PUBLISHER-TABLE-FILE INTO PUBLISHER-RECORD
028700         AT END MOVE "Y" TO WS-LOAD-EOF-SWITCH
028800     END-READ.
028900 0350-EXIT.
029000     EXIT.
029100*   THE BOOK MASTER OPENS BOTH AS INPUT AND AS A SEPARATE OUTPUT
029200*   FILE - THIS PROGRAM REWRITES A FRESH MASTER RATHER THAN
029300*   UPDATING THE OLD ONE IN PLACE.
029400*   MAINT-REPORT-FILE OPENS OUTPUT HERE EVEN THOUGH NOTHING
029500*   IS WRITTEN TO IT UNTIL 9100 AT END OF RUN.
029600*-----------------------------------------------------------------
029700 0400-OPEN-RUN-FILES.
029800     OPEN INPUT  BOOK-MASTER-IN.
029900     OPEN INPUT  BOOK-MAINT-FILE.
030000     OPEN OUTPUT BOOK-MASTER-OUT.
030100     OPEN OUTPUT MAINT-REPORT-FILE.
030200 0400-EXIT.
030300     EXIT.
030400*   MOVING 99999 TO BOOK-ID AT END GIVES THE MATCH-MERGE LOGIC
030500*   A HIGH KEY THAT WILL NEVER AGAIN BE THE LOWER OF THE TWO.
030600*   THIS PARAGRAPH IS ALSO CALLED FROM 1000-PROCESS-ONE-KEY
030700*   BELOW, AFTER A MASTER RECORD HAS BEEN WRITTEN FORWARD -
030800*   NOT ONLY FROM THE MAINLINE'S FIRST READ.
030900*-----------------------------------------------------------------
031000 0500-READ-BOOK-MASTER.
031100     READ BOOK-MASTER-IN INTO BOOK-RECORD
031200         AT END
031300             SET END-OF-BOOK-MASTER TO TRUE
031400             MOVE 99999 TO BOOK-ID
031500     END-READ.
031600 0500-EXIT.
031700     EXIT.
031800*   THE SAME HIGH-KEY TRICK IS USED HERE ON BMT-BOOK-ID SO
031900*   1100-CHOOSE-NEXT-KEY BELOW NEEDS NO SEPARATE EOF TEST.
032000*   WS-REPORT-DATE PICKS UP THE LATEST TRANSACTION DATE SEEN -
032100*   THE CONTROL REPORT PRINTS WHICHEVER DATE WAS READ LAST.
032200*-----------------------------------------------------------------
032300 0600-READ-MAINT-TRANSACTION.
032400     READ BOOK-MAINT-FILE INTO BOOK-MAINT-RECORD
032500         AT END
032600             SET END-OF-MAINT-FILE TO TRUE
032700             MOVE 99999 TO BMT-BOOK-ID
032800     END-READ.
032900     IF NOT END-OF-MAINT-FILE
033000         ADD 1 TO WS-TRANSACTIONS-READ
033100         MOVE BMT-TXN-DATE TO WS-REPORT-DATE
033200     END-IF.
033300 0600-EXIT.
033400     EXIT.
033500*-----------------------------------------------------------------
033600*   ONE PASS OF THE DWYER MATCH-MERGE ALGORITHM PER DISTINCT KEY -
033700*   THE LOWER OF THE BOOK MASTER KEY AND THE NEXT TRANSACTION KEY.
033800*   EVERY TRANSACTION SHARING THAT KEY IS APPLIED IN TURN BEFORE
033900*   THE (POSSIBLY UPDATED) MASTER RECORD IS WRITTEN FORWARD.
034000*   0500-READ-BOOK-MASTER RUNS AGAIN ONLY WHEN THE KEY WAS
034100*   FOUND IN THE MASTER - A KEY THAT ARRIVED ONLY ON THE
034200*   MAINTENANCE FILE (A NEW BOOK) NEVER ADVANCES THE MASTER READ.
034300*-----------------------------------------------------------------
034400 1000-PROCESS-ONE-KEY.
034500     PERFORM 1100-CHOOSE-NEXT-KEY THRU 1100-EXIT.
034600     PERFORM 1200-SET-INITIAL-STATUS THRU 1200-EXIT.
034700     PERFORM 1300-APPLY-ONE-TRANSACTION THRU 1300-EXIT
034800         UNTIL BMT-BOOK-ID NOT = WS-CURRENT-KEY.
034900     IF WS-RECORD-IN-MASTER
035000         WRITE BOOK-RECORD-OUT FROM BOOK-RECORD
035100         PERFORM 0500-READ-BOOK-MASTER THRU 0500-EXIT
035200     END-IF.
035300 1000-EXIT.
035400     EXIT.
035500*   WS-CURRENT-KEY IS SET TO WHICHEVER OF THE TWO KEYS IS
035600*   LOWER - THAT KEY IS THE ONE 1300 BELOW WILL PROCESS NEXT.
035700*   WHEN BOTH FILES ARE AT THEIR END-OF-FILE HIGH KEY OF
035800*   99999 THE TWO SIDES OF THE IF ARE EQUIVALENT - EITHER
035900*   BRANCH LEAVES WS-CURRENT-KEY AT 99999.
036000*-----------------------------------------------------------------
036100 1100-CHOOSE-NEXT-KEY.
036200     IF BMT-BOOK-ID < BOOK-ID
036300         MOVE BMT-BOOK-ID TO WS-CURRENT-KEY
036400     ELSE
036500         MOVE BOOK-ID TO WS-CURRENT-KEY
036600     END-IF.
036700 1100-EXIT.
036800     EXIT.
036900*   WS-RECORD-IN-MASTER REFLECTS WHETHER THE CURRENT KEY
037000*   ALREADY EXISTS ON THE BOOK MASTER BEFORE ANY TRANSACTION
037100*   FOR THAT KEY HAS BEEN APPLIED.
037200*   THIS RUNS BEFORE ANY TRANSACTION FOR THE KEY HAS BEEN
037300*   APPLIED - 2500-APPLY-ADD AND 2600-APPLY-UPDATE BELOW BOTH
037400*   RELY ON THIS STARTING STATUS BEING CORRECT.
037500*-----------------------------------------------------------------
037600 1200-SET-INITIAL-STATUS.
037700     IF BOOK-ID = WS-CURRENT-KEY
037800         SET WS-RECORD-IN-MASTER TO TRUE
037900     ELSE
038000         SET WS-RECORD-NOT-IN-MASTER TO TRUE
038100     END-IF.
038200 1200-EXIT.
038300     EXIT.
038400*   THIS PARAGRAPH LOOPS FOR AS LONG AS THE MAINTENANCE FILE
038500*   HOLDS MORE TRANSACTIONS AGAINST THE SAME KEY - TWO UPDATES
038600*   TO ONE BOOK IN A SINGLE RUN ARE BOTH APPLIED IN ORDER READ.
038700*   THE READ-AHEAD AT THE BOTTOM OF THIS PARAGRAPH IS WHAT
038800*   LETS THE UNTIL TEST IN 1000 ABOVE SEE THE NEXT KEY BEFORE
038900*   DECIDING WHETHER TO LOOP AGAIN.
039000*-----------------------------------------------------------------
039100 1300-APPLY-ONE-TRANSACTION.
039200     PERFORM 2200-VALIDATE-CATEGORY THRU 2200-EXIT.
039300     PERFORM 2300-VALIDATE-PUBLISHER THRU 2300-EXIT.
039400     PERFORM 2400-APPLY-OR-REJECT THRU 2400-EXIT.
039500     PERFORM 0600-READ-MAINT-TRANSACTION THRU 0600-EXIT.
039600 1300-EXIT.
039700     EXIT.
039800*-----------------------------------------------------------------
039900*   BOOK MASTER VALIDATION - CATEGORY ID MUST EXIST ON THE CATEGORY
040000*   TABLE. CHECKED ON EVERY TRANSACTION, ADD OR UPDATE ALIKE.
040100*   A FAILED SEARCH LEAVES WS-CATEGORY-VALID-SWITCH AT ITS
040200*   INITIAL "N" - THE WHEN CLAUSE ONLY FIRES ON A MATCH.
040300*   SEARCH ALL REQUIRES THE TABLE'S ASCENDING KEY CLAUSE IN
040400*   PAHBKWS TO MATCH THE ORDER THE REFERENCE FILE WAS READ IN -
040500*   A MIS-SORTED REFERENCE FILE WOULD BREAK THIS SILENTLY.
040600*   CAT-IDX IS SET TO 1 BEFORE EVERY SEARCH ALL EVEN THOUGH
040700*   SEARCH ALL DOES NOT USE A STARTING POINT - HOUSE HABIT
040800*   CARRIED OVER FROM THE LINEAR SEARCH THIS REPLACED.
040900*-----------------------------------------------------------------
041000 2200-VALIDATE-CATEGORY.
041100     MOVE "N" TO WS-CATEGORY-VALID-SWITCH.
041200     SET CAT-IDX TO 1.
041300     SEARCH ALL CATEGORY-TABLE
041400         WHEN CAT-ID-T (CAT-IDX) = BMT-BOOK-CATEGORY-ID
041500             MOVE "Y" TO WS-CATEGORY-VALID-SWITCH
041600     END-SEARCH.
041700 2200-EXIT.
041800     EXIT.
041900*-----------------------------------------------------------------
042000*   BOOK MASTER VALIDATION - PUBLISHER ID MUST EXIST ON THE
042100*   PUBLISHER TABLE. SAME RULE AS ABOVE, SEPARATE TABLE.
042200*   BOTH VALIDATIONS RUN EVEN WHEN THE FIRST ONE FAILS - THE
042300*   REJECT REASON IN 2400 BELOW REPORTS CATEGORY FAILURES FIRST.
042400*   THIS PARAGRAPH NEVER RUNS FOR A TRANSACTION THAT ALREADY
042500*   FAILED CATEGORY VALIDATION - 2400 BELOW SHORT-CIRCUITS ON
042600*   THE FIRST FAILURE IT SEES.
042700*   PUB-IDX IS RESET THE SAME WAY FOR THE SAME REASON.
042800*-----------------------------------------------------------------
042900 2300-VALIDATE-PUBLISHER.
043000     MOVE "N" TO WS-PUBLISHER-VALID-SWITCH.
043100     SET PUB-IDX TO 1.
043200     SEARCH ALL PUBLISHER-TABLE
043300         WHEN PUB-ID-T (PUB-IDX) = BMT-BOOK-PUBLISHER-ID
043400             MOVE "Y" TO WS-PUBLISHER-VALID-SWITCH
043500     END-SEARCH.
043600 2300-EXIT.
043700     EXIT.
043800*-----------------------------------------------------------------
043900*   A TRANSACTION FAILING EITHER FOREIGN-KEY CHECK IS REJECTED
044000*   REGARDLESS OF ACTION CODE. ONE THAT PASSES BOTH IS ROUTED TO
044100*   THE ADD OR THE UPDATE PARAGRAPH BY BMT-ACTION-CODE.
044200*   BMT-ACTION-CODE IS TESTED ONLY AFTER BOTH FOREIGN KEYS
044300*   PASS - AN INVALID CATEGORY ON AN UPDATE IS STILL A CATEGORY
044400*   REJECT, NOT AN ACTION-CODE REJECT.
044500*   ONLY ONE REJECT REASON IS EVER STORED PER TRANSACTION -
044600*   A ROW FAILING BOTH FOREIGN KEYS REPORTS ONLY THE CATEGORY
044700*   FAILURE, NEVER BOTH REASONS TOGETHER.
044800*-----------------------------------------------------------------
044900 2400-APPLY-OR-REJECT.
045000     IF NOT WS-CATEGORY-VALID
045100         MOVE "CATEGORY ID NOT ON CATEGORY TABLE" TO WS-REJECT-REASON
045200         PERFORM 1900-REJECT-TRANSACTION THRU 1900-EXIT
045300     ELSE
045400         IF NOT WS-PUBLISHER-VALID
045500             MOVE "PUBLISHER ID NOT ON PUBLISHER TABLE"
045600                 TO WS-REJECT-REASON
045700             PERFORM 1900-REJECT-TRANSACTION THRU 1900-EXIT
045800         ELSE
045900             EVALUATE TRUE
046000                 WHEN BMT-ADD
046100                     PERFORM 2500-APPLY-ADD THRU 2500-EXIT
046200                 WHEN BMT-UPDATE
046300                     PERFORM 2600-APPLY-UPDATE THRU 2600-EXIT
046400             END-EVALUATE
046500         END-IF
046600     END-IF.
046700 2400-EXIT.
046800     EXIT.
046900*   REQ 4901 TREATS A DUPLICATE ADD AS A REJECT RATHER THAN
047000*   A SILENT OVERWRITE - THE CATALOGUE DESK RESUBMITS IT AS
047100*   AN UPDATE TRANSACTION INSTEAD.
047200*   WS-BOOKS-ADDED COUNTS ONLY SUCCESSFUL ADDS - A DUPLICATE
047300*   ADD FALLS THROUGH TO 1900-REJECT-TRANSACTION INSTEAD AND
047400*   IS COUNTED THERE.
047500*-----------------------------------------------------------------
047600 2500-APPLY-ADD.
047700     IF WS-RECORD-IN-MASTER
047800         MOVE "BOOK-ID ALREADY ON MASTER - ADD REJECTED"
047900             TO WS-REJECT-REASON
048000         PERFORM 1900-REJECT-TRANSACTION THRU 1900-EXIT
048100     ELSE
048200         PERFORM 2700-MOVE-TRANSACTION-TO-BOOK THRU 2700-EXIT
048300         SET WS-RECORD-IN-MASTER TO TRUE
048400         ADD 1 TO WS-BOOKS-ADDED
048500     END-IF.
048600 2500-EXIT.
048700     EXIT.
048800*   AN UPDATE AGAINST A BOOK-ID NOT YET ON THE MASTER IS
048900*   REJECTED RATHER THAN TREATED AS AN IMPLICIT ADD - THE
049000*   CATALOGUE DESK MUST RESUBMIT IT WITH THE CORRECT CODE.
049100*   WS-BOOKS-UPDATED, LIKE WS-BOOKS-ADDED ABOVE, COUNTS ONLY
049200*   SUCCESSFUL APPLICATIONS - THE ORPHAN CASE IS A REJECT.
049300*-----------------------------------------------------------------
049400 2600-APPLY-UPDATE.
049500     IF WS-RECORD-NOT-IN-MASTER
049600         MOVE "BOOK-ID NOT ON MASTER - UPDATE REJECTED"
049700             TO WS-REJECT-REASON
049800         PERFORM 1900-REJECT-TRANSACTION THRU 1900-EXIT
049900     ELSE
050000         PERFORM 2700-MOVE-TRANSACTION-TO-BOOK THRU 2700-EXIT
050100         ADD 1 TO WS-BOOKS-UPDATED
050200     END-IF.
050300 2600-EXIT.
050400     EXIT.
050500*-----------------------------------------------------------------
050600*   FIELD-BY-FIELD COPY FROM THE TRANSACTION ONTO THE CANDIDATE
050700*   MASTER RECORD. USED BY BOTH THE ADD AND THE UPDATE PARAGRAPH -
050800*   AN UPDATE REPLACES EVERY CATALOGUE FIELD, INCLUDING THE STOCK
050900*   QUANTITY CARRIED ON THE TRANSACTION; A SEPARATE STOCK-TAKE RUN
051000*   IS NOT IN SCOPE FOR THIS SUITE.
051100*   NINE FIELDS MOVE HERE, ONE PER CATALOGUE ATTRIBUTE - THE
051200*   SAME NINE FIELDS BMT-ACTION-CODE GOVERNS WHETHER TO APPLY.
051300*   BOOK-ID ITSELF IS MOVED HERE TOO, EVEN ON AN UPDATE WHERE
051400*   IT CANNOT CHANGE - IT IS HARMLESS AND KEEPS THE PARAGRAPH
051500*   A SINGLE STRAIGHT-LINE FIELD COPY FOR BOTH ADD AND UPDATE.
051600*-----------------------------------------------------------------
051700 2700-MOVE-TRANSACTION-TO-BOOK.
051800     MOVE BMT-BOOK-ID            TO BOOK-ID.
051900     MOVE BMT-BOOK-ISBN          TO BOOK-ISBN.
052000     MOVE BMT-BOOK-TITLE         TO BOOK-TITLE.
052100     MOVE BMT-BOOK-AUTHOR        TO BOOK-AUTHOR.
052200     MOVE BMT-BOOK-CATEGORY-ID   TO BOOK-CATEGORY-ID.
052300     MOVE BMT-BOOK-PUBLISHER-ID  TO BOOK-PUBLISHER-ID.
052400     MOVE BMT-BOOK-PUB-YEAR      TO BOOK-PUB-YEAR.
052500     MOVE BMT-BOOK-PRICE         TO BOOK-PRICE.
052600     MOVE BMT-BOOK-STOCK-QTY     TO BOOK-STOCK-QTY.
052700 2700-EXIT.
052800     EXIT.
052900*-----------------------------------------------------------------
053000*   LOGS ONE REJECTED TRANSACTION FOR THE END-OF-RUN CONTROL
053100*   REPORT. THE MASTER RECORD, IF ANY, IS LEFT UNCHANGED.
053200*   BMT-REJECT-LOG-COUNT IS SHARED BY ALL SIX REJECT PATHS
053300*   ABOVE - CATEGORY, PUBLISHER, DUPLICATE ADD AND ORPHAN
053400*   UPDATE ALL LOG THROUGH THIS ONE PARAGRAPH.
053500*   THE REJECT LOG TABLE HAS A FIXED CAPACITY DECLARED IN
053600*   PAHBKWS - A RUN REJECTING MORE ROWS THAN THAT WOULD
053700*   OVERFLOW THE TABLE, WHICH THIS SUITE TREATS AS UNLIKELY.
053800*-----------------------------------------------------------------
053900 1900-REJECT-TRANSACTION.
054000     ADD 1 TO WS-BOOKS-REJECTED.
054100     ADD 1 TO BMT-REJECT-LOG-COUNT.
054200     MOVE BMT-BOOK-ID     TO BMT-RL-BOOK-ID (BMT-REJECT-LOG-COUNT).
054300     MOVE BMT-ACTION-CODE TO BMT-RL-ACTION  (BMT-REJECT-LOG-COUNT).
054400     MOVE WS-REJECT-REASON TO BMT-RL-REASON (BMT-REJECT-LOG-COUNT).
054500 1900-EXIT.
054600     EXIT.
054700*   THE REPORT FILE CLOSES SEPARATELY, AFTER THE REPORT PRINTS,
054800*   SO THE REPORT PARAGRAPH CAN STILL WRITE TO IT HERE.
054900*   A BOOK MASTER RECORD STILL PENDING IN WORKING STORAGE AT
055000*   THIS POINT WAS ALREADY WRITTEN BY 1000 ABOVE - THERE IS
055100*   NOTHING LEFT TO FLUSH HERE BUT THE FILES THEMSELVES.
055200*   THIS IS THE ONLY PLACE IN THE PROGRAM WHERE ALL FOUR FILES
055300*   ARE ADDRESSED IN ONE STATEMENT - EVERY OTHER CLOSE OR OPEN
055400*   NAMES ITS FILE INDIVIDUALLY.
055500*-----------------------------------------------------------------
055600 9000-END-OF-RUN.
055700     CLOSE BOOK-MASTER-IN BOOK-MASTER-OUT BOOK-MAINT-FILE.
055800     PERFORM 9100-PRINT-CONTROL-REPORT THRU 9100-EXIT.
055900     CLOSE MAINT-REPORT-FILE.
056000 9000-EXIT.
056100     EXIT.
056200*-----------------------------------------------------------------
056300*   CONTROL REPORT - RUN DATE, THE FOUR RUN TOTALS, THEN THE
056400*   REJECT LOG, ONE LINE PER REJECTED TRANSACTION, AS ENCOUNTERED.
056500*   THE FOUR COUNTS PRINTED HERE SHOULD ALWAYS SATISFY READ =
056600*   ADDED + UPDATED + REJECTED - A MISMATCH MEANS A PATH
056700*   THROUGH 1300 ABOVE SKIPPED ONE OF THE FOUR COUNTERS.
056800*   THE REPORT HEADING AND RULE LINES ARE SHARED COPYBOOK
056900*   LAYOUTS ALSO USED BY PAHBILL'S CONTROL REPORT - ONE HOUSE
057000*   FORMAT FOR EVERY BATCH RUN'S SUMMARY PAGE.
057100*-----------------------------------------------------------------
057200 9100-PRINT-CONTROL-REPORT.
057300     WRITE MAINT-REPORT-LINE FROM BILL-RULE-LINE.
057400     WRITE MAINT-REPORT-LINE FROM CTL-BKMT-REPORT-HEADING.
057500     MOVE WS-REPORT-DATE-CCYY TO PRN-BILL-YEAR.
057600     MOVE WS-REPORT-DATE-MM   TO PRN-BILL-MONTH.
057700     MOVE WS-REPORT-DATE-DD   TO PRN-BILL-DAY.
057800     WRITE MAINT-REPORT-LINE FROM BILL-DATE-LINE.
057900     WRITE MAINT-REPORT-LINE FROM BILL-RULE-LINE.
058000     MOVE "Transactions read:"       TO PRN-CTL-LABEL.
058100     MOVE WS-TRANSACTIONS-READ       TO PRN-CTL-COUNT.
058200     WRITE MAINT-REPORT-LINE FROM CTL-REPORT-COUNT-LINE.
058300     MOVE "Books added:"             TO PRN-CTL-LABEL.
058400     MOVE WS-BOOKS-ADDED              TO PRN-CTL-COUNT.
058500     WRITE MAINT-REPORT-LINE FROM CTL-REPORT-COUNT-LINE.
058600     MOVE "Books updated:"           TO PRN-CTL-LABEL.
058700     MOVE WS-BOOKS-UPDATED            TO PRN-CTL-COUNT.
058800     WRITE MAINT-REPORT-LINE FROM CTL-REPORT-COUNT-LINE.
058900     MOVE "Transactions rejected:"    TO PRN-CTL-LABEL.
059000     MOVE WS-BOOKS-REJECTED           TO PRN-CTL-COUNT.
059100     WRITE MAINT-REPORT-LINE FROM CTL-REPORT-COUNT-LINE.
059200     PERFORM 9150-PRINT-ONE-REJECT THRU 9150-EXIT
059300         VARYING BMT-RL-IDX FROM 1 BY 1
059400         UNTIL BMT-RL-IDX > BMT-REJECT-LOG-COUNT.
059500     WRITE MAINT-REPORT-LINE FROM BILL-RULE-LINE.
059600 9100-EXIT.
059700     EXIT.
059800*   CALLED ONCE PER LOGGED REJECT, IN THE ORDER THE REJECTS
059900*   WERE ENCOUNTERED DURING THE RUN, NOT SORTED BY BOOK-ID.
060000*   PRN-CTL-REJECT-GROUP CARRIES THE BOOK-ID OF THE REJECTED
060100*   TRANSACTION, NOT A MASTER RECORD FIELD - THE BOOK NEVER
060200*   MADE IT ONTO THE MASTER FILE FOR A REJECT OF THIS KIND.
060300*   THE VARYING CLAUSE IN 9100 ABOVE DRIVES BMT-RL-IDX - THIS
060400*   PARAGRAPH ITSELF NEVER TOUCHES THE SUBSCRIPT.
060500*-----------------------------------------------------------------
060600 9150-PRINT-ONE-REJECT.
060700     MOVE BMT-RL-BOOK-ID (BMT-RL-IDX) TO PRN-CTL-REJECT-GROUP.
060800     MOVE BMT-RL-REASON (BMT-RL-IDX)  TO PRN-CTL-REJECT-REASON.
060900     WRITE MAINT-REPORT-LINE FROM CTL-REPORT-REJECT-LINE.
061000 9150-EXIT.
061100     EXIT.
