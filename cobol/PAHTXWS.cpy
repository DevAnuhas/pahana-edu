000100*****************************************************************
000200*                                                                *
000300*   PAHTXWS  --  SALE TRANSACTION LINE RECORD LAYOUT            *
000400*   PAHANA EDU BOOKSHOP - BILLING & INVENTORY SYSTEM             *
000500*                                                                *
000600*   ONE RECORD PER INVOICE LINE.  THE TRANSACTION FILE IS        *
000700*   SORTED ASCENDING ON TXN-GROUP-ID BEFORE THIS SUITE SEES IT -  *
000800*   ALL LINES SHARING ONE TXN-GROUP-ID BELONG TO ONE CANDIDATE    *
000900*   INVOICE AND ARE CONTIGUOUS.  TXN-GROUP-ID IS THE CONTROL      *
001000*   BREAK KEY FOR THE BILLING RUN (PAHBILL).                      *
001100*                                                                *
001200*-----------------------------------------------------------------
001300*   CHANGE LOG
001400*-----------------------------------------------------------------
001500*   DATE-WRITTEN  1987-05-20.
001600*   1987-05-20  RKM  REQ 4481   ORIGINAL TRANSACTION LAYOUT.
001700*   1988-09-02  JFC  REQ 4655   ADDED TXN-LINE-DISC-PCT FOR THE
001800*                                 COUNTER DISCOUNT SCHEME.
001900*   1990-03-14  LPT  REQ 4930   ADDED TXN-INV-DISC-AMT, CARRIED ON
002000*                                 THE FIRST LINE OF THE GROUP ONLY.
002100*   1991-08-22  LPT  REQ 5090   ADDED TXN-APPLY-TAX SWITCH - UP TO
002200*                                 THIS POINT TAX WAS ALWAYS CHARGED.
002300*   1996-04-09  DMS  REQ 5592   YEAR 2000 REVIEW - TXN-DATE IS FULL
002400*                                 8-DIGIT CCYYMMDD. NO CHANGE
002500*                                 REQUIRED. SIGNED OFF Y2K.
002600*-----------------------------------------------------------------
002700*   FIELD NOTES
002800*-----------------------------------------------------------------
002900*   TXN-GROUP-ID      GROUPS LINES INTO ONE INVOICE.  CONTROL
003000*                       BREAK KEY FOR THE BILLING RUN.
003100*   TXN-CUSTOMER-ID   ZERO MEANS WALK-IN CUSTOMER - BILL PRINTS
003200*                       "WALK-IN CUSTOMER" IN PLACE OF A NAME.
003300*   TXN-BOOK-ID       LOOKED UP AGAINST THE BOOK TABLE.  A LINE
003400*                       WHOSE BOOK IS NOT FOUND, OR WHOSE STOCK IS
003500*                       INSUFFICIENT, REJECTS THE WHOLE GROUP.
003600*   TXN-QUANTITY      UNITS REQUESTED.  ZERO OR NEGATIVE PRICES
003700*                       THE LINE AT 0.00 RATHER THAN REJECTING IT.
003800*   TXN-LINE-DISC-PCT  0 TO 100, APPLIED TO THE BOOK'S UNIT PRICE.
003900*   TXN-INV-DISC-AMT   INVOICE-LEVEL DISCOUNT AMOUNT.  ONLY THE
004000*                       VALUE ON THE FIRST LINE OF THE GROUP IS
004100*                       USED - LATER LINES CARRY IT AS ZERO BY
004200*                       CONVENTION BUT THIS IS NOT ENFORCED HERE.
004300*   TXN-APPLY-TAX      'Y' APPLIES THE STANDARD 5% SALES TAX TO
004400*                       THE INVOICE SUBTOTAL.
004500*-----------------------------------------------------------------
004600 01  TXN-RECORD.
004700     05  TXN-GROUP-ID                PIC 9(05).
004800     05  TXN-CUSTOMER-ID             PIC 9(05).
004900     05  TXN-CASHIER-ID              PIC 9(05).
005000     05  TXN-DATE                    PIC 9(08).
005100     05  TXN-BOOK-ID                 PIC 9(05).
005200     05  TXN-QUANTITY                PIC 9(03).
005300     05  TXN-LINE-DISC-PCT           PIC S9(03)V99.
005400     05  TXN-INV-DISC-AMT            PIC S9(05)V99.
005500     05  TXN-APPLY-TAX               PIC X(01).
005600         88  TXN-TAX-APPLIES          VALUE "Y".
005700         88  TXN-TAX-DOES-NOT-APPLY   VALUE "N".
005800     05  FILLER                      PIC X(03).
005900*            RESERVED FOR EXPANSION - DO NOT ASSIGN WITHOUT REQ NO.
006000*
006100*-----------------------------------------------------------------
006200*   TRANSACTION DATE BROKEN OUT, USED BY THE INVOICE-NUMBER
006300*   GENERATOR PARAGRAPH TO BUILD THE YYYYMMDD PORTION OF
006400*   INV-NUMBER WITHOUT UNSTRING.
006500*-----------------------------------------------------------------
006600     05  TXN-DATE-VIEW REDEFINES TXN-DATE.
006700         10  TXN-DATE-CCYY           PIC 9(04).
006800         10  TXN-DATE-MM             PIC 9(02).
006900         10  TXN-DATE-DD             PIC 9(02).
