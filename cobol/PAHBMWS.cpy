000100*****************************************************************
000200*                                                                *
000300*   PAHBMWS  --  BOOK MASTER MAINTENANCE TRANSACTION LAYOUT    *
000400*   PAHANA EDU BOOKSHOP - BILLING & INVENTORY SYSTEM             *
000500*                                                                *
000600*   ONE RECORD PER ADD OR UPDATE REQUESTED AGAINST THE BOOK      *
000700*   MASTER.  THE FILE IS SORTED ASCENDING ON BMT-BOOK-ID BEFORE  *
000800*   THIS SUITE SEES IT, SAME RULE AS THE SALE TRANSACTION FILE   *
000900*   ON THE BILLING RUN, SO THE MASTER-UPDATE PASS IN PAHBKMT CAN *
001000*   MERGE IT AGAINST THE BOOK MASTER IN ONE READ OF EACH FILE.   *
001100*                                                                *
001200*-----------------------------------------------------------------
001300*   CHANGE LOG
001400*-----------------------------------------------------------------
001500*   DATE-WRITTEN  1988-01-11.
001600*   1988-01-11  JFC  REQ 4602   ORIGINAL MAINTENANCE TRANSACTION,
001700*                                 INTRODUCED ALONGSIDE THE CATEGORY
001800*                                 AND PUBLISHER FOREIGN KEYS.
001900*   1989-06-20  JFC  REQ 4799   ADDED BMT-BOOK-PUB-YEAR TO MATCH
002000*                                 THE WIDENED BOOK MASTER.
002100*   1996-04-09  DMS  REQ 5592   YEAR 2000 REVIEW - BMT-TXN-DATE IS
002200*                                 FULL 8-DIGIT CCYYMMDD. NO CHANGE
002300*                                 REQUIRED. SIGNED OFF Y2K.
002400*   1999-06-17  PKA  REQ 5811   PADDED RECORD TO 122 BYTES TO MATCH
002500*                                 THE REVISED FILE LAYOUT SHEET.
002600*-----------------------------------------------------------------
002700*   FIELD NOTES
002800*-----------------------------------------------------------------
002900*   BMT-ACTION-CODE   "A" ADDS A NEW BOOK-ID, "U" UPDATES AN
003000*                       EXISTING ONE.  NO DELETE ACTION IS
003100*                       SUPPORTED BY THIS RUN.
003200*   BMT-TXN-DATE      DATE THE MAINTENANCE REQUEST WAS RAISED AT
003300*                       THE COUNTER - NOT A BOOK MASTER FIELD,
003400*                       CARRIED FOR THE REJECT LOG ONLY.
003500*   BMT-BOOK-ID       ON AN ADD, THE NEW BOOK-ID - MUST NOT ALREADY
003600*                       EXIST.  ON AN UPDATE, THE EXISTING BOOK-ID
003700*                       TO BE REPLACED - MUST ALREADY EXIST.
003800*   BMT-BOOK-CATEGORY-ID,
003900*   BMT-BOOK-PUBLISHER-ID   CHECKED AGAINST THE CATEGORY AND
004000*                       PUBLISHER TABLES (PAHRFWS) BEFORE THE
004100*                       TRANSACTION IS APPLIED - SEE PAHBKMT
004200*                       2200-VALIDATE-CATEGORY/2300-VALIDATE-
004300*                       PUBLISHER.  FAILING EITHER CHECK REJECTS
004400*                       THE WHOLE TRANSACTION, ADD OR UPDATE ALIKE.
004500*-----------------------------------------------------------------
004600 01  BOOK-MAINT-RECORD.
004700     05  BMT-ACTION-CODE             PIC X(01).
004800         88  BMT-ADD                 VALUE "A".
004900         88  BMT-UPDATE               VALUE "U".
005000     05  BMT-TXN-DATE                PIC 9(08).
005100     05  BMT-DATE-VIEW REDEFINES BMT-TXN-DATE.
005200         10  BMT-DATE-CCYY           PIC 9(04).
005300         10  BMT-DATE-MM             PIC 9(02).
005400         10  BMT-DATE-DD             PIC 9(02).
005500     05  BMT-BOOK-ID                 PIC 9(05).
005600     05  BMT-BOOK-ISBN               PIC X(13).
005700     05  BMT-BOOK-TITLE              PIC X(40).
005800     05  BMT-BOOK-AUTHOR             PIC X(30).
005900     05  BMT-BOOK-CATEGORY-ID        PIC 9(03).
006000     05  BMT-BOOK-PUBLISHER-ID       PIC 9(03).
006100     05  BMT-BOOK-PUB-YEAR           PIC 9(04).
006200     05  BMT-BOOK-PRICE              PIC S9(05)V99.
006300     05  BMT-BOOK-STOCK-QTY          PIC S9(05).
006400     05  FILLER                      PIC X(03).
006500*            RESERVED FOR EXPANSION - DO NOT ASSIGN WITHOUT REQ NO.
006600*
006700*-----------------------------------------------------------------
006800*   REJECT LOG FOR THE END-OF-RUN CONTROL REPORT - ONE ENTRY PER
006900*   REJECTED TRANSACTION, REASON AS ENCOUNTERED.  SAME SHAPE AS
007000*   THE BILLING RUN'S REJECT LOG (PAHBLWS/PAHBILL) BUT KEYED ON
007100*   BOOK-ID RATHER THAN GROUP-ID.
007200*-----------------------------------------------------------------
007300 01  BMT-REJECT-LOG-AREA.
007400     05  BMT-REJECT-LOG-COUNT        PIC 9(03) COMP VALUE ZERO.
007500     05  BMT-REJECT-LOG-TABLE OCCURS 0 TO 999 TIMES
007600                     DEPENDING ON BMT-REJECT-LOG-COUNT
007700                     INDEXED BY BMT-RL-IDX.
007800         10  BMT-RL-BOOK-ID          PIC 9(05).
007900         10  BMT-RL-ACTION           PIC X(01).
008000         10  BMT-RL-REASON           PIC X(033).
