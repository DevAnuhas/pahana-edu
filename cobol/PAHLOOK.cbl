000100*****************************************************************
000200*                                                                *
000300*   PAHLOOK  --  PAHANA EDU BOOKSHOP BOOK/CUSTOMER LOOKUP RUN    *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    PAHLOOK.
000800 AUTHOR.        D M SILVA.
000900 INSTALLATION.  PAHANA EDU BOOKSHOP - DATA PROCESSING.
001000 DATE-WRITTEN.  1993-11-08.
001100 DATE-COMPILED.
001200 SECURITY.      UNCLASSIFIED - INTERNAL SHOP USE ONLY.
001300*-----------------------------------------------------------------
001400*   CHANGE LOG
001500*-----------------------------------------------------------------
001600*   1993-11-08  DMS  REQ 5280   ORIGINAL LOOKUP RUN. REPLACES THE
001700*                                 COUNTER CLERK'S CARD-INDEX LOOK-UP
001800*                                 FOR BOOKS AND CUSTOMERS WITH A
001900*                                 BATCH ENQUIRY AGAINST THE SAME
002000*                                 MASTERS THE BILLING RUN USES.
002100*                                 KEYED LOOKUP BY BOOK-ID AND CUST-ID
002200*                                 ONLY AT THIS POINT.
002300*   1994-06-20  DMS  REQ 5340   ADDED KEYED LOOKUP BY ISBN AND BY
002400*                                 CUSTOMER ACCOUNT NUMBER - COUNTER
002500*                                 STAFF DO NOT ALWAYS HAVE THE
002600*                                 NUMERIC ID TO HAND.
002700*   1996-04-15  DMS  REQ 5601   YEAR 2000 REVIEW - NO DATE FIELDS ON
002800*                                 ANY RECORD THIS RUN HANDLES.
002900*                                 SIGNED OFF Y2K.
003000*   1997-09-02  LPT  REQ 5650   ADDED SUBSTRING SEARCH OVER BOOK
003100*                                 TITLE/AUTHOR/ISBN AND CUSTOMER
003200*                                 NAME/TELEPHONE/ACCOUNT NUMBER.
003300*                                 MATCHES ARE SORTED TO A WORK FILE
003400*                                 SO THEY PRINT IN TITLE OR NAME
003500*                                 ORDER RATHER THAN MASTER-KEY ORDER.
003600*   1999-02-11  PKA  REQ 5790   COSMETIC - REALIGNED THE NOT-FOUND
003700*                                 LINE AFTER THE RESULT-LINE COLUMN
003800*                                 REVIEW. NO LOGIC CHANGE.
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-370.
004300 OBJECT-COMPUTER.   IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS LOOKUP-TYPE-CLASS IS "1" THRU "6"
004700     UPSI-0 ON STATUS IS RERUN-REQUESTED
004800            OFF STATUS IS NORMAL-LOOKUP-RUN.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT BOOK-MASTER-IN        ASSIGN TO BOOKCIN
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS IS WS-BOOKIN-STATUS.
005400     SELECT CUSTOMER-MASTER-IN    ASSIGN TO CUSTMIN
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS IS WS-CUSTIN-STATUS.
005700     SELECT LOOKUP-REQUEST-FILE   ASSIGN TO LOOKREQ
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS WS-LOOKREQ-STATUS.
006000     SELECT LOOKUP-RESULTS-FILE   ASSIGN TO LOOKRES
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS WS-LOOKRES-STATUS.
006300     SELECT WORK-FILE             ASSIGN TO SORTWK1.
006400*-----------------------------------------------------------------
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800*   ALL FD RECORDS BELOW ARE CARRIED AS A FLAT CHARACTER BUFFER.
006900*   THE NAMED FIELD VIEW OF EACH RECORD LIVES IN THE COPYBOOK
007000*   BROUGHT INTO WORKING-STORAGE - READ/WRITE USE THE INTO/FROM
007100*   PHRASE SO THE TRANSFER IS A SINGLE GROUP MOVE.
007200*
007300 FD  BOOK-MASTER-IN
007400     RECORDING MODE IS F.
007500 01  BOOK-RECORD-IN                 PIC X(112).
007600*
007700 FD  CUSTOMER-MASTER-IN
007800     RECORDING MODE IS F.
007900 01  CUSTOMER-RECORD-IN             PIC X(145).
008000*
008100 FD  LOOKUP-REQUEST-FILE
008200     RECORDING MODE IS F.
008300 01  LOOKUP-REQUEST-RECORD-IN       PIC X(050).
008400*
008500 FD  LOOKUP-RESULTS-FILE.
008600 01  LOOKUP-RESULT-RECORD-OUT       PIC X(100).
008700*
008800*-----------------------------------------------------------------
008900*   SORT WORK FILE FOR A SUBSTRING SEARCH. THE INPUT PROCEDURE
009000*   RELEASES ONE WORK-RECORD PER MATCHING TABLE ENTRY WITH THE
009100*   SORT KEY (TITLE OR NAME) IN THE FIRST 40 BYTES; THE DETAIL
009200*   AREA BEHIND IT IS READ BACK AS EITHER A BOOK OR A CUSTOMER
009300*   VIEW DEPENDING ON WHICH SEARCH IS RUNNING - THE TWO NEVER RUN
009400*   IN THE SAME SORT.
009500*-----------------------------------------------------------------
009600 SD  WORK-FILE.
009700 01  WORK-RECORD.
009800     05  WRK-SORT-KEY                PIC X(40).
009900     05  WRK-BOOK-DETAIL.
010000         10  WRK-BOOK-ID             PIC 9(05).
010100         10  WRK-BOOK-ISBN           PIC X(13).
010200         10  WRK-BOOK-AUTHOR         PIC X(30).
010300         10  FILLER                  PIC X(03).
010400     05  WRK-CUSTOMER-DETAIL REDEFINES WRK-BOOK-DETAIL.
010500         10  WRK-CUST-ID             PIC 9(05).
010600         10  WRK-CUST-ACCT-NO        PIC X(17).
010700         10  WRK-CUST-TELEPHONE      PIC X(12).
010800         10  FILLER                  PIC X(17).
010900*-----------------------------------------------------------------
011000 WORKING-STORAGE SECTION.
011100*
011200*   MASTER RECORD LAYOUTS AND IN-CORE TABLE FORMS, AND THE LOOKUP
011300*   REQUEST/RESULT LAYOUTS, COME FROM THE SHOP'S STANDARD
011400*   COPYBOOKS.
011500*
011600 COPY PAHBKWS.
011700 COPY PAHCSWS.
011800 COPY PAHLKWS.
011900*
012000 01  WS-FILE-STATUSES.
012100     05  WS-BOOKIN-STATUS            PIC X(02).
012200         88  BOOKIN-OK               VALUE "00".
012300         88  BOOKIN-EOF              VALUE "10".
012400     05  WS-CUSTIN-STATUS            PIC X(02).
012500         88  CUSTIN-OK               VALUE "00".
012600         88  CUSTIN-EOF              VALUE "10".
012700     05  WS-LOOKREQ-STATUS           PIC X(02).
012800         88  LOOKREQ-OK              VALUE "00".
012900         88  LOOKREQ-EOF             VALUE "10".
013000     05  WS-LOOKRES-STATUS           PIC X(02).
013100         88  LOOKRES-OK              VALUE "00".
013200*
013300 01  WS-EOF-SWITCHES.
013400     05  WS-LOAD-EOF-SWITCH          PIC X(01) VALUE "N".
013500         88  LOAD-EOF                VALUE "Y".
013600     05  WS-END-OF-REQUESTS          PIC X(01) VALUE "N".
013700         88  END-OF-REQUESTS         VALUE "Y".
013800     05  WS-SORT-EOF-SWITCH          PIC X(01) VALUE "N".
013900         88  SORT-EOF                VALUE "Y".
014000*
014100 01  WS-RUN-COUNTERS COMP.
014200     05  WS-REQUESTS-READ            PIC 9(07).
014300     05  WS-BOOKS-FOUND              PIC 9(07).
014400     05  WS-CUSTOMERS-FOUND          PIC 9(07).
014500     05  WS-NOT-FOUND-COUNT          PIC 9(07).
014600*
014700 01  WS-BOOK-FOUND-SWITCH            PIC X(01) VALUE "N".
014800     88  WS-BOOK-FOUND               VALUE "Y".
014900 01  WS-CUST-FOUND-SWITCH            PIC X(01) VALUE "N".
015000     88  WS-CUST-FOUND               VALUE "Y".
015100 01  WS-FOUND-IDX                    PIC 9(05) COMP.
015200 01  WS-SEARCH-KEY-NUM               PIC 9(05).
015300*
015400*-----------------------------------------------------------------
015500*   WORK AREA FOR THE "CONTAINS" SUBSTRING TEST. NO INTRINSIC
015600*   FUNCTION IS USED - THE LENGTH OF THE TRAILING-SPACE-TRIMMED
015700*   TEXT IS FOUND BY SCANNING BACKWARDS, THEN EVERY STARTING
015800*   POSITION IN THE CANDIDATE FIELD IS COMPARED AGAINST THE
015900*   SEARCH TEXT BY REFERENCE MODIFICATION.
016000*-----------------------------------------------------------------
016100 01  WS-SUBSTRING-WORK-AREA.
016200     05  WS-CANDIDATE-TEXT           PIC X(40).
016300     05  WS-SEARCH-TEXT-LEN          PIC 9(02) COMP.
016400     05  WS-CANDIDATE-LEN            PIC 9(02) COMP.
016500     05  WS-SCAN-POS                 PIC 9(02) COMP.
016600     05  WS-MATCH-SWITCH             PIC X(01) VALUE "N".
016700         88  WS-SUBSTRING-FOUND      VALUE "Y".
016800*-----------------------------------------------------------------
016900 PROCEDURE DIVISION.
017000*-----------------------------------------------------------------
017100*   ONE REQUEST FILE DRIVES SIX DIFFERENT LOOKUP/SEARCH PATHS -
017200*   BOTH MASTER FILES ARE HELD IN CORE FOR THE WHOLE RUN SO
017300*   NO REQUEST EVER WAITS ON A DISK READ OF ITS OWN.
017400*   REQ 5240 ADDED THE CUSTOMER-SIDE LOOKUPS AND SEARCHES TO
017500*   WHAT HAD BEEN A BOOK-ONLY UTILITY - THE DISPATCH TABLE IN
017600*   1000 BELOW IS WHERE THE TWO HALVES OF THE PROGRAM MEET.
017700*   PERFORM 9000-END-OF-RUN THRU 9000-EXIT RUNS ONCE, AFTER
017800*   THE LAST REQUEST ON THE FILE HAS BEEN ANSWERED.
017900*-----------------------------------------------------------------
018000 0000-MAINLINE.
018100     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
018200     PERFORM 0200-LOAD-BOOK-MASTER-TABLE THRU 0200-EXIT.
018300     PERFORM 0300-LOAD-CUSTOMER-MASTER-TABLE THRU 0300-EXIT.
018400     PERFORM 0400-OPEN-RUN-FILES THRU 0400-EXIT.
018500     PERFORM 0500-READ-LOOKUP-REQUEST THRU 0500-EXIT.
018600     PERFORM 1000-PROCESS-ONE-REQUEST THRU 1000-EXIT
018700         UNTIL END-OF-REQUESTS.
018800     PERFORM 9000-END-OF-RUN THRU 9000-EXIT.
018900     STOP RUN.
019000*   WS-NOT-FOUND-COUNT COVERS BOTH BOOK AND CUSTOMER MISSES -
019100*   THERE IS NO SEPARATE COUNTER PER MASTER FILE.
019200*   ALL FOUR COUNTERS PRINT ON THE SAME SUMMARY LINE AT END
019300*   OF RUN - THERE IS NO SEPARATE REPORT FOR BOOK VERSUS
019400*   CUSTOMER ACTIVITY.
019500*   WS-END-OF-REQUESTS STARTS AT "N" - 0500 BELOW SETS IT
019600*   ON THE FIRST ATTEMPTED READ PAST THE LAST REQUEST.
019700*-----------------------------------------------------------------
019800 0100-INITIALIZE-RUN.
019900     MOVE ZERO TO WS-REQUESTS-READ WS-BOOKS-FOUND
020000                  WS-CUSTOMERS-FOUND WS-NOT-FOUND-COUNT.
020100     MOVE "N" TO WS-END-OF-REQUESTS.
020200 0100-EXIT.
020300     EXIT.
020400*-----------------------------------------------------------------
020500*   MASTER FILES ARE READ ONCE HERE AND HELD IN CORE FOR THE
020600*   WHOLE RUN - SAME TABLE-LOAD IDIOM THE BILLING RUN USES.
020700*   THE TABLE STAYS IN ASCENDING BOOK-ID ORDER FOR THE WHOLE
020800*   RUN SO BOTH THE KEYED LOOKUP IN 1100 AND THE SUBSTRING
020900*   SEARCH IN 2000 CAN WALK IT WITHOUT RE-SORTING.
021000*   THIS LOAD RUNS BEFORE THE REQUEST FILE EVEN OPENS - THE
021100*   TABLE IS READY FOR THE FIRST BOOK REQUEST OF THE RUN.
021200*   THE BOOK MASTER FILE CLOSES THE MOMENT THE LOAD IS DONE -
021300*   IT STAYS CLOSED FOR THE REST OF THE RUN.
021400*-----------------------------------------------------------------
021500 0200-LOAD-BOOK-MASTER-TABLE.
021600     MOVE ZERO TO BOOK-TABLE-COUNT.
021700     MOVE "N" TO WS-LOAD-EOF-SWITCH.
021800     OPEN INPUT BOOK-MASTER-IN.
021900     READ BOOK-MASTER-IN INTO BOOK-RECORD
022000         AT END MOVE "Y" TO WS-LOAD-EOF-SWITCH.
022100     PERFORM 0250-LOAD-ONE-BOOK THRU 0250-EXIT
022200         UNTIL LOAD-EOF.
022300     CLOSE BOOK-MASTER-IN.
022400 0200-EXIT.
022500     EXIT.
022600*   ALL NINE CATALOGUE FIELDS LOAD HERE EVEN THOUGH A GIVEN
022700*   LOOKUP RESULT ONLY PRINTS FOUR OF THEM - THE REST ARE
022800*   AVAILABLE IF A LATER REQUEST TYPE NEEDS THEM.
022900*   THE READ-AHEAD AT THE BOTTOM MATCHES 0350 BELOW - BOTH
023000*   TABLE LOADS USE THE SAME STRUCTURE, ONE MASTER FILE EACH.
023100*-----------------------------------------------------------------
023200 0250-LOAD-ONE-BOOK.
023300     ADD 1 TO BOOK-TABLE-COUNT.
023400     MOVE BOOK-ID      TO BOOK-ID-T (BOOK-TABLE-COUNT).
023500     MOVE BOOK-ISBN    TO BOOK-ISBN-T (BOOK-TABLE-COUNT).
023600     MOVE BOOK-TITLE   TO BOOK-TITLE-T (BOOK-TABLE-COUNT).
023700     MOVE BOOK-AUTHOR  TO BOOK-AUTHOR-T (BOOK-TABLE-COUNT).
023800     MOVE BOOK-CATEGORY-ID
023900         TO BOOK-CATEGORY-ID-T (BOOK-TABLE-COUNT).
024000     MOVE BOOK-PUBLISHER-ID
024100         TO BOOK-PUBLISHER-ID-T (BOOK-TABLE-COUNT).
024200     MOVE BOOK-PUB-YEAR TO BOOK-PUB-YEAR-T (BOOK-TABLE-COUNT).
024300     MOVE BOOK-PRICE    TO BOOK-PRICE-T (BOOK-TABLE-COUNT).
024400     MOVE BOOK-STOCK-QTY
024500         TO BOOK-STOCK-QTY-T (BOOK-TABLE-COUNT).
024600     READ BOOK-MASTER-IN INTO BOOK-RECORD
024700         AT END MOVE "Y" TO WS-LOAD-EOF-SWITCH
024800     END-READ.
024900 0250-EXIT.
025000     EXIT.
025100*   SAME TABLE-LOAD IDIOM AS THE BOOK MASTER ABOVE, NOW FOR
025200*   THE CUSTOMER SIDE OF THE PROGRAM.
025300*   RUNS IMMEDIATELY AFTER THE BOOK TABLE LOAD - BOTH TABLES
025400*   ARE IN CORE BEFORE 0400 BELOW EVEN OPENS THE REQUEST FILE.
025500*   SAME CLOSE-AND-FORGET TREATMENT AS THE BOOK MASTER ABOVE -
025600*   NEITHER MASTER FILE IS REOPENED BY THIS PROGRAM.
025700*-----------------------------------------------------------------
025800 0300-LOAD-CUSTOMER-MASTER-TABLE.
025900     MOVE ZERO TO CUST-TABLE-COUNT.
026000     MOVE "N" TO WS-LOAD-EOF-SWITCH.
026100     OPEN INPUT CUSTOMER-MASTER-IN.
026200     READ CUSTOMER-MASTER-IN INTO CUSTOMER-RECORD
026300         AT END MOVE "Y" TO WS-LOAD-EOF-SWITCH.
026400     PERFORM 0350-LOAD-ONE-CUSTOMER THRU 0350-EXIT
026500         UNTIL LOAD-EOF.
026600     CLOSE CUSTOMER-MASTER-IN.
026700 0300-EXIT.
026800     EXIT.
026900*   SEVEN FIELDS LOAD HERE - THE SAME SEVEN FIELDS CARRIED
027000*   BY CUST-TABLE IN PAHLKWS.
027100*   CUST-TABLE-COUNT IS THE ONLY COUNTER TOUCHED HERE - IT
027200*   IS NOT SHARED WITH BOOK-TABLE-COUNT IN ANY WAY.
027300*-----------------------------------------------------------------
027400 0350-LOAD-ONE-CUSTOMER.
027500     ADD 1 TO CUST-TABLE-COUNT.
027600     MOVE CUST-ID      TO CUST-ID-T (CUST-TABLE-COUNT).
027700     MOVE CUST-ACCT-NO TO CUST-ACCT-NO-T (CUST-TABLE-COUNT).
027800     MOVE CUST-NAME    TO CUST-NAME-T (CUST-TABLE-COUNT).
027900     MOVE CUST-ADDRESS
028000         TO CUST-ADDRESS-T (CUST-TABLE-COUNT).
028100     MOVE CUST-TELEPHONE
028200         TO CUST-TELEPHONE-T (CUST-TABLE-COUNT).
028300     MOVE CUST-EMAIL   TO CUST-EMAIL-T (CUST-TABLE-COUNT).
028400     MOVE CUST-REG-DATE
028500         TO CUST-REG-DATE-T (CUST-TABLE-COUNT).
028600     READ CUSTOMER-MASTER-IN INTO CUSTOMER-RECORD
028700         AT END MOVE "Y" TO WS-LOAD-EOF-SWITCH
028800     END-READ.
028900 0350-EXIT.
029000     EXIT.
029100*   NEITHER MASTER FILE OPENS HERE - BOTH WERE ALREADY OPENED,
029200*   READ, AND CLOSED BY THE TABLE-LOAD PARAGRAPHS ABOVE.
029300*   LOOKUP-RESULTS-FILE IS BUILT FRESH EACH RUN - THERE IS
029400*   NO APPEND MODE FOR THE RESULT FILE.
029500*-----------------------------------------------------------------
029600 0400-OPEN-RUN-FILES.
029700     OPEN INPUT LOOKUP-REQUEST-FILE.
029800     OPEN OUTPUT LOOKUP-RESULTS-FILE.
029900 0400-EXIT.
030000     EXIT.
030100*   WS-REQUESTS-READ COUNTS EVERY REQUEST REGARDLESS OF TYPE -
030200*   BOOK, CUSTOMER, KEYED, OR SUBSTRING ALIKE.
030300*   THIS PARAGRAPH IS PERFORMED AGAIN AT THE BOTTOM OF 1000
030400*   BELOW, AFTER EVERY REQUEST IS ANSWERED.
030500*-----------------------------------------------------------------
030600 0500-READ-LOOKUP-REQUEST.
030700     READ LOOKUP-REQUEST-FILE INTO LOOKUP-REQUEST-RECORD
030800         AT END MOVE "Y" TO WS-END-OF-REQUESTS
030900     END-READ.
031000     IF NOT END-OF-REQUESTS
031100         ADD 1 TO WS-REQUESTS-READ
031200     END-IF.
031300 0500-EXIT.
031400     EXIT.
031500*-----------------------------------------------------------------
031600*   DISPATCH ON THE REQUEST TYPE. A TYPE NOT MATCHING ANY OF THE
031700*   FIRST FIVE 88-LEVELS (SEE PAHLKWS FIELD NOTES) FALLS THROUGH
031800*   TO THE SUBSTRING BOOK SEARCH, WHICH IS THE ORIGINAL "3" CASE.
031900*   THE SIX 88-LEVELS TESTED HERE ARE DEFINED ON LKR-REQUEST-
032000*   TYPE IN THE REQUEST RECORD COPYBOOK - ADDING A SEVENTH
032100*   REQUEST TYPE MEANS ADDING BOTH A 88-LEVEL AND A WHEN CLAUSE.
032200*   THE EVALUATE HAS NO FALL-THROUGH - EXACTLY ONE WHEN
032300*   CLAUSE FIRES PER REQUEST, INCLUDING THE OTHER CLAUSE.
032400*   A SEVENTH OR EIGHTH REQUEST TYPE COULD BE ADDED HERE
032500*   WITHOUT TOUCHING ANY OTHER PARAGRAPH IN THE PROGRAM.
032600*-----------------------------------------------------------------
032700 1000-PROCESS-ONE-REQUEST.
032800     EVALUATE TRUE
032900         WHEN LKR-BOOK-BY-ID
033000             PERFORM 1100-KEYED-BOOK-LOOKUP THRU 1100-EXIT
033100         WHEN LKR-BOOK-BY-ISBN
033200             PERFORM 1200-ISBN-BOOK-LOOKUP THRU 1200-EXIT
033300         WHEN LKR-CUST-BY-ID
033400             PERFORM 3100-KEYED-CUSTOMER-LOOKUP THRU 3100-EXIT
033500         WHEN LKR-CUST-BY-ACCT
033600             PERFORM 3200-ACCT-CUSTOMER-LOOKUP THRU 3200-EXIT
033700         WHEN LKR-CUST-SUBSTRING
033800             PERFORM 4000-SUBSTRING-CUSTOMER-SEARCH THRU 4000-EXIT
033900         WHEN OTHER
034000             PERFORM 2000-SUBSTRING-BOOK-SEARCH THRU 2000-EXIT
034100     END-EVALUATE.
034200     PERFORM 0500-READ-LOOKUP-REQUEST THRU 0500-EXIT.
034300 1000-EXIT.
034400     EXIT.
034500*-----------------------------------------------------------------
034600*   KEYED BOOK LOOKUP BY BOOK-ID - BINARY SEARCH, TABLE IS LOADED
034700*   IN ASCENDING BOOK-ID-T SEQUENCE.
034800*   LKR-SEARCH-VALUE (1:5) TAKES ONLY THE FIRST FIVE BYTES OF
034900*   THE REQUEST'S SEARCH VALUE FIELD - A BOOK-ID IS NEVER
035000*   MORE THAN FIVE DIGITS.
035100*   WS-SEARCH-KEY-NUM IS A NUMERIC WORKING-STORAGE FIELD -
035200*   THE REQUEST'S SEARCH VALUE ARRIVES AS TEXT AND IS
035300*   CONVERTED HERE BEFORE THE NUMERIC COMPARE IN SEARCH ALL.
035400*-----------------------------------------------------------------
035500 1100-KEYED-BOOK-LOOKUP.
035600     MOVE "N" TO WS-BOOK-FOUND-SWITCH.
035700     MOVE LKR-SEARCH-VALUE (1:5) TO WS-SEARCH-KEY-NUM.
035800     SET BOOK-IDX TO 1.
035900     SEARCH ALL BOOK-TABLE
036000         WHEN BOOK-ID-T (BOOK-IDX) = WS-SEARCH-KEY-NUM
036100             MOVE "Y" TO WS-BOOK-FOUND-SWITCH
036200             SET WS-FOUND-IDX TO BOOK-IDX
036300     END-SEARCH.
036400     IF WS-BOOK-FOUND
036500         PERFORM 1800-WRITE-BOOK-RESULT THRU 1800-EXIT
036600     ELSE
036700         PERFORM 1900-WRITE-BOOK-NOT-FOUND THRU 1900-EXIT
036800     END-IF.
036900 1100-EXIT.
037000     EXIT.
037100*-----------------------------------------------------------------
037200*   KEYED BOOK LOOKUP BY ISBN - THE TABLE IS NOT KEYED ON ISBN, SO
037300*   THIS IS A PLAIN SEQUENTIAL SEARCH, NOT SEARCH ALL.
037400*   THE FULL 13-BYTE ISBN IS COMPARED HERE, UNLIKE THE 5-BYTE
037500*   NUMERIC KEY ABOVE - AN ISBN IS NOT A CANDIDATE FOR A
037600*   BINARY SEARCH SINCE THE TABLE IS NOT KEPT IN ISBN ORDER.
037700*   A LINEAR SEARCH OVER THE WHOLE TABLE IS ACCEPTABLE HERE -
037800*   ISBN LOOKUPS ARE FAR LESS FREQUENT THAN BOOK-ID LOOKUPS
037900*   IN PRACTICE, PER THE CATALOGUE DESK'S OWN USAGE FIGURES.
038000*   THE FULL-LENGTH COMPARE HAS NO REFERENCE MODIFICATION ON
038100*   THE TABLE SIDE - ONLY THE REQUEST'S SEARCH VALUE IS SLICED.
038200*-----------------------------------------------------------------
038300 1200-ISBN-BOOK-LOOKUP.
038400     MOVE "N" TO WS-BOOK-FOUND-SWITCH.
038500     SET BOOK-IDX TO 1.
038600     SEARCH BOOK-TABLE
038700         WHEN BOOK-ISBN-T (BOOK-IDX) = LKR-SEARCH-VALUE (1:13)
038800             MOVE "Y" TO WS-BOOK-FOUND-SWITCH
038900             SET WS-FOUND-IDX TO BOOK-IDX
039000     END-SEARCH.
039100     IF WS-BOOK-FOUND
039200         PERFORM 1800-WRITE-BOOK-RESULT THRU 1800-EXIT
039300     ELSE
039400         PERFORM 1900-WRITE-BOOK-NOT-FOUND THRU 1900-EXIT
039500     END-IF.
039600 1200-EXIT.
039700     EXIT.
039800*   ONLY FOUR FIELDS PRINT ON A FOUND-BOOK RESULT LINE - THE
039900*   FULL CATALOGUE ROW IS NOT NEEDED FOR A LOOKUP ANSWER.
040000*   WS-BOOKS-FOUND IS THE ONLY COUNTER TOUCHED HERE - THE
040100*   NOT-FOUND COUNTER BELONGS ENTIRELY TO 1900 BELOW.
040200*   CALLED FROM BOTH 1100 AND 1200 ABOVE - ONE WRITE
040300*   PARAGRAPH SERVES BOTH KEYED BOOK LOOKUP PATHS.
040400*-----------------------------------------------------------------
040500 1800-WRITE-BOOK-RESULT.
040600     MOVE BOOK-ID-T (WS-FOUND-IDX)     TO LBR-BOOK-ID.
040700     MOVE BOOK-ISBN-T (WS-FOUND-IDX)   TO LBR-ISBN.
040800     MOVE BOOK-TITLE-T (WS-FOUND-IDX)  TO LBR-TITLE.
040900     MOVE BOOK-AUTHOR-T (WS-FOUND-IDX) TO LBR-AUTHOR.
041000     WRITE LOOKUP-RESULT-RECORD-OUT FROM LOOKUP-BOOK-RESULT-LINE.
041100     ADD 1 TO WS-BOOKS-FOUND.
041200 1800-EXIT.
041300     EXIT.
041400*   THE NOT-FOUND LINE ECHOES BACK THE ORIGINAL REQUEST TYPE
041500*   AND SEARCH VALUE SO THE OPERATOR CAN SEE WHAT WAS ASKED FOR.
041600*   LNF-MESSAGE IS FIXED TEXT, NOT BUILT FROM THE REQUEST -
041700*   ONLY THE REQUEST TYPE AND SEARCH VALUE VARY ON THIS LINE.
041800*   WS-NOT-FOUND-COUNT IS SHARED ACROSS ALL FOUR NOT-FOUND
041900*   PARAGRAPHS IN THIS PROGRAM - BOOK AND CUSTOMER ALIKE.
042000*-----------------------------------------------------------------
042100 1900-WRITE-BOOK-NOT-FOUND.
042200     MOVE "BOOK NOT FOUND ON MASTER FILE" TO LNF-MESSAGE.
042300     MOVE LKR-REQUEST-TYPE TO LNF-REQUEST-TYPE.
042400     MOVE LKR-SEARCH-VALUE TO LNF-SEARCH-VALUE.
042500     WRITE LOOKUP-RESULT-RECORD-OUT FROM LOOKUP-NOT-FOUND-LINE.
042600     ADD 1 TO WS-NOT-FOUND-COUNT.
042700 1900-EXIT.
042800     EXIT.
042900*-----------------------------------------------------------------
043000*   SUBSTRING SEARCH OVER ISBN/TITLE/AUTHOR. MATCHES ARE RELEASED
043100*   TO THE SORT WORK FILE AND COME BACK ASCENDING BY TITLE, PER
043200*   THE LOOKUPS/SEARCHES BUSINESS RULE.
043300*   THE SORT VERB HANDLES THE ORDERING - NEITHER COLLECT NOR
043400*   PRINT PARAGRAPH BELOW DOES ANY SORTING OF ITS OWN.
043500*   5000-COMPUTE-SEARCH-LENGTH RUNS ONCE PER REQUEST, BEFORE
043600*   THE SORT STARTS - NOT ONCE PER CANDIDATE ROW.
043700*-----------------------------------------------------------------
043800 2000-SUBSTRING-BOOK-SEARCH.
043900     PERFORM 5000-COMPUTE-SEARCH-LENGTH THRU 5000-EXIT.
044000     SORT WORK-FILE ON ASCENDING KEY WRK-SORT-KEY
044100         INPUT PROCEDURE IS 2100-COLLECT-MATCHING-BOOKS
044200         OUTPUT PROCEDURE IS 2200-PRINT-BOOK-MATCHES.
044300 2000-EXIT.
044400     EXIT.
044500*   THIS RUNS AS A SORT INPUT PROCEDURE - EVERY CANDIDATE BOOK
044600*   IS TESTED AND MATCHES ARE RELEASED, NOT WRITTEN DIRECTLY.
044700*   THE ENTIRE BOOK TABLE IS WALKED ONCE PER SUBSTRING REQUEST -
044800*   THERE IS NO SHORTCUT FOR A SEARCH VALUE THAT MATCHES NOTHING.
044900*   AN INPUT PROCEDURE NEVER WRITES TO THE SORT FILE DIRECTLY -
045000*   RELEASE IS THE ONLY VERB THAT FEEDS RECORDS TO THE SORT.
045100*-----------------------------------------------------------------
045200 2100-COLLECT-MATCHING-BOOKS.
045300     PERFORM 2120-COLLECT-ONE-BOOK THRU 2120-EXIT
045400         VARYING BOOK-IDX FROM 1 BY 1
045500         UNTIL BOOK-IDX > BOOK-TABLE-COUNT.
045600 2100-EXIT.
045700     EXIT.
045800*   ONLY A MATCHING BOOK IS RELEASED TO THE SORT WORK FILE -
045900*   A MISS SIMPLY FALLS THROUGH WITHOUT TOUCHING THE WORK FILE.
046000*   WRK-SORT-KEY HOLDS THE TITLE SO THE SORT VERB IN 2000
046100*   ABOVE ORDERS MATCHES BY TITLE WITHOUT A SEPARATE KEY FIELD.
046200*-----------------------------------------------------------------
046300 2120-COLLECT-ONE-BOOK.
046400     PERFORM 2150-TEST-ONE-BOOK-FOR-MATCH THRU 2150-EXIT.
046500     IF WS-SUBSTRING-FOUND
046600         MOVE BOOK-TITLE-T (BOOK-IDX)  TO WRK-SORT-KEY
046700         MOVE BOOK-ID-T (BOOK-IDX)     TO WRK-BOOK-ID
046800         MOVE BOOK-ISBN-T (BOOK-IDX)   TO WRK-BOOK-ISBN
046900         MOVE BOOK-AUTHOR-T (BOOK-IDX) TO WRK-BOOK-AUTHOR
047000         RELEASE WORK-RECORD
047100     END-IF.
047200 2120-EXIT.
047300     EXIT.
047400*   THREE FIELDS ARE TESTED IN TURN - ISBN, THEN TITLE, THEN
047500*   AUTHOR - AND THE LOOP STOPS AS SOON AS ANY ONE MATCHES.
047600*   ISBN TESTS FIRST BECAUSE AN EXACT-LENGTH NUMERIC FIELD
047700*   IS CHEAPEST TO RULE OUT - TITLE AND AUTHOR ARE LONGER
047800*   TEXT FIELDS TESTED ONLY WHEN ISBN DOES NOT MATCH.
047900*-----------------------------------------------------------------
048000 2150-TEST-ONE-BOOK-FOR-MATCH.
048100     MOVE BOOK-ISBN-T (BOOK-IDX) TO WS-CANDIDATE-TEXT.
048200     PERFORM 5100-COMPUTE-CANDIDATE-LENGTH THRU 5100-EXIT.
048300     PERFORM 5200-TEST-SUBSTRING-MATCH THRU 5200-EXIT.
048400     IF NOT WS-SUBSTRING-FOUND
048500         MOVE BOOK-TITLE-T (BOOK-IDX) TO WS-CANDIDATE-TEXT
048600         PERFORM 5100-COMPUTE-CANDIDATE-LENGTH THRU 5100-EXIT
048700         PERFORM 5200-TEST-SUBSTRING-MATCH THRU 5200-EXIT
048800     END-IF.
048900     IF NOT WS-SUBSTRING-FOUND
049000         MOVE BOOK-AUTHOR-T (BOOK-IDX) TO WS-CANDIDATE-TEXT
049100         PERFORM 5100-COMPUTE-CANDIDATE-LENGTH THRU 5100-EXIT
049200         PERFORM 5200-TEST-SUBSTRING-MATCH THRU 5200-EXIT
049300     END-IF.
049400 2150-EXIT.
049500     EXIT.
049600*   THIS RUNS AS THE SORT OUTPUT PROCEDURE - MATCHES COME
049700*   BACK FROM THE SORT ALREADY IN ASCENDING TITLE ORDER.
049800*   EVERY RETURN FROM THE SORT WORK FILE EITHER PRINTS A
049900*   MATCH OR SETS THE SORT EOF SWITCH - THERE IS NO THIRD
050000*   OUTCOME FROM RETURN.
050100*-----------------------------------------------------------------
050200 2200-PRINT-BOOK-MATCHES.
050300     MOVE "N" TO WS-SORT-EOF-SWITCH.
050400     RETURN WORK-FILE
050500         AT END MOVE "Y" TO WS-SORT-EOF-SWITCH
050600     END-RETURN.
050700     PERFORM 2220-PRINT-ONE-BOOK-MATCH THRU 2220-EXIT
050800         UNTIL SORT-EOF.
050900 2200-EXIT.
051000     EXIT.
051100*   THE RETURN AT THE BOTTOM ADVANCES TO THE NEXT SORTED
051200*   MATCH - THE SAME READ-AHEAD PATTERN USED ELSEWHERE IN
051300*   THIS SUITE FOR SEQUENTIAL FILES.
051400*   THE SECOND RETURN STATEMENT HERE, NOT A SEPARATE READ
051500*   PARAGRAPH, IS WHAT ADVANCES TO THE NEXT SORTED RECORD -
051600*   THE SAME SORT OUTPUT PROCEDURE PATTERN USED THROUGHOUT.
051700*-----------------------------------------------------------------
051800 2220-PRINT-ONE-BOOK-MATCH.
051900     MOVE WRK-BOOK-ID      TO LBR-BOOK-ID.
052000     MOVE WRK-BOOK-ISBN    TO LBR-ISBN.
052100     MOVE WRK-SORT-KEY     TO LBR-TITLE.
052200     MOVE WRK-BOOK-AUTHOR  TO LBR-AUTHOR.
052300     WRITE LOOKUP-RESULT-RECORD-OUT
052400         FROM LOOKUP-BOOK-RESULT-LINE.
052500     ADD 1 TO WS-BOOKS-FOUND.
052600     RETURN WORK-FILE
052700         AT END MOVE "Y" TO WS-SORT-EOF-SWITCH
052800     END-RETURN.
052900 2220-EXIT.
053000     EXIT.
053100*-----------------------------------------------------------------
053200*   KEYED CUSTOMER LOOKUP BY CUST-ID - BINARY SEARCH, TABLE IS
053300*   LOADED IN ASCENDING CUST-ID-T SEQUENCE.
053400*   SAME BINARY SEARCH TECHNIQUE AS 1100 ABOVE, NOW AGAINST
053500*   THE CUSTOMER TABLE'S ASCENDING CUST-ID-T KEY.
053600*   CUST-TABLE MUST STAY IN ASCENDING CUST-ID-T ORDER FOR
053700*   THIS SEARCH ALL TO WORK - THE LOAD PARAGRAPH ABOVE NEVER
053800*   RE-SORTS THE TABLE AFTER BUILDING IT.
053900*   CALLED ONLY FOR THE LKR-CUST-BY-ID REQUEST TYPE - THE
054000*   ACCOUNT-NUMBER LOOKUP BELOW IS A SEPARATE REQUEST TYPE.
054100*-----------------------------------------------------------------
054200 3100-KEYED-CUSTOMER-LOOKUP.
054300     MOVE "N" TO WS-CUST-FOUND-SWITCH.
054400     MOVE LKR-SEARCH-VALUE (1:5) TO WS-SEARCH-KEY-NUM.
054500     SET CUST-IDX TO 1.
054600     SEARCH ALL CUST-TABLE
054700         WHEN CUST-ID-T (CUST-IDX) = WS-SEARCH-KEY-NUM
054800             MOVE "Y" TO WS-CUST-FOUND-SWITCH
054900             SET WS-FOUND-IDX TO CUST-IDX
055000     END-SEARCH.
055100     IF WS-CUST-FOUND
055200         PERFORM 3800-WRITE-CUSTOMER-RESULT THRU 3800-EXIT
055300     ELSE
055400         PERFORM 3900-WRITE-CUSTOMER-NOT-FOUND THRU 3900-EXIT
055500     END-IF.
055600 3100-EXIT.
055700     EXIT.
055800*-----------------------------------------------------------------
055900*   KEYED CUSTOMER LOOKUP BY ACCOUNT NUMBER - THE TABLE IS NOT
056000*   KEYED ON ACCOUNT NUMBER, SO THIS IS A PLAIN SEQUENTIAL SEARCH.
056100*   THE 17-BYTE ACCOUNT NUMBER IS COMPARED IN FULL - SAME
056200*   SEQUENTIAL-SEARCH REASONING AS THE ISBN LOOKUP ABOVE.
056300*   ACCOUNT NUMBER LOOKUPS ARE RARER THAN CUST-ID LOOKUPS,
056400*   SAME REASONING AS THE ISBN CASE ON THE BOOK SIDE ABOVE.
056500*   THE FULL 17-BYTE ACCOUNT NUMBER COMPARES HERE WITH NO
056600*   REFERENCE MODIFICATION ON THE TABLE SIDE, SAME AS THE
056700*   ISBN LOOKUP ABOVE.
056800*-----------------------------------------------------------------
056900 3200-ACCT-CUSTOMER-LOOKUP.
057000     MOVE "N" TO WS-CUST-FOUND-SWITCH.
057100     SET CUST-IDX TO 1.
057200     SEARCH CUST-TABLE
057300         WHEN CUST-ACCT-NO-T (CUST-IDX) = LKR-SEARCH-VALUE (1:17)
057400             MOVE "Y" TO WS-CUST-FOUND-SWITCH
057500             SET WS-FOUND-IDX TO CUST-IDX
057600     END-SEARCH.
057700     IF WS-CUST-FOUND
057800         PERFORM 3800-WRITE-CUSTOMER-RESULT THRU 3800-EXIT
057900     ELSE
058000         PERFORM 3900-WRITE-CUSTOMER-NOT-FOUND THRU 3900-EXIT
058100     END-IF.
058200 3200-EXIT.
058300     EXIT.
058400*   FOUR FIELDS PRINT ON A FOUND-CUSTOMER LINE - ADDRESS AND
058500*   EMAIL ARE NOT CARRIED ONTO THE LOOKUP RESULT FILE.
058600*   WS-CUSTOMERS-FOUND IS INCREMENTED HERE, NOT IN THE
058700*   CALLING PARAGRAPH - EACH WRITE PARAGRAPH OWNS ITS OWN
058800*   SUCCESS COUNTER.
058900*   CALLED FROM BOTH 3100 AND 3200 ABOVE, MIRRORING HOW 1800
059000*   SERVES BOTH BOOK LOOKUP PATHS.
059100*-----------------------------------------------------------------
059200 3800-WRITE-CUSTOMER-RESULT.
059300     MOVE CUST-ID-T (WS-FOUND-IDX)        TO LCR-CUST-ID.
059400     MOVE CUST-ACCT-NO-T (WS-FOUND-IDX)   TO LCR-ACCT-NO.
059500     MOVE CUST-NAME-T (WS-FOUND-IDX)      TO LCR-NAME.
059600     MOVE CUST-TELEPHONE-T (WS-FOUND-IDX) TO LCR-TELEPHONE.
059700     WRITE LOOKUP-RESULT-RECORD-OUT
059800         FROM LOOKUP-CUSTOMER-RESULT-LINE.
059900     ADD 1 TO WS-CUSTOMERS-FOUND.
060000 3800-EXIT.
060100     EXIT.
060200*   THE SAME NOT-FOUND LAYOUT AS 1900 ABOVE IS REUSED HERE -
060300*   ONE RECORD FORMAT SERVES BOTH BOOK AND CUSTOMER MISSES.
060400*   REUSING THE NOT-FOUND LINE LAYOUT FROM THE BOOK SIDE
060500*   MEANS ONE PRINT FORMAT TO MAINTAIN INSTEAD OF TWO.
060600*   THE SAME SHARED COUNTER AS 1900 ABOVE IS INCREMENTED
060700*   HERE TOO - ONE COUNT FOR ALL FOUR NOT-FOUND PATHS.
060800*-----------------------------------------------------------------
060900 3900-WRITE-CUSTOMER-NOT-FOUND.
061000     MOVE "CUSTOMER NOT FOUND ON MASTER FILE" TO LNF-MESSAGE.
061100     MOVE LKR-REQUEST-TYPE TO LNF-REQUEST-TYPE.
061200     MOVE LKR-SEARCH-VALUE TO LNF-SEARCH-VALUE.
061300     WRITE LOOKUP-RESULT-RECORD-OUT FROM LOOKUP-NOT-FOUND-LINE.
061400     ADD 1 TO WS-NOT-FOUND-COUNT.
061500 3900-EXIT.
061600     EXIT.
061700*-----------------------------------------------------------------
061800*   SUBSTRING SEARCH OVER ACCOUNT NUMBER/NAME/TELEPHONE. MATCHES
061900*   ARE RELEASED TO THE SORT WORK FILE AND COME BACK ASCENDING BY
062000*   NAME, PER THE LOOKUPS/SEARCHES BUSINESS RULE.
062100*   MIRRORS 2000 ABOVE FIELD FOR FIELD - THE ONLY DIFFERENCE
062200*   IS WHICH COLLECT AND PRINT PROCEDURES THE SORT CALLS.
062300*   5000-COMPUTE-SEARCH-LENGTH IS SHARED WITH THE BOOK-SIDE
062400*   SUBSTRING SEARCH ABOVE - ONE LENGTH ROUTINE FOR BOTH.
062500*-----------------------------------------------------------------
062600 4000-SUBSTRING-CUSTOMER-SEARCH.
062700     PERFORM 5000-COMPUTE-SEARCH-LENGTH THRU 5000-EXIT.
062800     SORT WORK-FILE ON ASCENDING KEY WRK-SORT-KEY
062900         INPUT PROCEDURE IS 4100-COLLECT-MATCHING-CUSTOMERS
063000         OUTPUT PROCEDURE IS 4200-PRINT-CUSTOMER-MATCHES.
063100 4000-EXIT.
063200     EXIT.
063300*   MIRRORS 2100 ABOVE EXACTLY, WALKING THE CUSTOMER TABLE
063400*   INSTEAD OF THE BOOK TABLE.
063500*   MIRRORS 2100 ABOVE - THE WHOLE CUSTOMER TABLE IS WALKED
063600*   ONCE PER SUBSTRING REQUEST ON THIS SIDE TOO.
063700*   SAME RELEASE-ONLY RULE AS THE BOOK-SIDE INPUT PROCEDURE
063800*   ABOVE - THIS PARAGRAPH NEVER WRITES DIRECTLY EITHER.
063900*-----------------------------------------------------------------
064000 4100-COLLECT-MATCHING-CUSTOMERS.
064100     PERFORM 4120-COLLECT-ONE-CUSTOMER THRU 4120-EXIT
064200         VARYING CUST-IDX FROM 1 BY 1
064300         UNTIL CUST-IDX > CUST-TABLE-COUNT.
064400 4100-EXIT.
064500     EXIT.
064600*   MIRRORS 2120 ABOVE - A MATCH RELEASES, A MISS FALLS
064700*   THROUGH WITHOUT TOUCHING THE SORT WORK FILE.
064800*   WRK-SORT-KEY HOLDS THE CUSTOMER NAME HERE INSTEAD OF A
064900*   BOOK TITLE - SAME WORKING STORAGE FIELD, DIFFERENT SOURCE.
065000*-----------------------------------------------------------------
065100 4120-COLLECT-ONE-CUSTOMER.
065200     PERFORM 4150-TEST-ONE-CUSTOMER-FOR-MATCH THRU 4150-EXIT.
065300     IF WS-SUBSTRING-FOUND
065400         MOVE CUST-NAME-T (CUST-IDX)      TO WRK-SORT-KEY
065500         MOVE CUST-ID-T (CUST-IDX)        TO WRK-CUST-ID
065600         MOVE CUST-ACCT-NO-T (CUST-IDX)   TO WRK-CUST-ACCT-NO
065700         MOVE CUST-TELEPHONE-T (CUST-IDX)
065800             TO WRK-CUST-TELEPHONE
065900         RELEASE WORK-RECORD
066000     END-IF.
066100 4120-EXIT.
066200     EXIT.
066300*   ACCOUNT NUMBER, THEN NAME, THEN TELEPHONE - SAME
066400*   STOP-ON-FIRST-MATCH STRUCTURE AS 2150 ABOVE.
066500*   ACCOUNT NUMBER TESTS FIRST FOR THE SAME REASON ISBN TESTS
066600*   FIRST ON THE BOOK SIDE - A FIXED-WIDTH FIELD IS CHEAPEST
066700*   TO RULE OUT BEFORE THE LONGER TEXT FIELDS.
066800*-----------------------------------------------------------------
066900 4150-TEST-ONE-CUSTOMER-FOR-MATCH.
067000     MOVE CUST-ACCT-NO-T (CUST-IDX) TO WS-CANDIDATE-TEXT.
067100     PERFORM 5100-COMPUTE-CANDIDATE-LENGTH THRU 5100-EXIT.
067200     PERFORM 5200-TEST-SUBSTRING-MATCH THRU 5200-EXIT.
067300     IF NOT WS-SUBSTRING-FOUND
067400         MOVE CUST-NAME-T (CUST-IDX) TO WS-CANDIDATE-TEXT
067500         PERFORM 5100-COMPUTE-CANDIDATE-LENGTH THRU 5100-EXIT
067600         PERFORM 5200-TEST-SUBSTRING-MATCH THRU 5200-EXIT
067700     END-IF.
067800     IF NOT WS-SUBSTRING-FOUND
067900         MOVE CUST-TELEPHONE-T (CUST-IDX) TO WS-CANDIDATE-TEXT
068000         PERFORM 5100-COMPUTE-CANDIDATE-LENGTH THRU 5100-EXIT
068100         PERFORM 5200-TEST-SUBSTRING-MATCH THRU 5200-EXIT
068200     END-IF.
068300 4150-EXIT.
068400     EXIT.
068500*   OUTPUT PROCEDURE FOR THE CUSTOMER SUBSTRING SORT - MATCHES
068600*   COME BACK ASCENDING BY NAME.
068700*   MIRRORS 2200 ABOVE - RETURN, TEST FOR EOF, PRINT, REPEAT
068800*   UNTIL THE SORT WORK FILE IS EXHAUSTED.
068900*-----------------------------------------------------------------
069000 4200-PRINT-CUSTOMER-MATCHES.
069100     MOVE "N" TO WS-SORT-EOF-SWITCH.
069200     RETURN WORK-FILE
069300         AT END MOVE "Y" TO WS-SORT-EOF-SWITCH
069400     END-RETURN.
069500     PERFORM 4220-PRINT-ONE-CUSTOMER-MATCH THRU 4220-EXIT
069600         UNTIL SORT-EOF.
069700 4200-EXIT.
069800     EXIT.
069900*   SAME READ-AHEAD STRUCTURE AS 2220 ABOVE, FOR THE
070000*   CUSTOMER SIDE OF THE SUBSTRING SEARCH.
070100*   MIRRORS 2220 ABOVE FIELD FOR FIELD, WRITING TO THE
070200*   CUSTOMER RESULT LINE LAYOUT INSTEAD OF THE BOOK ONE.
070300*-----------------------------------------------------------------
070400 4220-PRINT-ONE-CUSTOMER-MATCH.
070500     MOVE WRK-CUST-ID        TO LCR-CUST-ID.
070600     MOVE WRK-CUST-ACCT-NO   TO LCR-ACCT-NO.
070700     MOVE WRK-SORT-KEY       TO LCR-NAME.
070800     MOVE WRK-CUST-TELEPHONE TO LCR-TELEPHONE.
070900     WRITE LOOKUP-RESULT-RECORD-OUT
071000         FROM LOOKUP-CUSTOMER-RESULT-LINE.
071100     ADD 1 TO WS-CUSTOMERS-FOUND.
071200     RETURN WORK-FILE
071300         AT END MOVE "Y" TO WS-SORT-EOF-SWITCH
071400     END-RETURN.
071500 4220-EXIT.
071600     EXIT.
071700*-----------------------------------------------------------------
071800*   SHARED "CONTAINS" SUBSTRING TEST, USED BY BOTH SUBSTRING
071900*   SEARCHES. WS-CANDIDATE-TEXT AND LKR-SEARCH-VALUE ARE EACH
072000*   TRIMMED OF TRAILING SPACES BY SCANNING BACKWARDS - NO
072100*   INTRINSIC FUNCTION IS USED.
072200*   40 IS THE WIDEST FIELD ANY SEARCH VALUE CAN OCCUPY ON
072300*   THE REQUEST RECORD - THE SCAN NEVER NEEDS TO START ANY
072400*   FURTHER RIGHT THAN THAT.
072500*   A BLANK SEARCH VALUE REDUCES WS-SEARCH-TEXT-LEN TO ZERO,
072600*   WHICH 5200 BELOW TREATS AS AN AUTOMATIC NON-MATCH.
072700*-----------------------------------------------------------------
072800 5000-COMPUTE-SEARCH-LENGTH.
072900     MOVE 40 TO WS-SCAN-POS.
073000     PERFORM 5050-BACK-UP-ONE-SEARCH-POS THRU 5050-EXIT
073100         UNTIL WS-SCAN-POS = 0
073200            OR LKR-SEARCH-VALUE (WS-SCAN-POS:1) NOT = SPACE.
073300     MOVE WS-SCAN-POS TO WS-SEARCH-TEXT-LEN.
073400 5000-EXIT.
073500     EXIT.
073600*   A ONE-LINE PARAGRAPH BY DESIGN - THE LOOP CONTROL LIVES
073700*   ENTIRELY IN THE PERFORM...UNTIL CLAUSE THAT CALLS IT.
073800*   SUBTRACT 1 IS THE ENTIRE BODY - SIMPLE ENOUGH THAT A
073900*   SEPARATE PARAGRAPH MIGHT SEEM EXCESSIVE, BUT HOUSE STYLE
074000*   KEEPS EVERY PERFORM...UNTIL BODY IN ITS OWN PARAGRAPH.
074100*-----------------------------------------------------------------
074200 5050-BACK-UP-ONE-SEARCH-POS.
074300     SUBTRACT 1 FROM WS-SCAN-POS.
074400 5050-EXIT.
074500     EXIT.
074600*   WS-MATCH-SWITCH IS RESET TO "N" HERE, NOT BY THE CALLER -
074700*   EVERY CANDIDATE FIELD STARTS ITS TEST FROM A CLEAN SWITCH.
074800*   CALLED ONCE PER CANDIDATE FIELD TESTED - UP TO THREE
074900*   TIMES PER BOOK OR CUSTOMER ROW, ONCE FOR EACH FIELD IN
075000*   THE MATCH ORDER.
075100*   A BLANK CANDIDATE FIELD REDUCES WS-CANDIDATE-LEN TO ZERO
075200*   TOO, WHICH ALSO FAILS THE GUARD IN 5200 BELOW CLEANLY.
075300*-----------------------------------------------------------------
075400 5100-COMPUTE-CANDIDATE-LENGTH.
075500     MOVE "N" TO WS-MATCH-SWITCH.
075600     MOVE 40 TO WS-SCAN-POS.
075700     PERFORM 5150-BACK-UP-ONE-CANDIDATE-POS THRU 5150-EXIT
075800         UNTIL WS-SCAN-POS = 0
075900            OR WS-CANDIDATE-TEXT (WS-SCAN-POS:1) NOT = SPACE.
076000     MOVE WS-SCAN-POS TO WS-CANDIDATE-LEN.
076100 5100-EXIT.
076200     EXIT.
076300*   SAME ONE-LINE LOOP BODY AS 5050 ABOVE, APPLIED TO THE
076400*   CANDIDATE FIELD INSTEAD OF THE SEARCH VALUE.
076500*   SAME HOUSE REASONING AS 5050 ABOVE - ONE STATEMENT PER
076600*   PARAGRAPH, EVEN WHEN THE STATEMENT IS THIS SHORT.
076700*-----------------------------------------------------------------
076800 5150-BACK-UP-ONE-CANDIDATE-POS.
076900     SUBTRACT 1 FROM WS-SCAN-POS.
077000 5150-EXIT.
077100     EXIT.
077200*   A SEARCH VALUE LONGER THAN THE CANDIDATE CAN NEVER MATCH -
077300*   THE GUARD HERE SKIPS THE SCAN ENTIRELY IN THAT CASE.
077400*   WS-MATCH-SWITCH, SET BY 5270 BELOW, IS WHAT WS-SUBSTRING-
077500*   FOUND ACTUALLY TESTS - THIS PARAGRAPH ONLY DECIDES
077600*   WHETHER THE SCAN IS WORTH RUNNING AT ALL.
077700*   A ZERO-LENGTH SEARCH VALUE - AN EMPTY REQUEST FIELD -
077800*   NEVER MATCHES ANYTHING, BY THE FIRST HALF OF THE GUARD.
077900*-----------------------------------------------------------------
078000 5200-TEST-SUBSTRING-MATCH.
078100     IF WS-SEARCH-TEXT-LEN > ZERO
078200        AND WS-SEARCH-TEXT-LEN NOT > WS-CANDIDATE-LEN
078300         PERFORM 5250-SCAN-FOR-MATCH THRU 5250-EXIT
078400     END-IF.
078500 5200-EXIT.
078600     EXIT.
078700*   THE LOOP STOPS AS SOON AS A MATCH IS FOUND, NOT AT THE
078800*   NATURAL END OF THE CANDIDATE TEXT - WS-SUBSTRING-FOUND
078900*   SHORT-CIRCUITS THE VARYING CLAUSE.
079000*-----------------------------------------------------------------
079100 5250-SCAN-FOR-MATCH.
079200     PERFORM 5270-TEST-ONE-SCAN-POS THRU 5270-EXIT
079300         VARYING WS-SCAN-POS FROM 1 BY 1
079400         UNTIL WS-SCAN-POS >
079500             (WS-CANDIDATE-LEN - WS-SEARCH-TEXT-LEN + 1)
079600            OR WS-SUBSTRING-FOUND.
079700 5250-EXIT.
079800     EXIT.
079900*   ONE REFERENCE-MODIFIED COMPARE PER CALL - THIS IS THE
080000*   ONLY PLACE IN THE PROGRAM WHERE THE ACTUAL CHARACTER-BY-
080100*   CHARACTER SUBSTRING TEST HAPPENS.
080200*   THE REFERENCE MODIFICATION HERE RELIES ON WS-SEARCH-TEXT-
080300*   LEN ALREADY BEING SET BY 5000 ABOVE BEFORE THIS PARAGRAPH
080400*   EVER RUNS.
080500*-----------------------------------------------------------------
080600 5270-TEST-ONE-SCAN-POS.
080700     IF WS-CANDIDATE-TEXT (WS-SCAN-POS : WS-SEARCH-TEXT-LEN)
080800           = LKR-SEARCH-VALUE (1 : WS-SEARCH-TEXT-LEN)
080900         MOVE "Y" TO WS-MATCH-SWITCH
081000     END-IF.
081100 5270-EXIT.
081200     EXIT.
081300*   BOTH FILES CLOSE TOGETHER HERE - NEITHER MASTER FILE IS
081400*   TOUCHED AGAIN SINCE THIS PROGRAM NEVER WRITES TO EITHER ONE.
081500*   NO SUMMARY REPORT PRINTS HERE - THE FOUR RUN COUNTERS
081600*   ARE AVAILABLE TO THE OPERATOR ONLY THROUGH THE JOB LOG,
081700*   NOT A PRINTED REPORT, PER REQ 5240.
081800*-----------------------------------------------------------------
081900 9000-END-OF-RUN.
082000     CLOSE LOOKUP-REQUEST-FILE.
082100     CLOSE LOOKUP-RESULTS-FILE.
082200 9000-EXIT.
082300     EXIT.
