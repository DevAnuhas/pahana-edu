000100*****************************************************************
000200*                                                                *
000300*   PAHLKWS  --  LOOKUP REQUEST AND RESULT LINE LAYOUTS         *
000400*   PAHANA EDU BOOKSHOP - BILLING & INVENTORY SYSTEM             *
000500*                                                                *
000600*   ONE LOOKUP-REQUEST-RECORD PER COUNTER ENQUIRY, FED TO THE    *
000700*   LOOKUP RUN (PAHLOOK). THE RESULT LINES ARE PRINTED TO THE    *
000800*   LOOKUP-RESULTS-FILE IN THE ORDER THE REQUESTS ARRIVE, EXCEPT *
000900*   FOR A SUBSTRING SEARCH, WHICH PRINTS ITS MATCHES SORTED BY   *
001000*   TITLE (BOOKS) OR NAME (CUSTOMERS) AS REQUIRED BELOW.          *
001100*                                                                *
001200*-----------------------------------------------------------------
001300*   CHANGE LOG
001400*-----------------------------------------------------------------
001500*   DATE-WRITTEN  1993-11-08.
001600*   1993-11-08  LPT  REQ 5280   ORIGINAL LOOKUP REQUEST LAYOUT AND
001700*                                 RESULT LINES. REPLACES THE COUNTER
001800*                                 CLERK'S CARD-INDEX LOOK-UP FOR BOTH
001900*                                 BOOKS AND CUSTOMERS.
002000*   1996-04-15  DMS  REQ 5601   YEAR 2000 REVIEW - NO DATE FIELDS ON
002100*                                 ANY RECORD IN THIS COPYBOOK. SIGNED
002200*                                 OFF Y2K.
002300*-----------------------------------------------------------------
002400*   FIELD NOTES
002500*-----------------------------------------------------------------
002600*   LKR-REQUEST-TYPE   ONE OF SIX ENQUIRY KINDS - SEE THE 88-LEVELS
002700*                        BELOW. A REQUEST TYPE NOT COVERED BY ANY OF
002800*                        THEM IS TREATED AS A SUBSTRING BOOK SEARCH
002900*                        BY THE DISPATCHER (SEE PAHLOOK 1000-EXIT).
003000*   LKR-SEARCH-VALUE   HOLDS THE KEY (BOOK-ID, ISBN, CUST-ID, ACCT
003100*                        NUMBER) OR THE SUBSTRING TEXT, LEFT-
003200*                        JUSTIFIED, SPACE FILLED. COMPARED CASE-
003300*                        SENSITIVE - NO CASE-FOLDING IS DONE.
003400*-----------------------------------------------------------------
003500 01  LOOKUP-REQUEST-RECORD.
003600     05  LKR-REQUEST-TYPE            PIC X(01).
003700         88  LKR-BOOK-BY-ID          VALUE "1".
003800         88  LKR-BOOK-BY-ISBN        VALUE "2".
003900         88  LKR-BOOK-SUBSTRING      VALUE "3".
004000         88  LKR-CUST-BY-ID          VALUE "4".
004100         88  LKR-CUST-BY-ACCT        VALUE "5".
004200         88  LKR-CUST-SUBSTRING      VALUE "6".
004300     05  LKR-SEARCH-VALUE            PIC X(40).
004400     05  FILLER                     PIC X(09).
004500*            RESERVED FOR EXPANSION - DO NOT ASSIGN WITHOUT REQ NO.
004600*
004700*-----------------------------------------------------------------
004800*   ONE LINE PER BOOK FOUND, WHETHER BY KEYED LOOKUP OR BY
004900*   SUBSTRING SEARCH.
005000*-----------------------------------------------------------------
005100 01  LOOKUP-BOOK-RESULT-LINE.
005200     05  LBR-BOOK-ID                 PIC 9(05).
005300     05  FILLER                      PIC X(01).
005400     05  LBR-ISBN                    PIC X(13).
005500     05  FILLER                      PIC X(01).
005600     05  LBR-TITLE                   PIC X(40).
005700     05  FILLER                      PIC X(01).
005800     05  LBR-AUTHOR                  PIC X(30).
005900     05  FILLER                      PIC X(09).
006000*
006100*-----------------------------------------------------------------
006200*   ONE LINE PER CUSTOMER FOUND, WHETHER BY KEYED LOOKUP OR BY
006300*   SUBSTRING SEARCH.
006400*-----------------------------------------------------------------
006500 01  LOOKUP-CUSTOMER-RESULT-LINE.
006600     05  LCR-CUST-ID                 PIC 9(05).
006700     05  FILLER                      PIC X(01).
006800     05  LCR-ACCT-NO                 PIC X(17).
006900     05  FILLER                      PIC X(01).
007000     05  LCR-NAME                    PIC X(30).
007100     05  FILLER                      PIC X(01).
007200     05  LCR-TELEPHONE               PIC X(12).
007300     05  FILLER                      PIC X(33).
007400*
007500*-----------------------------------------------------------------
007600*   PRINTED WHEN A KEYED LOOKUP FINDS NOTHING ON FILE. THE REQUEST
007700*   IS ECHOED BACK SO THE COUNTER CLERK CAN SEE WHAT WAS ASKED FOR.
007800*-----------------------------------------------------------------
007900 01  LOOKUP-NOT-FOUND-LINE.
008000     05  LNF-MESSAGE                 PIC X(30).
008100     05  FILLER                      PIC X(01).
008200     05  LNF-REQUEST-TYPE            PIC X(01).
008300     05  FILLER                      PIC X(01).
008400     05  LNF-SEARCH-VALUE            PIC X(40).
008500     05  FILLER                      PIC X(27).
